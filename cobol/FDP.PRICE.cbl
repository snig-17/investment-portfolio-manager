000100******************************************************************
000200* PROGRAM  : FDP-PRICE                                           *
000300* TITLE    : OVERNIGHT ASSET PRICING RUN                         *
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. FDP-PRICE.
000700 AUTHOR. R HUBACH.
000800 INSTALLATION. FUND PORTFOLIO DIVISION - BATCH SERVICES.
000900 DATE-WRITTEN. 03/14/1988.
001000 DATE-COMPILED.
001100 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
001200******************************************************************
001300* CHANGE LOG                                                     *
001400*   03/14/88  RAH  0000  ORIGINAL PROGRAM - NIGHTLY REPRICE OF   *
001500*                        THE ASSET MASTER AGAINST THE VENDOR     *
001600*                        PRICE FEED.                             *
001700*   07/09/89  RAH  0041  ADDED 52 WEEK HIGH/LOW MAINTENANCE      *
001800*   02/22/91  GLT  0398  ADDED DAILY CHANGE PERCENT CALCULATION  *
001900*   11/02/93  GLT  1140  ADDED MARKET CAP CATEGORY AND LIQUIDITY *
002000*                        CLASSIFICATION TO THE PRICING LOG       *
002100*   06/14/95  GLT  1502  PROTECTED AGAINST ZERO PREVIOUS CLOSE   *
002200*                        ON DIVIDE - FORCE RESULT TO ZERO        *
002300*   09/19/98  MPK  1877  Y2K REMEDIATION - NO 2-DIGIT YEAR       *
002400*                        FIELDS ON THIS PROGRAM, REVIEWED AND    *
002500*                        SIGNED OFF, NO CODE CHANGE REQUIRED     *
002600*   04/03/99  MPK  1901  Y2K FOLLOW-UP - CONFIRMED PRICE FEED    *
002700*                        VENDOR SENDS CCYY ON ALL DATE STAMPS    *
002800*   06/01/05  DJS  2290  ADDED NEAR-52-WEEK HIGH/LOW FLAGS TO    *
002900*                        THE PRICING LOG PER RISK REQUEST        *
003000*   10/13/10  DJS  2944  REWROTE DIVIDE LOGIC TO ROUND HALF-UP   *
003100*                        AT 4 DECIMALS BEFORE SCALING TO PCT     *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS PRICE-DIGITS IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS WS-RERUN-REQUEST
004100            OFF STATUS IS WS-NORMAL-RUN.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*  "KEYED" ACCESS ON THIS RUNTIME HAS NO ISAM/KSDS HANDLER -
004500*  ASSET-FILE AND PRICE-FEED-FILE ARE BOTH SORTED ASCENDING ON
004600*  ASSET-ID AND MATCHED SEQUENTIALLY (CLASSIC MASTER/DETAIL
004700*  MATCH-MERGE), NOT READ RANDOM BY KEY.
004800     SELECT ASSET-FILE ASSIGN TO "ASSETFIL"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-ASSET-STATUS.
005100     SELECT PRICE-FEED-FILE ASSIGN TO "PRCFEED"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-PRICE-FEED-STATUS.
005400     SELECT ASSET-PRICE-LOG ASSIGN TO "PRICELOG"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-LOG-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ASSET-FILE
006000     RECORD CONTAINS 210 CHARACTERS
006100     LABEL RECORDS ARE STANDARD.
006200 COPY WS-ASSET.
006300 FD  PRICE-FEED-FILE
006400     RECORD CONTAINS 35 CHARACTERS
006500     LABEL RECORDS ARE STANDARD.
006600 01  WS-PRICE-FEED-REC.
006700     05  PFD-ASSET-ID                  PIC 9(9).
006800     05  PFD-NEW-PRICE-AT              PIC S9(15)V9(4)
006900                                        SIGN TRAILING SEPARATE.
007000     05  FILLER                        PIC X(6).
007100 FD  ASSET-PRICE-LOG
007200     RECORD CONTAINS 80 CHARACTERS
007300     LABEL RECORDS ARE STANDARD.
007400 01  WS-LOG-FILE-REC.
007500     05  FILLER                        PIC X(80).
007600 WORKING-STORAGE SECTION.
007700 77  WS-ASSETS-READ-CT                 PIC S9(9) COMP.
007800 77  WS-PRICES-POSTED-CT               PIC S9(9) COMP.
007900 77  WS-LOG-LINES-CT                   PIC S9(9) COMP.
008000 01  WS-SWITCHES.
008100     05  WS-EOF-ASSET-SW               PIC X(1) VALUE 'N'.
008200         88  EOF-ASSET                     VALUE 'Y'.
008300     05  WS-EOF-PRICE-FEED-SW          PIC X(1) VALUE 'N'.
008400         88  EOF-PRICE-FEED                VALUE 'Y'.
008500     05  WS-RERUN-REQUEST              PIC X(1) VALUE 'N'.
008600     05  WS-NORMAL-RUN                 PIC X(1) VALUE 'Y'.
008700     05  FILLER                        PIC X(2).
008800 01  WS-FILE-STATUSES.
008900     05  WS-ASSET-STATUS               PIC X(2).
009000         88  WS-ASSET-OK                   VALUE "00".
009100         88  WS-ASSET-EOF                  VALUE "10".
009200     05  WS-PRICE-FEED-STATUS          PIC X(2).
009300         88  WS-PRICE-FEED-OK              VALUE "00".
009400         88  WS-PRICE-FEED-EOF             VALUE "10".
009500     05  WS-LOG-STATUS                 PIC X(2).
009600         88  WS-LOG-OK                     VALUE "00".
009700     05  FILLER                        PIC X(2).
009800 01  WS-PRICE-FEED-ALT REDEFINES WS-PRICE-FEED-REC.
009900     05  PFD-RAW-TX                    PIC X(35).
010000 01  WS-COMPUTE-AREA.
010100     05  WS-DAILY-CHANGE-AT            PIC S9(15)V9(4)
010200                                        SIGN TRAILING SEPARATE.
010300     05  WS-DAILY-CHANGE-PCT           PIC S9(5)V9(4)
010400                                        SIGN TRAILING SEPARATE.
010500     05  WS-DIVIDE-WORK                PIC S9(5)V9(4)
010600                                        SIGN TRAILING SEPARATE.
010700     05  WS-MKT-CAP-CAT-CDE            PIC X(5).
010800         88  WS-CAT-MEGA                   VALUE 'MEGA'.
010900         88  WS-CAT-LARGE                  VALUE 'LARGE'.
011000         88  WS-CAT-MID                    VALUE 'MID'.
011100         88  WS-CAT-SMALL                  VALUE 'SMALL'.
011200         88  WS-CAT-MICRO                  VALUE 'MICRO'.
011300         88  WS-CAT-UNKNOWN                VALUE 'UNKWN'.
011400     05  WS-NEAR-52-HIGH-SW            PIC X(1).
011500         88  WS-NEAR-52-HIGH-YES           VALUE 'Y'.
011600     05  WS-NEAR-52-LOW-SW             PIC X(1).
011700         88  WS-NEAR-52-LOW-YES            VALUE 'Y'.
011800     05  WS-LIQUID-SW                  PIC X(1).
011900         88  WS-LIQUID-YES                 VALUE 'Y'.
012000     05  WS-THRESHOLD-AT               PIC S9(17)V9(2)
012100                                        SIGN TRAILING SEPARATE.
012200     05  FILLER                        PIC X(1).
012300 01  WS-COMPUTE-DUMP REDEFINES WS-COMPUTE-AREA.
012400     05  FILLER                        PIC X(69).
012500 01  WS-LOG-REC.
012600     05  LOG-ASSET-ID                  PIC 9(9).
012700     05  FILLER                        PIC X(1) VALUE SPACE.
012800     05  LOG-TICKER-SYM                PIC X(20).
012900     05  FILLER                        PIC X(1) VALUE SPACE.
013000     05  LOG-CURR-PRICE-ED             PIC -(10)9.9999.
013100     05  FILLER                        PIC X(1) VALUE SPACE.
013200     05  LOG-DAILY-CHANGE-PCT-ED       PIC -(4)9.9999.
013300     05  FILLER                        PIC X(1) VALUE SPACE.
013400     05  LOG-NEAR-HIGH-FL              PIC X(1).
013500     05  FILLER                        PIC X(1) VALUE SPACE.
013600     05  LOG-NEAR-LOW-FL               PIC X(1).
013700     05  FILLER                        PIC X(1) VALUE SPACE.
013800     05  LOG-MKT-CAP-CAT               PIC X(5).
013900     05  FILLER                        PIC X(1) VALUE SPACE.
014000     05  LOG-LIQUID-FL                 PIC X(1).
014100     05  FILLER                        PIC X(10).
014200 01  WS-LOG-REC-ALT REDEFINES WS-LOG-REC.
014300     05  FILLER                        PIC X(80).
014400 PROCEDURE DIVISION.
014500******************************************************************
014600* MAINLINE                                                       *
014700*                                                                *
014800* THIS RUN WALKS THE ASSET MASTER FROM TOP TO BOTTOM ONCE A      *
014900* NIGHT, REPRICING EACH ASSET AGAINST THE VENDOR FEED WHERE A    *
015000* NEW PRICE CAME IN, AND RECLASSIFYING EVERY ASSET (PRICED OR    *
015100* NOT) ON MARKET CAP, LIQUIDITY, AND 52 WEEK PROXIMITY SO THE    *
015200* LOG ALWAYS REFLECTS LAST NIGHT'S BOOK EVEN ON A QUIET ASSET.   *
015300******************************************************************
015400 0000-MAINLINE.
015500*    OPEN FILES AND PRIME BOTH INPUT STREAMS ONE RECORD AHEAD
015600*    (MATCH-MERGE IDIOM) BEFORE THE MAIN ASSET LOOP STARTS.
015700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015800*    THE REPRICE/RECLASSIFY LOOP RUNS ONCE PER ASSET UNTIL THE
015900*    ASSET MASTER IS EXHAUSTED - THE PRICE FEED MAY RUN OUT
016000*    FIRST OR LAST, EITHER IS FINE, SEE 2000-PROCESS-ONE-ASSET.
016100     PERFORM 2000-PROCESS-ONE-ASSET THRU 2000-EXIT
016200         UNTIL EOF-ASSET.
016300*    CLOSE UP AND REPORT RUN COUNTS TO THE JOB LOG.
016400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
016500     STOP RUN.
016600******************************************************************
016700* OPEN ALL THREE FILES AND READ ONE RECORD AHEAD ON BOTH INPUT   *
016800* STREAMS SO 2000-PROCESS-ONE-ASSET CAN COMPARE THIS ASSET'S ID  *
016900* AGAINST THE PRICE FEED'S CURRENT KEY WITHOUT A LOOKAHEAD READ  *
017000* OF ITS OWN - THE SAME PRIMING PATTERN USED ON EVERY MATCH-     *
017100* MERGE IN THIS SHOP.                                            *
017200******************************************************************
017300 1000-INITIALIZE.
017400     OPEN INPUT PRICE-FEED-FILE.
017500*    ASSET-FILE OPENS I-O BECAUSE 2000-PROCESS-ONE-ASSET
017600*    REWRITES EVERY ASSET IN PLACE, PRICED OR NOT.
017700     OPEN I-O ASSET-FILE.
017800     OPEN OUTPUT ASSET-PRICE-LOG.
017900*    AN OPEN FAILURE ON THE MASTER IS FATAL TO THE RUN - THERE
018000*    IS NOTHING TO REPRICE WITHOUT IT.
018100     IF NOT WS-ASSET-OK AND NOT WS-ASSET-EOF
018200         DISPLAY "FDP-PRICE: ASSET-FILE OPEN ERROR "
018300                 WS-ASSET-STATUS
018400         GO TO 1000-EXIT.
018500*    PRIME BOTH STREAMS ONE RECORD AHEAD.
018600     PERFORM 5100-READ-PRICE-FEED THRU 5100-EXIT.
018700     PERFORM 5000-READ-ASSET THRU 5000-EXIT.
018800 1000-EXIT.
018900     EXIT.
019000******************************************************************
019100* REPRICE AND RECLASSIFY ONE ASSET - THE WORKHORSE PARAGRAPH     *
019200* OF THE NIGHTLY PRICING RUN.                                    *
019300******************************************************************
019300 2000-PROCESS-ONE-ASSET.
019400     ADD 1 TO WS-ASSETS-READ-CT.
019500*    DAILY CHANGE AND CHANGE PERCENT RUN FIRST AGAINST WHATEVER
019600*    PRICE WAS ON FILE COMING IN, BEFORE ANY NEW PRICE IS POSTED
019600*    THIS PASS.
019700     PERFORM 2100-CALC-DAILY-CHANGE THRU 2100-EXIT.
019800     PERFORM 2200-CALC-CHANGE-PCT THRU 2200-EXIT.
019900*    MATCH-MERGE TEST - A HIT ON ASSET-ID MEANS THE VENDOR SENT
020000*    A NEW PRICE FOR THIS ASSET TONIGHT; A MISS MEANS THIS
020100*    ASSET WASN'T ON TONIGHT'S FEED AND KEEPS YESTERDAY'S PRICE.
020200     IF PFD-ASSET-ID OF WS-PRICE-FEED-REC = AST-ASSET-ID
020300         AND NOT EOF-PRICE-FEED
020400         PERFORM 3000-POST-NEW-PRICE THRU 3000-EXIT
020500         PERFORM 5100-READ-PRICE-FEED THRU 5100-EXIT.
020600*    CLASSIFICATION PARAGRAPHS RUN ON EVERY ASSET REGARDLESS OF
020700*    WHETHER IT WAS REPRICED TONIGHT - MARKET CAP, LIQUIDITY AND
020800*    PROXIMITY CAN ALL SHIFT ON NOTHING MORE THAN YESTERDAY'S
020900*    CLOSE STANDING STILL WHILE THE REST OF THE MARKET MOVES.
021000     PERFORM 3300-CLASSIFY-MKT-CAP THRU 3300-EXIT.
021100     PERFORM 3400-CALC-LIQUIDITY THRU 3400-EXIT.
021200     PERFORM 3500-CALC-NEAR-52-FLAGS THRU 3500-EXIT.
021300*    REWRITE IN PLACE EVEN WHEN NOT REPRICED - 3100/3200 MAY
021400*    STILL HAVE MOVED THE 52 WEEK WATERMARKS.
021500     REWRITE WS-ASSET-REC.
021600     PERFORM 4000-WRITE-LOG-LINE THRU 4000-EXIT.
021700     PERFORM 5000-READ-ASSET THRU 5000-EXIT.
021800 2000-EXIT.
021900     EXIT.
022000******************************************************************
022100* DAILY CHANGE = CURRENT PRICE LESS PREVIOUS CLOSE, ZERO IF      *
022200*          NO PREVIOUS CLOSE ON FILE.                            *
022300*                                                                *
022400* WE RUN THIS AGAINST WHATEVER IS ON THE ASSET RECORD AT THE     *
022500* TOP OF 2000-PROCESS-ONE-ASSET, BEFORE 3000-POST-NEW-PRICE HAS  *
022600* HAD A CHANCE TO ROLL CURRENT TO PREVIOUS - OTHERWISE WE WOULD  *
022700* BE COMPARING TONIGHT'S PRICE TO ITSELF AND EVERY CHANGE WOULD  *
022800* COME OUT ZERO.                                                 *
022900******************************************************************
023000 2100-CALC-DAILY-CHANGE.
023100*    A BRAND NEW ASSET WITH NO TRADING HISTORY CARRIES ZEROS IN
023200*    PREVIOUS CLOSE - LEAVE THE CHANGE AT ZERO RATHER THAN
023300*    SUBTRACTING AGAINST A CLOSE THAT NEVER HAPPENED.
023400     MOVE ZEROS TO WS-DAILY-CHANGE-AT.
023500     IF AST-PREV-CLOSE-AT NOT = ZEROS
023600         SUBTRACT AST-PREV-CLOSE-AT FROM AST-CURR-PRICE-AT
023700             GIVING WS-DAILY-CHANGE-AT.
023800 2100-EXIT.
023900     EXIT.
024000******************************************************************
024100* DAILY CHANGE PERCENT, DIVIDE SCALE 4 HALF-UP, THEN SCALED      *
024200*          BY 100; ZERO IF PREVIOUS CLOSE ABSENT/ZERO.           *
024300*                                                                *
024400* TICKET 2944 (10/13/10) REWROTE THIS AS TWO STEPS - A DIVIDE    *
024500* ROUNDED TO FOUR DECIMALS FOLLOWED BY A SEPARATE MULTIPLY BY    *
024600* 100 - BECAUSE A SINGLE COMPUTE STATEMENT WAS ROUNDING THE      *
024700* INTERMEDIATE RESULT AT A DIFFERENT SCALE THAN THE BUSINESS     *
024800* WANTED AND THE LOG WAS SHOWING PERCENTAGES OFF IN THE LAST     *
024900* DIGIT ON HIGH-PRICED ASSETS.  DO NOT COLLAPSE THIS BACK TO ONE *
025000* STATEMENT WITHOUT CHECKING WITH RISK REPORTING FIRST.          *
025100******************************************************************
025200 2200-CALC-CHANGE-PCT.
025300*    SAME ZERO-PROTECT AS 2100 - NO PREVIOUS CLOSE MEANS NO
025400*    PERCENT TO COMPUTE, AND DIVIDING BY ZERO WOULD ABEND THE
025500*    JOB MID-RUN WITH NO PARTIAL RESULTS SAVED.
025600     MOVE ZEROS TO WS-DAILY-CHANGE-PCT.
025700     IF AST-PREV-CLOSE-AT NOT = ZEROS
025800*        FIRST THE RAW RATIO, ROUNDED HALF-UP AT FOUR DECIMAL
025900*        PLACES BEFORE IT EVER TOUCHES THE PERCENT SCALE.
026000         DIVIDE WS-DAILY-CHANGE-AT BY AST-PREV-CLOSE-AT
026100             GIVING WS-DIVIDE-WORK ROUNDED
026200*        THEN SCALE THE ROUNDED RATIO UP TO A PERCENTAGE FOR
026300*        THE LOG LINE (LOG-DAILY-CHANGE-PCT-ED).
026400         MULTIPLY WS-DIVIDE-WORK BY 100
026500             GIVING WS-DAILY-CHANGE-PCT.
026600 2200-EXIT.
026700     EXIT.
026800******************************************************************
026900* ON A PRICE UPDATE EVENT, ROLL CURRENT PRICE TO PREVIOUS        *
027000*          CLOSE, POST THE NEW PRICE, THEN MAINTAIN THE 52       *
027100*          WEEK HIGH AND LOW WATERMARKS.                         *
027200*                                                                *
027300* ONLY REACHED WHEN 2000-PROCESS-ONE-ASSET FOUND A MATCHING      *
027400* ASSET-ID ON TONIGHT'S VENDOR FEED - AN ASSET WITH NO FEED      *
027500* RECORD NEVER COMES THROUGH HERE AND KEEPS YESTERDAY'S PRICE    *
027600* UNTOUCHED.                                                     *
027700******************************************************************
027800 3000-POST-NEW-PRICE.
027900*    ROLL FIRST, THEN POST - ONCE WE OVERWRITE CURRENT-PRICE-AT
028000*    WITH THE NEW FEED VALUE THE OLD CURRENT PRICE IS GONE, SO
028100*    IT HAS TO LAND IN PREVIOUS-CLOSE BEFORE THAT HAPPENS.
028200     MOVE AST-CURR-PRICE-AT TO AST-PREV-CLOSE-AT.
028300     MOVE PFD-NEW-PRICE-AT TO AST-CURR-PRICE-AT.
028400     ADD 1 TO WS-PRICES-POSTED-CT.
028500*    52 WEEK HIGH/LOW CAN ONLY MOVE ON A PRICE UPDATE, SO THESE
028600*    TWO ONLY RUN FROM INSIDE THIS PARAGRAPH, NEVER DIRECTLY OUT
028700*    OF 2000-PROCESS-ONE-ASSET.
028800     PERFORM 3100-MAINTAIN-WK52-HIGH THRU 3100-EXIT.
028900     PERFORM 3200-MAINTAIN-WK52-LOW THRU 3200-EXIT.
029000 3000-EXIT.
029100     EXIT.
029200******************************************************************
029300* TICKET 0041 (07/09/89) - 52 WEEK HIGH WATERMARK.  A ZERO IN    *
029400* THE WATERMARK MEANS THE ASSET HAS NEVER BEEN PRICED BEFORE, SO *
029500* TONIGHT'S PRICE BECOMES THE HIGH BY DEFAULT REGARDLESS OF HOW  *
029600* SMALL IT IS - THE ALTERNATIVE (LEAVING IT AT ZERO) WOULD MAKE  *
029700* EVERY SUBSEQUENT PRICE LOOK LIKE A NEW HIGH FOREVER.           *
029800******************************************************************
029900 3100-MAINTAIN-WK52-HIGH.
030000     IF AST-WK52-HIGH-AT = ZEROS
030100         OR AST-CURR-PRICE-AT > AST-WK52-HIGH-AT
030200         MOVE AST-CURR-PRICE-AT TO AST-WK52-HIGH-AT.
030300 3100-EXIT.
030400     EXIT.
030500******************************************************************
030600* TICKET 0041 (07/09/89) - 52 WEEK LOW WATERMARK, MIRROR LOGIC   *
030700* OF 3100 ABOVE.  NEITHER PARAGRAPH EVER AGES THE WATERMARKS     *
030800* BACK DOWN AFTER 52 WEEKS HAVE PASSED - THAT ROLL-OFF IS DONE   *
030900* ELSEWHERE IN THE NIGHTLY CYCLE, NOT IN THIS PROGRAM.           *
031000******************************************************************
031100 3200-MAINTAIN-WK52-LOW.
031200     IF AST-WK52-LOW-AT = ZEROS
031300         OR AST-CURR-PRICE-AT < AST-WK52-LOW-AT
031400         MOVE AST-CURR-PRICE-AT TO AST-WK52-LOW-AT.
031500 3200-EXIT.
031600     EXIT.
031700******************************************************************
031800* MARKET CAP CATEGORY CLASSIFICATION.                            *
031900*                                                                *
032000* TICKET 1140 (11/02/93).  THE BREAKPOINTS ARE DOLLAR MARKET     *
032100* CAP, NOT SHARE PRICE - MEGA AT OR ABOVE A TRILLION, LARGE AT   *
032200* 200 BILLION, MID AT 10 BILLION, SMALL AT 2 BILLION, AND        *
032300* ANYTHING UNDER THAT IS MICRO.  RUN THE IF-ELSE LADDER TOP      *
032400* DOWN SO THE FIRST BREAKPOINT THAT FITS WINS.                   *
032500******************************************************************
032600 3300-CLASSIFY-MKT-CAP.
032700*    AN ASSET WITH NO MARKET CAP ON FILE (NEWLY ADDED, NOT YET
032800*    PRICED BY THE FEED VENDOR) GETS UNKNOWN RATHER THAN FALLING
032900*    THROUGH TO MICRO, WHICH WOULD MISSTATE IT.
033000     IF AST-MKT-CAP-AT = ZEROS
033100         MOVE 'UNKWN' TO WS-MKT-CAP-CAT-CDE
033200     ELSE IF AST-MKT-CAP-AT >= 1000000000000.00
033300         MOVE 'MEGA' TO WS-MKT-CAP-CAT-CDE
033400     ELSE IF AST-MKT-CAP-AT >= 200000000000.00
033500         MOVE 'LARGE' TO WS-MKT-CAP-CAT-CDE
033600     ELSE IF AST-MKT-CAP-AT >= 10000000000.00
033700         MOVE 'MID' TO WS-MKT-CAP-CAT-CDE
033800     ELSE IF AST-MKT-CAP-AT >= 2000000000.00
033900         MOVE 'SMALL' TO WS-MKT-CAP-CAT-CDE
034000     ELSE
034100         MOVE 'MICRO' TO WS-MKT-CAP-CAT-CDE.
034200 3300-EXIT.
034300     EXIT.
034400******************************************************************
034500* LIQUIDITY FLAG, TRUE WHEN AVG VOLUME EXCEEDS 100,000 SHARES.   *
034600*          STRICTLY GREATER THAN, NOT GREATER-OR-EQUAL - AN      *
034700*          ASSET SITTING EXACTLY ON THE LINE IS NOT LIQUID.      *
034800******************************************************************
034900 3400-CALC-LIQUIDITY.
035000     MOVE 'N' TO WS-LIQUID-SW.
035100     IF AST-AVG-VOL-CT > 100000
035200         MOVE 'Y' TO WS-LIQUID-SW.
035300 3400-EXIT.
035400     EXIT.
035500******************************************************************
035600* NEAR 52 WEEK HIGH/LOW PROXIMITY FLAGS.                         *
035700*                                                                *
035800* TICKET 2290 (06/01/05), ADDED AT RISK'S REQUEST SO THE DESK    *
035900* COULD SCREEN FOR ASSETS RIDING NEAR EITHER WATERMARK WITHOUT   *
036000* PULLING THE WATERMARKS THEMSELVES OUT OF THE ASSET MASTER.     *
036100* "NEAR" IS DEFINED AS WITHIN 5 PERCENT OF THE WATERMARK - 95    *
036200* PERCENT OF THE HIGH OR BELOW, OR 105 PERCENT OF THE LOW OR     *
036300* ABOVE.  NEITHER FLAG IS SET IF THE CORRESPONDING WATERMARK HAS *
036400* NEVER BEEN ESTABLISHED (STILL ZERO).                           *
036500******************************************************************
036600 3500-CALC-NEAR-52-FLAGS.
036700     MOVE 'N' TO WS-NEAR-52-HIGH-SW.
036800     MOVE 'N' TO WS-NEAR-52-LOW-SW.
036900*    HIGH SIDE - THRESHOLD IS 95 PERCENT OF THE 52 WEEK HIGH.
037000     IF AST-WK52-HIGH-AT NOT = ZEROS
037100         COMPUTE WS-THRESHOLD-AT ROUNDED =
037200             AST-WK52-HIGH-AT * 0.95
037300         IF AST-CURR-PRICE-AT >= WS-THRESHOLD-AT
037400             MOVE 'Y' TO WS-NEAR-52-HIGH-SW.
037500*    LOW SIDE - THRESHOLD IS 105 PERCENT OF THE 52 WEEK LOW.
037600*    WS-THRESHOLD-AT IS REUSED HERE, NOT A SEPARATE FIELD - BY
037700*    THE TIME WE GET HERE THE HIGH-SIDE THRESHOLD HAS ALREADY
037800*    BEEN CONSUMED ABOVE AND IS SAFE TO OVERWRITE.
037900     IF AST-WK52-LOW-AT NOT = ZEROS
038000         COMPUTE WS-THRESHOLD-AT ROUNDED =
038100             AST-WK52-LOW-AT * 1.05
038200         IF AST-CURR-PRICE-AT <= WS-THRESHOLD-AT
038300             MOVE 'Y' TO WS-NEAR-52-LOW-SW.
038400 3500-EXIT.
038500     EXIT.
038600******************************************************************
038700* BUILD AND WRITE ONE 80 BYTE LOG LINE PER ASSET, PRICED OR NOT, *
038800* SO THE NIGHTLY PRICING LOG IS A COMPLETE SNAPSHOT OF THE BOOK  *
038900* AND NOT JUST THE ASSETS THE VENDOR HAPPENED TO REPRICE.        *
039000******************************************************************
039100 4000-WRITE-LOG-LINE.
039200*    CLEAR THE RECORD FIRST SO THE FILLER AND ANY UNMOVED FIELD
039300*    COME OUT BLANK RATHER THAN CARRYING OVER THE PRIOR ASSET'S
039400*    LEFTOVER BYTES.
039500     MOVE SPACES TO WS-LOG-REC.
039600     MOVE AST-ASSET-ID TO LOG-ASSET-ID.
039700     MOVE AST-TICKER-SYM TO LOG-TICKER-SYM.
039800     MOVE AST-CURR-PRICE-AT TO LOG-CURR-PRICE-ED.
039900     MOVE WS-DAILY-CHANGE-PCT TO LOG-DAILY-CHANGE-PCT-ED.
040000     MOVE WS-NEAR-52-HIGH-SW TO LOG-NEAR-HIGH-FL.
040100     MOVE WS-NEAR-52-LOW-SW TO LOG-NEAR-LOW-FL.
040200     MOVE WS-MKT-CAP-CAT-CDE TO LOG-MKT-CAP-CAT.
040300     MOVE WS-LIQUID-SW TO LOG-LIQUID-FL.
040400     WRITE WS-LOG-FILE-REC FROM WS-LOG-REC.
040500     ADD 1 TO WS-LOG-LINES-CT.
040600 4000-EXIT.
040700     EXIT.
040800******************************************************************
040900* SEQUENTIAL READ OF THE ASSET MASTER.  THIS SHOP TREATS A READ  *
041000* ERROR (ANY STATUS OTHER THAN 00 OR 10) THE SAME AS END OF      *
041100* FILE RATHER THAN ABENDING THE JOB - THE ERROR IS DISPLAYED TO  *
041200* THE JOB LOG FOR OPERATIONS TO CATCH ON THE MORNING REVIEW.     *
041300******************************************************************
041400 5000-READ-ASSET.
041500     READ ASSET-FILE INTO WS-ASSET-REC.
041600     IF WS-ASSET-EOF
041700         SET EOF-ASSET TO TRUE
041800         GO TO 5000-EXIT.
041900     IF NOT WS-ASSET-OK
042000         DISPLAY "FDP-PRICE: ASSET-FILE READ ERROR "
042100                 WS-ASSET-STATUS
042200         SET EOF-ASSET TO TRUE.
042300 5000-EXIT.
042400     EXIT.
042500******************************************************************
042600* SEQUENTIAL READ OF THE VENDOR PRICE FEED.  ON END OF FILE WE   *
042700* FORCE THE FEED'S KEY TO HIGH-VALUES SO THE MATCH-MERGE TEST IN *
042800* 2000-PROCESS-ONE-ASSET NEVER ACCIDENTALLY MATCHES A LEFTOVER   *
042900* KEY FROM THE LAST RECORD READ ONCE THE FEED IS EXHAUSTED.      *
043000******************************************************************
043100 5100-READ-PRICE-FEED.
043200     READ PRICE-FEED-FILE INTO WS-PRICE-FEED-REC.
043300     IF WS-PRICE-FEED-EOF
043400         SET EOF-PRICE-FEED TO TRUE
043500         MOVE HIGH-VALUES TO PFD-ASSET-ID OF WS-PRICE-FEED-REC
043600         GO TO 5100-EXIT.
043700     IF NOT WS-PRICE-FEED-OK
043800         DISPLAY "FDP-PRICE: PRICE-FEED READ ERROR "
043900                 WS-PRICE-FEED-STATUS
044000         SET EOF-PRICE-FEED TO TRUE.
044100 5100-EXIT.
044200     EXIT.
044300******************************************************************
044400* CLOSE ALL FILES AND DROP RUN COUNTS TO THE JOB LOG SO THE      *
044500* OVERNIGHT BATCH REVIEW CAN CONFIRM THE RUN TOUCHED THE WHOLE   *
044600* ASSET MASTER AND POSTED THE EXPECTED NUMBER OF PRICES.         *
044700******************************************************************
044800 9000-TERMINATE.
044900     CLOSE ASSET-FILE PRICE-FEED-FILE ASSET-PRICE-LOG.
045000     DISPLAY "FDP-PRICE: ASSETS READ    = " WS-ASSETS-READ-CT.
045100     DISPLAY "FDP-PRICE: PRICES POSTED  = " WS-PRICES-POSTED-CT.
045200     DISPLAY "FDP-PRICE: LOG LINES       = " WS-LOG-LINES-CT.
045300 9000-EXIT.
045400     EXIT.
