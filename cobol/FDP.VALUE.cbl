000100******************************************************************
000200* PROGRAM  : FDP-VALUE                                           *
000300* TITLE    : OVERNIGHT POSITION VALUATION RUN                    *
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. FDP-VALUE.
000700 AUTHOR. R HUBACH.
000800 INSTALLATION. FUND PORTFOLIO DIVISION - BATCH SERVICES.
000900 DATE-WRITTEN. 03/21/1988.
001000 DATE-COMPILED.
001100 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
001200******************************************************************
001300* CHANGE LOG                                                     *
001400*   03/21/88  RAH  0000  ORIGINAL PROGRAM - PRICES EACH POSITION *
001500*                        AGAINST THE ASSET MASTER AND PRODUCES   *
001600*                        THE VALUATION LOG.                      *
001700*   07/09/89  RAH  0041  ADDED UNREALIZED P+L PERCENT            *
001800*   02/22/91  GLT  0398  ADDED PORTFOLIO ALLOCATION PERCENT -    *
001900*                        REQUIRES TWO PASSES OF THE POSITION     *
002000*                        FILE SO THE PORTFOLIO TOTAL IS KNOWN    *
002100*                        BEFORE THE ALLOCATION IS COMPUTED       *
002200*   11/02/93  GLT  1140  ADDED POSITION STATUS CLASSIFICATION    *
002300*                        AND THE SIGNIFICANT-POSITION FLAG       *
002400*   06/14/95  GLT  1502  PROTECTED ALL DIVIDES AGAINST A ZERO    *
002500*                        DIVISOR - FORCE RESULT TO ZERO          *
002600*   09/19/98  MPK  1877  Y2K REMEDIATION - NO 2-DIGIT YEAR       *
002700*                        FIELDS ON THIS PROGRAM, REVIEWED AND    *
002800*                        SIGNED OFF, NO CODE CHANGE REQUIRED     *
002900*   04/03/99  MPK  1901  Y2K FOLLOW-UP - CONFIRMED NO DOWNSTREAM *
003000*                        CONSUMER OF THE VALUATION LOG HAS A     *
003100*                        2-DIGIT YEAR DEPENDENCY                 *
003200*   06/01/05  DJS  2290  ADDED DAILY POSITION CHANGE COLUMN      *
003300*   10/13/10  DJS  2944  REWROTE ALL PERCENT DIVIDES TO ROUND    *
003400*                        HALF-UP AT 4 DECIMALS BEFORE SCALING    *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS AMOUNT-DIGITS IS "0" THRU "9"
004300     UPSI-0 ON STATUS IS WS-RERUN-REQUEST
004400            OFF STATUS IS WS-NORMAL-RUN.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*  ASSET-FILE AND PORTFOLIO-FILE ARE FULLY LOADED INTO TABLES
004800*  AND LOOKED UP WITH SEARCH ALL - THIS RUNTIME HAS NO ISAM/KSDS
004900*  HANDLER, SO THERE IS NO RANDOM READ BY KEY.  POSITION-FILE IS
005000*  READ TWICE: ONCE TO ACCUMULATE THE PER-PORTFOLIO POSITION
005100*  VALUE TOTAL, ONCE MORE TO PRODUCE THE DETAIL LOG LINE NOW
005200*  THAT THE PORTFOLIO TOTAL VALUE IS KNOWN.
005300     SELECT ASSET-FILE ASSIGN TO "ASSETFIL"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-ASSET-STATUS.
005600     SELECT PORTFOLIO-FILE ASSIGN TO "PORTFIL"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-PORTFOL-STATUS.
005900     SELECT POSITION-FILE ASSIGN TO "POSNFILE"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-POSITION-STATUS.
006200     SELECT POSITION-VALUATION-LOG ASSIGN TO "POSNLOG"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-LOG-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ASSET-FILE
006800     RECORD CONTAINS 210 CHARACTERS
006900     LABEL RECORDS ARE STANDARD.
007000 COPY WS-ASSET.
007100 FD  PORTFOLIO-FILE
007200     RECORD CONTAINS 100 CHARACTERS
007300     LABEL RECORDS ARE STANDARD.
007400 COPY WS-PORTFOL.
007500 FD  POSITION-FILE
007600     RECORD CONTAINS 90 CHARACTERS
007700     LABEL RECORDS ARE STANDARD.
007800 COPY WS-POSITION.
007900 FD  POSITION-VALUATION-LOG
008000     RECORD CONTAINS 100 CHARACTERS
008100     LABEL RECORDS ARE STANDARD.
008200 01  WS-LOG-FILE-REC.
008300     05  FILLER                        PIC X(100).
008400 WORKING-STORAGE SECTION.
008500 77  WS-POSITIONS-READ-CT               PIC S9(9) COMP.
008600 77  WS-LOG-LINES-CT                    PIC S9(9) COMP.
008700 01  WS-SWITCHES.
008800     05  WS-EOF-POSITION-SW            PIC X(1) VALUE 'N'.
008900         88  EOF-POSITION                  VALUE 'Y'.
009000     05  WS-PASS-NBR-SW                PIC X(1) VALUE '1'.
009100         88  WS-PASS-ONE                   VALUE '1'.
009200         88  WS-PASS-TWO                   VALUE '2'.
009300     05  WS-RERUN-REQUEST              PIC X(1) VALUE 'N'.
009400     05  WS-NORMAL-RUN                 PIC X(1) VALUE 'Y'.
009500     05  FILLER                        PIC X(2).
009600 01  WS-FILE-STATUSES.
009700     05  WS-ASSET-STATUS               PIC X(2).
009800         88  WS-ASSET-OK                   VALUE "00".
009900         88  WS-ASSET-EOF                  VALUE "10".
010000     05  WS-PORTFOL-STATUS             PIC X(2).
010100         88  WS-PORTFOL-OK                 VALUE "00".
010200         88  WS-PORTFOL-EOF                VALUE "10".
010300     05  WS-POSITION-STATUS            PIC X(2).
010400         88  WS-POSITION-OK                VALUE "00".
010500         88  WS-POSITION-EOF               VALUE "10".
010600     05  WS-LOG-STATUS                 PIC X(2).
010700         88  WS-LOG-OK                     VALUE "00".
010800     05  FILLER                        PIC X(2).
010900 01  WS-POSITION-ALT REDEFINES WS-POSITION-REC.
011000     05  PSN-RAW-TX                    PIC X(90).
011100 01  WS-ASSET-TABLE.
011200     05  WS-ASSET-TBL-CT               PIC S9(4) COMP
011300                                        VALUE ZERO.
011400     05  WS-ASSET-ENTRY OCCURS 0 TO 5000 TIMES
011500             DEPENDING ON WS-ASSET-TBL-CT
011600             ASCENDING KEY IS WS-ATBL-ASSET-ID
011700             INDEXED BY WS-ASSET-IDX.
011800         10  WS-ATBL-ASSET-ID          PIC 9(9).
011900         10  WS-ATBL-CURR-PRICE-AT     PIC S9(15)V9(4)
012000                                        SIGN TRAILING SEPARATE.
012100         10  WS-ATBL-PREV-CLOSE-AT     PIC S9(15)V9(4)
012200                                        SIGN TRAILING SEPARATE.
012300     05  FILLER                        PIC X(4).
012400 01  WS-PORTFOL-TABLE.
012500     05  WS-PORTFOL-TBL-CT             PIC S9(4) COMP
012600                                        VALUE ZERO.
012700     05  WS-PORTFOL-ENTRY OCCURS 0 TO 2000 TIMES
012800             DEPENDING ON WS-PORTFOL-TBL-CT
012900             ASCENDING KEY IS WS-PTBL-PORTFOL-ID
013000             INDEXED BY WS-PORTFOL-IDX.
013100         10  WS-PTBL-PORTFOL-ID        PIC 9(9).
013200         10  WS-PTBL-CURR-CASH-AT      PIC S9(17)V9(2)
013300                                        SIGN TRAILING SEPARATE.
013400         10  WS-PTBL-POSN-VAL-AT       PIC S9(17)V9(2)
013500                                        SIGN TRAILING SEPARATE.
013600         10  WS-PTBL-TOTAL-VAL-AT      PIC S9(17)V9(2)
013700                                        SIGN TRAILING SEPARATE.
013800     05  FILLER                        PIC X(4).
013900 01  WS-COMPUTE-AREA.
014000     05  WS-MARKET-VALUE-AT            PIC S9(17)V9(2)
014100                                        SIGN TRAILING SEPARATE.
014200     05  WS-UNREAL-PL-AT               PIC S9(17)V9(2)
014300                                        SIGN TRAILING SEPARATE.
014400     05  WS-UNREAL-PL-PCT              PIC S9(5)V9(4)
014500                                        SIGN TRAILING SEPARATE.
014600     05  WS-ALLOC-PCT                  PIC S9(5)V9(4)
014700                                        SIGN TRAILING SEPARATE.
014800     05  WS-DAILY-POSN-CHG-AT          PIC S9(17)V9(2)
014900                                        SIGN TRAILING SEPARATE.
015000     05  WS-DAILY-CHANGE-AT            PIC S9(15)V9(4)
015100                                        SIGN TRAILING SEPARATE.
015200     05  WS-DIVIDE-WORK                PIC S9(5)V9(4)
015300                                        SIGN TRAILING SEPARATE.
015400     05  WS-POSN-STATUS-TX             PIC X(15).
015500         88  WS-STATUS-STRONG-GAIN         VALUE 'STRONG GAIN'.
015600         88  WS-STATUS-GAINING             VALUE 'GAINING'.
015700         88  WS-STATUS-LOSING              VALUE 'LOSING'.
015800         88  WS-STATUS-SIGNIF-LOSS         VALUE
015900                                        'SIGNIFICANT LOSS'.
016000     05  WS-SIGNIFICANT-SW             PIC X(1).
016100         88  WS-SIGNIFICANT-YES            VALUE 'Y'.
016200     05  FILLER                        PIC X(1).
016300 01  WS-COMPUTE-DUMP REDEFINES WS-COMPUTE-AREA.
016400     05  FILLER                        PIC X(127).
016500 01  WS-LOG-REC.
016600     05  LOG-PORTFOL-ID                PIC 9(9).
016700     05  FILLER                        PIC X(1) VALUE SPACE.
016800     05  LOG-ASSET-ID                  PIC 9(9).
016900     05  FILLER                        PIC X(1) VALUE SPACE.
017000     05  LOG-MARKET-VALUE-ED           PIC -(13)9.99.
017100     05  FILLER                        PIC X(1) VALUE SPACE.
017200     05  LOG-UNREAL-PL-PCT-ED          PIC -(4)9.9999.
017300     05  FILLER                        PIC X(1) VALUE SPACE.
017400     05  LOG-ALLOC-PCT-ED              PIC -(4)9.9999.
017500     05  FILLER                        PIC X(1) VALUE SPACE.
017600     05  LOG-POSN-STATUS-TX            PIC X(15).
017700     05  FILLER                        PIC X(1) VALUE SPACE.
017800     05  LOG-SIGNIFICANT-FL            PIC X(1).
017900     05  FILLER                        PIC X(23).
018000 01  WS-LOG-REC-ALT REDEFINES WS-LOG-REC.
018100     05  FILLER                        PIC X(100).
018200 PROCEDURE DIVISION.
018300******************************************************************
018400* MAINLINE                                                       *
018500*                                                                *
018600* THIS RUN VALUES EVERY POSITION IN THE BOOK AGAINST LAST        *
018700* NIGHT'S FDP-PRICE OUTPUT AND ROLLS THE RESULT UP INTO A        *
018800* PORTFOLIO ALLOCATION PERCENT.  SINCE THE ALLOCATION PERCENT    *
018900* NEEDS THE PORTFOLIO'S TOTAL VALUE AND THE TOTAL VALUE CAN'T    *
019000* BE KNOWN UNTIL EVERY POSITION IN THAT PORTFOLIO HAS BEEN       *
019100* SUMMED, THE POSITION FILE IS READ TWICE - TICKET 0398 ADDED    *
019200* THIS TWO-PASS SHAPE, SEE 1000-INITIALIZE AND 3500-START-PASS-  *
019300* TWO FOR HOW THE SECOND PASS IS KICKED OFF.                     *
019400******************************************************************
019500 0000-MAINLINE.
019600*    LOAD THE ASSET AND PORTFOLIO MASTERS INTO TABLES
019700*    (SEARCH ALL, NOT RANDOM READ - THIS RUNTIME HAS NO KSDS
019800*    HANDLER) AND PRIME THE POSITION FILE FOR PASS ONE.
019900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020000*    PASS ONE - ACCUMULATE EACH PORTFOLIO'S TOTAL POSITION VALUE
020100*    WITHOUT WRITING ANY LOG DETAIL YET.
020200     PERFORM 2000-PASS1-ACCUM-POSN-VALUE THRU 2000-EXIT
020300         UNTIL EOF-POSITION.
020400*    FOLD CASH INTO THE POSITION TOTAL TO GET EACH PORTFOLIO'S
020500*    GRAND TOTAL VALUE, THE DENOMINATOR THE ALLOCATION PERCENT
020600*    BELOW NEEDS.
020700     PERFORM 3000-CALC-PORTFOL-TOTALS THRU 3000-EXIT.
020800*    REWIND THE POSITION FILE AND START PASS TWO NOW THAT THE
020900*    PORTFOLIO TOTALS TABLE IS COMPLETE.
021000     PERFORM 3500-START-PASS-TWO THRU 3500-EXIT.
021100*    PASS TWO - FULL RULE SET PER POSITION, LOG LINE WRITTEN.
021200     PERFORM 4000-PASS2-DETAIL THRU 4000-EXIT
021300         UNTIL EOF-POSITION.
021400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
021500     STOP RUN.
021600******************************************************************
021700* OPEN THE ASSET AND PORTFOLIO MASTERS JUST LONG ENOUGH TO LOAD  *
021800* THEM INTO TABLE, THEN CLOSE THEM BACK UP - NEITHER FILE IS     *
021900* TOUCHED AGAIN AFTER THIS PARAGRAPH, ALL LOOKUPS RUN AGAINST    *
022000* THE IN-MEMORY TABLE FOR THE REST OF THE JOB.                   *
022100******************************************************************
022200 1000-INITIALIZE.
022300     OPEN INPUT ASSET-FILE.
022400     PERFORM 1100-LOAD-ASSET-TABLE THRU 1100-EXIT.
022500     CLOSE ASSET-FILE.
022600     OPEN INPUT PORTFOLIO-FILE.
022700     PERFORM 1200-LOAD-PORTFOL-TABLE THRU 1200-EXIT.
022800     CLOSE PORTFOLIO-FILE.
022900     OPEN INPUT POSITION-FILE.
023000     OPEN OUTPUT POSITION-VALUATION-LOG.
023100*    THE LOG OPENS ONCE HERE AND STAYS OPEN ACROSS BOTH PASSES -
023200*    PASS ONE NEVER WRITES TO IT, ONLY PASS TWO DOES.
023300     SET WS-PASS-ONE TO TRUE.
023400     PERFORM 5000-READ-POSITION THRU 5000-EXIT.
023500 1000-EXIT.
023600     EXIT.
023700******************************************************************
023800* LOAD THE ENTIRE ASSET MASTER INTO WS-ASSET-TABLE, ASCENDING ON *
023900* ASSET-ID SO 4100-CALC-MARKET-VALUE CAN SEARCH ALL AGAINST IT.  *
024000* A VARIABLE-OCCURRENCE TABLE (OCCURS ... DEPENDING ON) IS USED  *
024100* RATHER THAN A FIXED-SIZE ONE SO SEARCH ALL ONLY EVER SCANS THE *
024200* ASSETS ACTUALLY LOADED, NOT 5000 SLOTS OF GARBAGE.             *
024300******************************************************************
024400 1100-LOAD-ASSET-TABLE.
024500     READ ASSET-FILE INTO WS-ASSET-REC
024600         AT END SET WS-ASSET-EOF TO TRUE.
024700 1100-LOAD-LOOP.
024800     IF WS-ASSET-EOF
024900         GO TO 1100-EXIT
025000     END-IF.
025100     ADD 1 TO WS-ASSET-TBL-CT.
025200     SET WS-ASSET-IDX TO WS-ASSET-TBL-CT.
025300*    ONLY THE THREE FIELDS 4100/4150 ACTUALLY NEED RIDE ALONG -
025400*    NO SENSE CARRYING THE WHOLE 210 BYTE ASSET RECORD INTO THE
025500*    TABLE WHEN THREE FIELDS PER ENTRY IS ALL THIS RUN USES.
025600     MOVE AST-ASSET-ID
025700         TO WS-ATBL-ASSET-ID (WS-ASSET-IDX).
025800     MOVE AST-CURR-PRICE-AT
025900         TO WS-ATBL-CURR-PRICE-AT (WS-ASSET-IDX).
026000     MOVE AST-PREV-CLOSE-AT
026100         TO WS-ATBL-PREV-CLOSE-AT (WS-ASSET-IDX).
026200     READ ASSET-FILE INTO WS-ASSET-REC
026300         AT END SET WS-ASSET-EOF TO TRUE
026400     END-READ.
026500     GO TO 1100-LOAD-LOOP.
026600 1100-EXIT.
026700     EXIT.
026800******************************************************************
026900* LOAD THE PORTFOLIO MASTER THE SAME WAY 1100 LOADS ASSETS.      *
027000* WS-PTBL-POSN-VAL-AT AND WS-PTBL-TOTAL-VAL-AT START AT ZERO     *
027100* HERE AND ARE BUILT UP OVER PASS ONE AND 3000-CALC-PORTFOL-     *
027200* TOTALS - THEY ARE NOT ON THE PORTFOLIO MASTER RECORD ITSELF.   *
027300******************************************************************
027400 1200-LOAD-PORTFOL-TABLE.
027500     READ PORTFOLIO-FILE INTO WS-PORTFOL-REC
027600         AT END SET WS-PORTFOL-EOF TO TRUE.
027700 1200-LOAD-LOOP.
027800     IF WS-PORTFOL-EOF
027900         GO TO 1200-EXIT
028000     END-IF.
028100     ADD 1 TO WS-PORTFOL-TBL-CT.
028200     SET WS-PORTFOL-IDX TO WS-PORTFOL-TBL-CT.
028300     MOVE PTF-PORTFOL-ID
028400         TO WS-PTBL-PORTFOL-ID (WS-PORTFOL-IDX).
028500     MOVE PTF-CURR-CASH-AT
028600         TO WS-PTBL-CURR-CASH-AT (WS-PORTFOL-IDX).
028700     MOVE ZEROS TO WS-PTBL-POSN-VAL-AT (WS-PORTFOL-IDX).
028800     MOVE ZEROS TO WS-PTBL-TOTAL-VAL-AT (WS-PORTFOL-IDX).
028900     READ PORTFOLIO-FILE INTO WS-PORTFOL-REC
029000         AT END SET WS-PORTFOL-EOF TO TRUE
029100     END-READ.
029200     GO TO 1200-LOAD-LOOP.
029300 1200-EXIT.
029400     EXIT.
029500******************************************************************
029600* ACCUMULATE POSITIONS-VALUE PER PORTFOLIO, PASS ONE OF THE      *
029700* TWO-PASS SHAPE, BEFORE ANY ALLOCATION PERCENT CAN BE COMPUTED. *
029800*                                                                *
029900* PASS ONE TOUCHES ONLY THE PORTFOLIO TABLE - NO LOG LINE IS     *
030000* WRITTEN HERE, THAT WAITS FOR PASS TWO.  A POSITION ON A        *
030100* PORTFOLIO THAT DIDN'T LOAD INTO THE TABLE (DATA PROBLEM, NOT A *
030200* NORMAL CONDITION) IS REPORTED TO THE JOB LOG AND SKIPPED       *
030300* RATHER THAN ABENDING THE RUN.                                  *
030400******************************************************************
030500 2000-PASS1-ACCUM-POSN-VALUE.
030600     ADD 1 TO WS-POSITIONS-READ-CT.
030700     PERFORM 4100-CALC-MARKET-VALUE THRU 4100-EXIT.
030800     SEARCH ALL WS-PORTFOL-ENTRY
030900         AT END
031000             DISPLAY "FDP-VALUE: UNKNOWN PORTFOLIO "
031100                     PSN-PORTFOL-ID
031200         WHEN WS-PTBL-PORTFOL-ID (WS-PORTFOL-IDX)
031300                 = PSN-PORTFOL-ID
031400             ADD WS-MARKET-VALUE-AT
031500                 TO WS-PTBL-POSN-VAL-AT (WS-PORTFOL-IDX)
031600     END-SEARCH.
031700     PERFORM 5000-READ-POSITION THRU 5000-EXIT.
031800 2000-EXIT.
031900     EXIT.
032000******************************************************************
032100* TOTAL-VALUE = CURRENT-CASH + POSITIONS-VALUE, PER PORTFOLIO.   *
032200*                                                                *
032300* RUNS ONCE, AFTER PASS ONE HAS FINISHED SUMMING EVERY           *
032400* PORTFOLIO'S POSITION VALUE, AND WALKS THE WHOLE PORTFOLIO      *
032500* TABLE BY SUBSCRIPT RATHER THAN SEARCH ALL - THERE IS NO KEY TO *
032600* SEARCH ON, EVERY ENTRY GETS TOTALED REGARDLESS OF ID.          *
032700******************************************************************
032800 3000-CALC-PORTFOL-TOTALS.
032900     SET WS-PORTFOL-IDX TO 1.
033000 3000-TOTALS-LOOP.
033100     IF WS-PORTFOL-IDX > WS-PORTFOL-TBL-CT
033200         GO TO 3000-EXIT
033300     END-IF.
033400     ADD WS-PTBL-CURR-CASH-AT (WS-PORTFOL-IDX)
033500         WS-PTBL-POSN-VAL-AT (WS-PORTFOL-IDX)
033600         GIVING WS-PTBL-TOTAL-VAL-AT (WS-PORTFOL-IDX).
033700     SET WS-PORTFOL-IDX UP BY 1.
033800     GO TO 3000-TOTALS-LOOP.
033900 3000-EXIT.
034000     EXIT.
034100******************************************************************
034200* REWIND THE POSITION FILE FOR PASS TWO.  LINE SEQUENTIAL FILES  *
034300* ON THIS RUNTIME HAVE NO REWIND VERB, SO THE SHOP CONVENTION IS *
034400* CLOSE THEN REOPEN INPUT - THAT RESETS THE READ POINTER TO THE  *
034500* TOP OF THE FILE THE SAME AS A REWIND WOULD.                    *
034600******************************************************************
034700 3500-START-PASS-TWO.
034800     CLOSE POSITION-FILE.
034900     OPEN INPUT POSITION-FILE.
035000*    EOF WAS SET TRUE AT THE END OF PASS ONE - CLEAR IT BY HAND,
035100*    REOPENING THE FILE DOES NOT RESET THE SWITCH FOR US.
035200     MOVE 'N' TO WS-EOF-POSITION-SW.
035300     SET WS-PASS-TWO TO TRUE.
035400     PERFORM 5000-READ-POSITION THRU 5000-EXIT.
035500 3500-EXIT.
035600     EXIT.
035700******************************************************************
035800* PASS TWO - THE FULL RULE SET RUNS HERE FOR EVERY POSITION IN   *
035900* ORDER, EACH PARAGRAPH BUILDING ON THE WORK OF THE ONE BEFORE:  *
036000* MARKET VALUE FEEDS UNREALIZED P+L, UNREALIZED P+L FEEDS THE    *
036100* PERCENT, ALLOCATION PERCENT FEEDS SIGNIFICANCE, AND STATUS     *
036200* AND SIGNIFICANCE ARE BOTH NEEDED BEFORE THE LOG LINE IS BUILT. *
036300* DO NOT REORDER THESE PERFORMS WITHOUT TRACING EVERY FIELD      *
036400* DEPENDENCY FIRST.                                              *
036500******************************************************************
036600 4000-PASS2-DETAIL.
036700     PERFORM 4100-CALC-MARKET-VALUE THRU 4100-EXIT.
036800     PERFORM 4150-CALC-DAILY-CHANGE THRU 4150-EXIT.
036900     PERFORM 4200-CALC-UNREALIZED-PL THRU 4200-EXIT.
037000     PERFORM 4300-CALC-UNREALIZED-PL-PCT THRU 4300-EXIT.
037100     PERFORM 4400-CALC-ALLOCATION-PCT THRU 4400-EXIT.
037200     PERFORM 4500-CALC-DAILY-POSN-CHANGE THRU 4500-EXIT.
037300     PERFORM 4600-CLASSIFY-POSN-STATUS THRU 4600-EXIT.
037400     PERFORM 4700-CALC-SIGNIFICANCE THRU 4700-EXIT.
037500     PERFORM 4800-WRITE-LOG-LINE THRU 4800-EXIT.
037600     PERFORM 5000-READ-POSITION THRU 5000-EXIT.
037700 4000-EXIT.
037800     EXIT.
037900******************************************************************
038000* MARKET VALUE = QUANTITY TIMES THE ASSET'S CURRENT PRICE.       *
038100*                                                                *
038200* RUNS IN BOTH PASSES - PASS ONE NEEDS IT TO BUILD THE PORTFOLIO *
038300* TOTAL, PASS TWO NEEDS IT AGAIN FOR THE LOG LINE AND FOR THE    *
038400* UNREALIZED P+L BELOW.  SEARCH ALL AGAINST THE IN-MEMORY ASSET  *
038500* TABLE LOADED BY 1100 - THERE IS NO RANDOM READ OF ASSET-FILE   *
038600* ITSELF ANYWHERE IN THIS PROGRAM.                               *
038700******************************************************************
038800 4100-CALC-MARKET-VALUE.
038900     MOVE ZEROS TO WS-MARKET-VALUE-AT.
039000     SEARCH ALL WS-ASSET-ENTRY
039100         AT END
039200             DISPLAY "FDP-VALUE: UNKNOWN ASSET " PSN-ASSET-ID
039300         WHEN WS-ATBL-ASSET-ID (WS-ASSET-IDX) = PSN-ASSET-ID
039400             COMPUTE WS-MARKET-VALUE-AT ROUNDED =
039500                 PSN-QUANTITY-AT *
039600                 WS-ATBL-CURR-PRICE-AT (WS-ASSET-IDX)
039700     END-SEARCH.
039800 4100-EXIT.
039900     EXIT.
040000******************************************************************
040100* DAILY CHANGE OF THE HELD ASSET, RESTATED HERE BECAUSE IT'S     *
040200* NEEDED TO DRIVE THE DAILY POSITION CHANGE COLUMN BELOW.        *
040300*                                                                *
040400* THIS IS THE SAME CALCULATION FDP-PRICE ALREADY RAN LAST NIGHT  *
040500* AGAINST THE ASSET MASTER, BUT FDP-PRICE DOESN'T WRITE DAILY    *
040600* CHANGE BACK TO THE ASSET RECORD, SO IT HAS TO BE RECOMPUTED    *
040700* HERE FROM CURRENT PRICE AND PREVIOUS CLOSE.  UNLIKE 4100, A    *
040800* MISSING ASSET IS NOT LOGGED HERE - 4100 ALREADY LOGGED IT, NO  *
040900* SENSE DOUBLING THE MESSAGE.                                    *
041000******************************************************************
041100 4150-CALC-DAILY-CHANGE.
041200     MOVE ZEROS TO WS-DAILY-CHANGE-AT.
041300     SEARCH ALL WS-ASSET-ENTRY
041400         AT END
041500             CONTINUE
041600         WHEN WS-ATBL-ASSET-ID (WS-ASSET-IDX) = PSN-ASSET-ID
041700             IF WS-ATBL-PREV-CLOSE-AT (WS-ASSET-IDX)
041800                     NOT = ZEROS
041900                 SUBTRACT WS-ATBL-PREV-CLOSE-AT (WS-ASSET-IDX)
042000                     FROM WS-ATBL-CURR-PRICE-AT (WS-ASSET-IDX)
042100                     GIVING WS-DAILY-CHANGE-AT
042200             END-IF
042300     END-SEARCH.
042400 4150-EXIT.
042500     EXIT.
042600******************************************************************
042700* UNREALIZED P+L = MARKET VALUE LESS TOTAL COST.                 *
042800******************************************************************
042900 4200-CALC-UNREALIZED-PL.
043000     SUBTRACT PSN-TOTAL-COST-AT FROM WS-MARKET-VALUE-AT
043100         GIVING WS-UNREAL-PL-AT.
043200 4200-EXIT.
043300     EXIT.
043400******************************************************************
043500* UNREALIZED P+L PERCENT, DIVIDE SCALE 4 HALF-UP.                *
043600*                                                                *
043700* ZERO-GUARDED THE SAME WAY AS EVERY OTHER PERCENT IN THIS       *
043800* PROGRAM - A POSITION WITH NO TOTAL COST ON FILE (SHOULD NOT    *
043900* HAPPEN ON A LIVE POSITION, BUT DATA PROBLEMS DO HAPPEN) GETS A *
044000* ZERO PERCENT RATHER THAN AN ABEND.                             *
044100******************************************************************
044200 4300-CALC-UNREALIZED-PL-PCT.
044300     MOVE ZEROS TO WS-UNREAL-PL-PCT.
044400     IF PSN-TOTAL-COST-AT NOT = ZEROS
044500         DIVIDE WS-UNREAL-PL-AT BY PSN-TOTAL-COST-AT
044600             GIVING WS-DIVIDE-WORK ROUNDED
044700         MULTIPLY WS-DIVIDE-WORK BY 100
044800             GIVING WS-UNREAL-PL-PCT.
044900 4300-EXIT.
045000     EXIT.
045100******************************************************************
045200* PORTFOLIO ALLOCATION PERCENT, DIVIDE SCALE 4 HALF-UP; ZERO     *
045300* IF PORTFOLIO TOTAL VALUE IS ZERO OR ABSENT.                    *
045400*                                                                *
045500* TICKET 0398 (02/22/91) - THE WHOLE REASON THIS PROGRAM RUNS    *
045600* TWO PASSES.  BY THE TIME PASS TWO REACHES THIS PARAGRAPH,      *
045700* 3000-CALC-PORTFOL-TOTALS HAS ALREADY FINISHED, SO THE TOTAL    *
045800* VALUE LOOKED UP HERE IS THE WHOLE-PORTFOLIO FIGURE, NOT A      *
045900* PARTIAL ONE.                                                   *
046000******************************************************************
046100 4400-CALC-ALLOCATION-PCT.
046200     MOVE ZEROS TO WS-ALLOC-PCT.
046300     SEARCH ALL WS-PORTFOL-ENTRY
046400         AT END
046500             CONTINUE
046600         WHEN WS-PTBL-PORTFOL-ID (WS-PORTFOL-IDX)
046700                 = PSN-PORTFOL-ID
046800             IF WS-PTBL-TOTAL-VAL-AT (WS-PORTFOL-IDX)
046900                     NOT = ZEROS
047000                 DIVIDE WS-MARKET-VALUE-AT BY
047100                     WS-PTBL-TOTAL-VAL-AT (WS-PORTFOL-IDX)
047200                     GIVING WS-DIVIDE-WORK ROUNDED
047300                 MULTIPLY WS-DIVIDE-WORK BY 100
047400                     GIVING WS-ALLOC-PCT
047500             END-IF
047600     END-SEARCH.
047700 4400-EXIT.
047800     EXIT.
047900******************************************************************
048000* DAILY POSITION CHANGE = QUANTITY TIMES ASSET DAILY CHANGE.     *
048100* TICKET 2290 (06/01/05), ADDED SO THE LOG SHOWS HOW MUCH OF     *
048200* TODAY'S MARKET MOVE CAME FROM THIS ONE HOLDING.                *
048300******************************************************************
048400 4500-CALC-DAILY-POSN-CHANGE.
048500     COMPUTE WS-DAILY-POSN-CHG-AT ROUNDED =
048600         PSN-QUANTITY-AT * WS-DAILY-CHANGE-AT.
048700 4500-EXIT.
048800     EXIT.
048900******************************************************************
049000* POSITION STATUS CLASSIFICATION.                                *
049100*                                                                *
049200* THE LADDER READS TOP DOWN ON UNREALIZED P+L PERCENT - OVER 10  *
049300* PERCENT IS A STRONG GAIN, ANYTHING POSITIVE BUT 10 OR UNDER IS *
049400* GAINING, ANYTHING NEGATIVE DOWN TO -10 IS LOSING, AND -10 OR   *
049500* WORSE IS A SIGNIFICANT LOSS - NOTE THIS IS THE P+L PERCENT     *
049600* THRESHOLD, A DIFFERENT FIGURE FROM THE ALLOCATION PERCENT      *
049700* THRESHOLD BELOW, DO NOT CONFUSE THE TWO.                       *
049800******************************************************************
049900 4600-CLASSIFY-POSN-STATUS.
050000     IF WS-UNREAL-PL-PCT > 10
050100         MOVE 'STRONG GAIN' TO WS-POSN-STATUS-TX
050200     ELSE IF WS-UNREAL-PL-PCT > 0
050300         MOVE 'GAINING' TO WS-POSN-STATUS-TX
050400     ELSE IF WS-UNREAL-PL-PCT > -10
050500         MOVE 'LOSING' TO WS-POSN-STATUS-TX
050600     ELSE
050700         MOVE 'SIGNIFICANT LOSS' TO WS-POSN-STATUS-TX.
050800 4600-EXIT.
050900     EXIT.
051000******************************************************************
051100* POSITION SIGNIFICANCE, ALLOCATION OVER 5.0 PERCENT.            *
051200* STRICTLY GREATER THAN - A POSITION SITTING EXACTLY AT 5.0      *
051300* PERCENT OF THE PORTFOLIO IS NOT FLAGGED SIGNIFICANT.           *
051400******************************************************************
051500 4700-CALC-SIGNIFICANCE.
051600     MOVE 'N' TO WS-SIGNIFICANT-SW.
051700     IF WS-ALLOC-PCT > 5.0
051800         MOVE 'Y' TO WS-SIGNIFICANT-SW.
051900 4700-EXIT.
052000     EXIT.
052100******************************************************************
052200* BUILD AND WRITE ONE 100 BYTE DETAIL LINE PER POSITION.  PASS   *
052300* ONE NEVER REACHES THIS PARAGRAPH - ONLY 4000-PASS2-DETAIL      *
052400* PERFORMS IT, SO THE VALUATION LOG ALWAYS HAS EXACTLY ONE LINE  *
052500* PER POSITION, NOT TWO.                                         *
052600******************************************************************
052700 4800-WRITE-LOG-LINE.
052800     MOVE SPACES TO WS-LOG-REC.
052900     MOVE PSN-PORTFOL-ID TO LOG-PORTFOL-ID.
053000     MOVE PSN-ASSET-ID TO LOG-ASSET-ID.
053100     MOVE WS-MARKET-VALUE-AT TO LOG-MARKET-VALUE-ED.
053200     MOVE WS-UNREAL-PL-PCT TO LOG-UNREAL-PL-PCT-ED.
053300     MOVE WS-ALLOC-PCT TO LOG-ALLOC-PCT-ED.
053400     MOVE WS-POSN-STATUS-TX TO LOG-POSN-STATUS-TX.
053500     MOVE WS-SIGNIFICANT-SW TO LOG-SIGNIFICANT-FL.
053600     WRITE WS-LOG-FILE-REC FROM WS-LOG-REC.
053700     ADD 1 TO WS-LOG-LINES-CT.
053800 4800-EXIT.
053900     EXIT.
054000******************************************************************
054100* SEQUENTIAL READ OF THE POSITION FILE, SHARED BY BOTH PASSES -  *
054200* 1000-INITIALIZE PRIMES PASS ONE'S FIRST READ AND 3500-START-   *
054300* PASS-TWO PRIMES PASS TWO'S FIRST READ, BOTH THROUGH THIS SAME  *
054400* PARAGRAPH.  A READ ERROR IS TREATED AS END OF FILE, THE SAME   *
054500* SHOP CONVENTION USED THROUGHOUT THIS SYSTEM.                   *
054600******************************************************************
054700 5000-READ-POSITION.
054800     READ POSITION-FILE INTO WS-POSITION-REC
054900         AT END SET EOF-POSITION TO TRUE
055000         NOT AT END
055100             IF NOT WS-POSITION-OK
055200                 DISPLAY "FDP-VALUE: POSITION READ ERROR "
055300                         WS-POSITION-STATUS
055400                 SET EOF-POSITION TO TRUE
055500             END-IF
055600     END-READ.
055700 5000-EXIT.
055800     EXIT.
055900******************************************************************
056000* CLOSE UP AND DROP RUN COUNTS TO THE JOB LOG.  NOTE THE ASSET   *
056100* AND PORTFOLIO FILES ARE NOT CLOSED HERE - THEY WERE ALREADY    *
056200* CLOSED BACK IN 1000-INITIALIZE RIGHT AFTER THEIR TABLES WERE   *
056300* LOADED AND WERE NEVER REOPENED.                                *
056400******************************************************************
056500 9000-TERMINATE.
056600     CLOSE POSITION-FILE POSITION-VALUATION-LOG.
056700     DISPLAY "FDP-VALUE: POSITIONS READ = "
056800             WS-POSITIONS-READ-CT.
056900     DISPLAY "FDP-VALUE: LOG LINES      = " WS-LOG-LINES-CT.
057000 9000-EXIT.
057100     EXIT.
