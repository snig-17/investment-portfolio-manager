000100******************************************************************
000200* PROGRAM  : FDP-PSVC                                            *
000300* TITLE    : PORTFOLIO/POSITION/TRANSACTN ORCHESTRATION SERVICE  *
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. FDP-PSVC.
000700 AUTHOR. R HUBACH.
000800 INSTALLATION. FUND PORTFOLIO DIVISION - BATCH SERVICES.
000900 DATE-WRITTEN. 05/02/1988.
001000 DATE-COMPILED.
001100 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
001200******************************************************************
001300* CHANGE LOG                                                     *
001400*   05/02/88  RAH  0000  ORIGINAL PROGRAM - DRAINS THE ON-DEMAND *
001500*                        REQUEST QUEUE BUILT BY THE ONLINE       *
001600*                        SCREENS: CREATE PORTFOLIO, CALCULATE    *
001700*                        PORTFOLIO VALUE, GET PERFORMANCE, AND   *
001800*                        UPDATE CASH BALANCE.                    *
001900*   03/30/94  GLT  1288  ADDED COST BASIS, EFFECTIVE COST,       *
002000*                        SETTLED AND RECENCY INQUIRY TYPES PER   *
002100*                        HELP DESK REQUEST TO RETIRE THE OLD     *
002200*                        ADHOC QUERY SCREENS - RECENCY AND       *
002300*                        SETTLED CHECKS NEED TODAY'S DATE SO A   *
002400*                        JULIAN DAY NUMBER ROUTINE WAS ADDED     *
002500*                        (THIS RUNTIME HAS NO DATE INTRINSIC)    *
002600*   06/14/95  GLT  1502  PERFORMANCE INQUIRY NOW SHARES THE      *
002700*                        TWO-FIELD ALLOCATION/RETURN DIVIDE      *
002800*                        GUARDS ADDED TO THE NIGHTLY ROLL-UP RUN *
002900*                        THIS SAME WEEK - FORCE RESULT TO ZERO   *
003000*   09/19/98  MPK  1877  Y2K REMEDIATION - TXN/SETTLE/TODAY      *
003100*                        DATE AREAS ALREADY CARRY A 4 DIGIT      *
003200*                        YEAR, REVIEWED AND SIGNED OFF           *
003300*   06/01/05  DJS  2290  REJECT CASH-SUBTRACT ON INSUFFICIENT    *
003400*                        FUNDS NOW MATCHES THE WORDING USED BY   *
003500*                        THE TRANSACTION POSTING RUN             *
003600*   10/13/10  DJS  2944  REWROTE PERCENT AND RATIO DIVIDES TO    *
003700*                        ROUND HALF-UP AT 4 DECIMALS             *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS REQUEST-DIGITS IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS WS-RERUN-REQUEST
004700            OFF STATUS IS WS-NORMAL-RUN.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*  PORTFOLIO-FILE, POSITION-FILE, TRANSACTION-FILE AND USER-FILE
005100*  HAVE NO ISAM/KSDS HANDLER ON THIS RUNTIME - EACH LOOKUP IS A
005200*  SEQUENTIAL SCAN FROM THE TOP, THE SAME IDIOM USED BY THE
005300*  NIGHTLY TRANSACTION POSTING RUN.  ASSET-FILE IS LOADED ONCE
005400*  INTO AN IN-MEMORY TABLE SO MARKET VALUE CAN BE RECOMPUTED ON
005500*  EVERY REQUEST WITHOUT RE-READING THE ASSET MASTER.
005600     SELECT PSVC-REQUEST-FILE ASSIGN TO "PSVCREQ"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-REQUEST-STATUS.
005900     SELECT PSVC-RESPONSE-FILE ASSIGN TO "PSVCRSP"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-RESPONSE-STATUS.
006200     SELECT PORTFOLIO-FILE ASSIGN TO "PORTFIL"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-PORTFOL-STATUS.
006500     SELECT POSITION-FILE ASSIGN TO "POSNFILE"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-POSITION-STATUS.
006800     SELECT ASSET-FILE ASSIGN TO "ASSETFIL"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-ASSET-STATUS.
007100     SELECT TRANSACTION-FILE ASSIGN TO "TXNFILE"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-TXN-STATUS.
007400     SELECT USER-FILE ASSIGN TO "USERFILE"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-USER-STATUS.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  PSVC-REQUEST-FILE
008000     RECORD CONTAINS 106 CHARACTERS
008100     LABEL RECORDS ARE STANDARD.
008200 COPY WS-PSVCREQ.
008300 FD  PSVC-RESPONSE-FILE
008400     RECORD CONTAINS 220 CHARACTERS
008500     LABEL RECORDS ARE STANDARD.
008600 COPY WS-PSVCRSP.
008700 FD  PORTFOLIO-FILE
008800     RECORD CONTAINS 100 CHARACTERS
008900     LABEL RECORDS ARE STANDARD.
009000 COPY WS-PORTFOL.
009100 FD  POSITION-FILE
009200     RECORD CONTAINS 90 CHARACTERS
009300     LABEL RECORDS ARE STANDARD.
009400 COPY WS-POSITION.
009500 FD  ASSET-FILE
009600     RECORD CONTAINS 210 CHARACTERS
009700     LABEL RECORDS ARE STANDARD.
009800 COPY WS-ASSET.
009900 FD  TRANSACTION-FILE
010000     RECORD CONTAINS 250 CHARACTERS
010100     LABEL RECORDS ARE STANDARD.
010200 COPY WS-TRANSACTN.
010300 FD  USER-FILE
010400     RECORD CONTAINS 60 CHARACTERS
010500     LABEL RECORDS ARE STANDARD.
010600 COPY WS-USER.
010700 WORKING-STORAGE SECTION.
010800 77  WS-REQS-READ-CT                    PIC S9(9) COMP.
010900 77  WS-REQS-PROCESSED-CT               PIC S9(9) COMP.
011000 01  WS-SWITCHES.
011100     05  WS-EOF-REQUEST-SW             PIC X(1) VALUE 'N'.
011200         88  EOF-REQUEST                   VALUE 'Y'.
011300     05  WS-ASSET-EOF-SW               PIC X(1) VALUE 'N'.
011400         88  WS-ASSET-EOF                  VALUE 'Y'.
011500     05  WS-PORTFOL-FOUND-SW           PIC X(1) VALUE 'N'.
011600         88  WS-PORTFOL-FOUND              VALUE 'Y'.
011700     05  WS-POSITION-FOUND-SW          PIC X(1) VALUE 'N'.
011800         88  WS-POSITION-FOUND             VALUE 'Y'.
011900     05  WS-TXN-FOUND-SW               PIC X(1) VALUE 'N'.
012000         88  WS-TXN-FOUND                  VALUE 'Y'.
012100     05  WS-USER-FOUND-SW              PIC X(1) VALUE 'N'.
012200         88  WS-USER-FOUND                 VALUE 'Y'.
012300     05  WS-RERUN-REQUEST              PIC X(1) VALUE 'N'.
012400     05  WS-NORMAL-RUN                 PIC X(1) VALUE 'Y'.
012500     05  FILLER                        PIC X(2).
012600 01  WS-FILE-STATUSES.
012700     05  WS-REQUEST-STATUS             PIC X(2).
012800         88  WS-REQUEST-OK                 VALUE "00".
012900         88  WS-REQUEST-EOF                VALUE "10".
013000     05  WS-RESPONSE-STATUS            PIC X(2).
013100         88  WS-RESPONSE-OK                VALUE "00".
013200     05  WS-PORTFOL-STATUS             PIC X(2).
013300         88  WS-PORTFOL-OK                 VALUE "00".
013400     05  WS-POSITION-STATUS            PIC X(2).
013500         88  WS-POSITION-OK                VALUE "00".
013600     05  WS-ASSET-STATUS               PIC X(2).
013700         88  WS-ASSET-OK                   VALUE "00".
013800     05  WS-TXN-STATUS                 PIC X(2).
013900         88  WS-TXN-OK                     VALUE "00".
014000     05  WS-USER-STATUS                PIC X(2).
014100         88  WS-USER-OK                    VALUE "00".
014200     05  FILLER                        PIC X(2).
014300 01  WS-PORTFOL-ALT REDEFINES WS-PORTFOL-REC.
014400     05  PTF-RAW-TX                    PIC X(100).
014500 01  WS-ASSET-TABLE.
014600     05  WS-ASSET-TBL-CT               PIC S9(4) COMP
014700                                        VALUE ZERO.
014800     05  WS-ASSET-ENTRY OCCURS 0 TO 5000 TIMES
014900             DEPENDING ON WS-ASSET-TBL-CT
015000             ASCENDING KEY IS WS-ATBL-ASSET-ID
015100             INDEXED BY WS-ASSET-IDX.
015200         10  WS-ATBL-ASSET-ID          PIC 9(9).
015300         10  WS-ATBL-CURR-PRICE-AT     PIC S9(15)V9(4)
015400                                        SIGN TRAILING SEPARATE.
015500     05  FILLER                        PIC X(4).
015600 01  WS-DATE-WORK-AREA.
015700     05  WS-TODAY-DTE-NBR              PIC 9(8).
015800     05  WS-TODAY-DTE-X REDEFINES WS-TODAY-DTE-NBR.
015900         10  WS-TODAY-YYYY             PIC 9(4).
016000         10  WS-TODAY-MM               PIC 9(2).
016100         10  WS-TODAY-DD               PIC 9(2).
016200     05  WS-TXN-DTE-CMP                PIC 9(8).
016300     05  WS-TXN-DTE-CMP-X REDEFINES WS-TXN-DTE-CMP.
016400         10  WS-TXN-CMP-YYYY           PIC 9(4).
016500         10  WS-TXN-CMP-MM             PIC 9(2).
016600         10  WS-TXN-CMP-DD             PIC 9(2).
016700     05  WS-TODAY-JULIAN               PIC 9(9) COMP.
016800     05  WS-TXN-JULIAN                 PIC 9(9) COMP.
016900     05  WS-AGE-DAYS                   PIC S9(9) COMP.
017000 01  WS-JULIAN-WORK.
017100     05  WS-JUL-YEAR                   PIC 9(4) COMP.
017200     05  WS-JUL-MONTH                  PIC 9(2) COMP.
017300     05  WS-JUL-DAY                    PIC 9(2) COMP.
017400     05  WS-JUL-A                      PIC 9(4) COMP.
017500     05  WS-JUL-Y2                     PIC 9(6) COMP.
017600     05  WS-JUL-M2                     PIC 9(4) COMP.
017700     05  WS-JUL-TERM1                  PIC 9(8) COMP.
017800     05  WS-JUL-TERM2                  PIC 9(8) COMP.
017900     05  WS-JUL-DAYNBR                 PIC 9(9) COMP.
018000 01  WS-COMPUTE-AREA.
018100     05  WS-POSITIONS-VALUE-AT         PIC S9(17)V9(2)
018200                                        SIGN TRAILING SEPARATE.
018300     05  WS-TOTAL-VALUE-AT             PIC S9(17)V9(2)
018400                                        SIGN TRAILING SEPARATE.
018500     05  WS-TOTAL-PL-AT                PIC S9(17)V9(2)
018600                                        SIGN TRAILING SEPARATE.
018700     05  WS-RETURN-PCT                 PIC S9(5)V9(4)
018800                                        SIGN TRAILING SEPARATE.
018900     05  WS-CASH-ALLOC-PCT             PIC S9(5)V9(4)
019000                                        SIGN TRAILING SEPARATE.
019100     05  WS-COST-BASIS-AT              PIC S9(17)V9(4)
019200                                        SIGN TRAILING SEPARATE.
019300     05  WS-EFFECTIVE-COST-AT          PIC S9(15)V9(4)
019400                                        SIGN TRAILING SEPARATE.
019500     05  WS-MARKET-VALUE-AT            PIC S9(17)V9(2)
019600                                        SIGN TRAILING SEPARATE.
019700     05  WS-DIVIDE-WORK                PIC S9(17)V9(4)
019800                                        SIGN TRAILING SEPARATE.
019900     05  WS-POSITION-CT                PIC S9(5) COMP.
020000     05  FILLER                        PIC X(1).
020100 01  WS-COMPUTE-DUMP REDEFINES WS-COMPUTE-AREA.
020200     05  FILLER                        PIC X(165).
020300******************************************************************
020400 PROCEDURE DIVISION.
020500* THIS SERVICE IS THE BATCH-SCHEDULED TWIN OF THE OLD CICS
020600* TRANSACTIONS
020700* THAT USED TO DRIVE THESE SAME EIGHT REQUESTS ONE TERMINAL AT A
020800* TIME.
020900* THE QUEUE FILE (PSVCREQ) IS BUILT HOWEVER THE CALLING JOB STEP
021000* SAW
021100* FIT - AN EXTRACT FROM THE ONLINE SCREENS, A ONE-OFF ADHOC LOAD,
021200* A
021300* RERUN OF YESTERDAY'S QUEUE - THIS PROGRAM DOES NOT CARE WHO
021400* BUILT
021500* IT, IT ONLY DRAINS IT ONE RECORD AT A TIME AND WRITES ONE
021600* RESPONSE
021700* RECORD PER REQUEST, IN REQUEST ORDER, TO PSVCRSP.
021800*
021900 0000-MAINLINE.
022000*    STANDARD THREE-STEP SHAPE - OPEN EVERYTHING AND LOAD THE
022100*    ASSET
022200*    TABLE, DRAIN THE QUEUE ONE REQUEST AT A TIME, CLOSE
022300*    EVERYTHING
022400*    AND PRINT THE RUN COUNTS.  NO SORT STEP IN THIS PROGRAM - THE
022500*    QUEUE IS PROCESSED IN THE ORDER THE CALLING SCREEN OR EXTRACT
022600*    WROTE IT, NOT RESEQUENCED.
022700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022800     PERFORM 2000-PROCESS-EACH-REQUEST THRU 2000-EXIT
022900         UNTIL EOF-REQUEST.
023000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
023100     STOP RUN.
023200*
023300 1000-INITIALIZE.
023400*    ASSET-FILE IS OPENED, LOADED INTO THE IN-MEMORY TABLE AND
023500*    CLOSED
023600*    RIGHT AWAY - NONE OF THE EIGHT REQUEST TYPES READ ASSET-FILE
023700*    A
023800*    SECOND TIME, THEY ALL SEARCH THE TABLE BUILT HERE INSTEAD. 
023900*    THIS
024000*    IS THE SAME TRICK THE NIGHTLY ROLL-UP RUN USES AND FOR THE
024100*    SAME
024200*    REASON - ASSET PRICES DO NOT CHANGE WHILE THIS JOB STEP RUNS.
024300     OPEN INPUT ASSET-FILE.
024400     PERFORM 1100-LOAD-ASSET-TABLE THRU 1100-EXIT.
024500     CLOSE ASSET-FILE.
024600*    PORTFOLIO-FILE IS OPENED I-O BECAUSE TWO OF THE EIGHT REQUEST
024700*    TYPES (CREATE-PORTFOLIO, UPDATE-CASH-BALANCE) WRITE OR
024800*    REWRITE
024900*    IT.  THE OTHER FILES STAY INPUT-ONLY FOR THE LIFE OF THE RUN.
025000     OPEN INPUT PSVC-REQUEST-FILE.
025100     OPEN OUTPUT PSVC-RESPONSE-FILE.
025200     OPEN I-O PORTFOLIO-FILE.
025300     OPEN INPUT POSITION-FILE.
025400     OPEN INPUT TRANSACTION-FILE.
025500     OPEN INPUT USER-FILE.
025600*    TODAY'S DATE DRIVES BOTH THE SETTLED AND RECENT CHECKS
025700*    BELOW - CONVERTED TO A JULIAN DAY NUMBER ONCE HERE SO
025800*    EVERY
025900*    REQUEST OF EITHER TYPE REUSES IT INSTEAD OF RECOMPUTING.
026000     ACCEPT WS-TODAY-DTE-NBR FROM DATE YYYYMMDD.
026100     MOVE WS-TODAY-YYYY TO WS-JUL-YEAR.
026200     MOVE WS-TODAY-MM   TO WS-JUL-MONTH.
026300     MOVE WS-TODAY-DD   TO WS-JUL-DAY.
026400     PERFORM 8100-CALC-JULIAN-DAY THRU 8100-EXIT.
026500     MOVE WS-JUL-DAYNBR TO WS-TODAY-JULIAN.
026600*    PRIME THE READ FOR THE MAINLINE'S UNTIL-EOF LOOP.
026700     PERFORM 5000-READ-REQUEST THRU 5000-EXIT.
026800 1000-EXIT.
026900     EXIT.
027000*
027100* LOAD THE ASSET MASTER INTO THE IN-MEMORY TABLE, ASCENDING BY
027200* ASSET-ID SO 4100-CALC-MARKET-VALUE CAN SEARCH ALL AGAINST IT.
027300* SAME READ-UNTIL-AT-END-THEN-GO-TO-EXIT IDIOM THE NIGHTLY ROLL-UP
027400* RUN USES FOR THE IDENTICAL PURPOSE.
027500 1100-LOAD-ASSET-TABLE.
027600     READ ASSET-FILE INTO WS-ASSET-REC
027700         AT END SET WS-ASSET-EOF TO TRUE.
027800 1100-LOAD-LOOP.
027900     IF WS-ASSET-EOF
028000         GO TO 1100-EXIT
028100     END-IF.
028200*    WS-ASSET-TBL-CT IS THE OCCURS DEPENDING ON COUNTER - IT
028300*    DOUBLES
028400*    AS THE NEXT FREE SUBSCRIPT SINCE THE TABLE IS FILLED FRONT TO
028500*    BACK WITH NO GAPS.
028600     ADD 1 TO WS-ASSET-TBL-CT.
028700     SET WS-ASSET-IDX TO WS-ASSET-TBL-CT.
028800     MOVE AST-ASSET-ID
028900         TO WS-ATBL-ASSET-ID (WS-ASSET-IDX).
029000     MOVE AST-CURR-PRICE-AT
029100         TO WS-ATBL-CURR-PRICE-AT (WS-ASSET-IDX).
029200     READ ASSET-FILE INTO WS-ASSET-REC
029300         AT END SET WS-ASSET-EOF TO TRUE
029400     END-READ.
029500     GO TO 1100-LOAD-LOOP.
029600 1100-EXIT.
029700     EXIT.
029800*
029900* ONE PASS OF THE QUEUE-DRAIN LOOP - CLEAR THE RESPONSE RECORD,
030000* DISPATCH ON THE REQUEST TYPE CODE, WRITE THE RESPONSE, READ THE
030100* NEXT REQUEST.  EVERY ONE OF THE EIGHT BRANCHES SETS EITHER
030200* RSP-STAT-SUCCESS OR RSP-STAT-REJECT BEFORE RETURNING HERE - THE
030300* UNRECOGNIZED-TYPE CATCH-ALL BELOW IS THE ONLY PLACE THIS
030400* PARAGRAPH
030500* SETS THE STATUS ITSELF.
030600 2000-PROCESS-EACH-REQUEST.
030700     ADD 1 TO WS-REQS-READ-CT.
030800     MOVE REQ-REQUEST-TYPE TO RSP-REQUEST-TYPE.
030900     MOVE REQ-PORTFOL-ID TO RSP-PORTFOL-ID.
031000     MOVE ZEROS TO RSP-RESULT-AT.
031100     MOVE SPACES TO RSP-RESULT-SW.
031200     MOVE SPACES TO RSP-ERROR-TX.
031300     MOVE ZEROS TO RSP-PERF-BLOCK.
031400     EVALUATE TRUE
031500*        REQUEST TYPE 1 - OPEN A NEW PORTFOLIO FOR AN EXISTING
031600*        USER.
031700         WHEN REQ-CREATE-PORTFOL
031800             PERFORM 3000-CREATE-PORTFOLIO THRU 3000-EXIT
031900*        REQUEST TYPE 2 - CASH PLUS MARKET VALUE OF ALL POSITIONS.
032000         WHEN REQ-CALC-PORTFOL-VALUE
032100             PERFORM 3100-CALC-PORTFOL-VALUE THRU 3100-EXIT
032200*        REQUEST TYPE 3 - FULL PERFORMANCE BLOCK.
032300         WHEN REQ-GET-PORTFOL-PERF
032400             PERFORM 3200-GET-PORTFOL-PERF THRU 3200-EXIT
032500*        REQUEST TYPE 4 - DEPOSIT OR WITHDRAW AGAINST CURRENT
032600*        CASH.
032700         WHEN REQ-UPDATE-CASH-BAL
032800             PERFORM 3300-UPDATE-CASH-BALANCE THRU 3300-EXIT
032900*        REQUEST TYPE 5 - COST BASIS FOR A PARTIAL-SHARE SALE
033000*        QUOTE.
033100         WHEN REQ-GET-COST-BASIS
033200             PERFORM 3400-GET-COST-BASIS THRU 3400-EXIT
033300*        REQUEST TYPE 6 - EFFECTIVE COST PER SHARE ON ONE
033400*        TRANSACTN.
033500         WHEN REQ-GET-EFFECTIVE-COST
033600             PERFORM 3500-GET-EFFECTIVE-COST THRU 3500-EXIT
033700*        REQUEST TYPE 7 - HAS THIS TRANSACTN'S SETTLEMENT DATE
033800*        PASSED.
033900         WHEN REQ-IS-SETTLED
034000             PERFORM 3600-IS-SETTLED THRU 3600-EXIT
034100*        REQUEST TYPE 8 - IS THIS TRANSACTN WITHIN THE LAST 30
034200*        DAYS.
034300         WHEN REQ-IS-RECENT
034400             PERFORM 3700-IS-RECENT THRU 3700-EXIT
034500*        A REQUEST TYPE CODE THIS PROGRAM DOES NOT KNOW ABOUT -
034600*        REJECT
034700*        RATHER THAN ABEND SO ONE BAD RECORD DOES NOT LOSE THE
034800*        REST
034900*        OF THE QUEUE.
035000         WHEN OTHER
035100             SET RSP-STAT-REJECT TO TRUE
035200             MOVE "UNRECOGNIZED REQUEST TYPE" TO RSP-ERROR-TX
035300     END-EVALUATE.
035400     PERFORM 4000-WRITE-RESPONSE THRU 4000-EXIT.
035500     PERFORM 5000-READ-REQUEST THRU 5000-EXIT.
035600 2000-EXIT.
035700     EXIT.
035800*
035900******************************************************************
036000* CREATE-PORTFOLIO.                                              *
036100******************************************************************
036200* A NEW PORTFOLIO ROW IS APPENDED TO PORTFOLIO-FILE WITH BOTH
036300* INIT-CASH-AT AND CURR-CASH-AT SEEDED FROM THE REQUEST'S STARTING
036400* CASH AMOUNT - THE TWO FIELDS START OUT EQUAL AND DIVERGE ONLY AS
036500* THE NIGHTLY TRANSACTION POSTING RUN OR REQUEST TYPE 4 BELOW MOVE
036600* MONEY THROUGH THE PORTFOLIO.  THE USER-ID ON THE REQUEST MUST
036700* ALREADY EXIST ON USER-FILE OR THE REQUEST IS REJECTED OUTRIGHT.
036800 3000-CREATE-PORTFOLIO.
036900     MOVE 'N' TO WS-USER-FOUND-SW.
037000     PERFORM 3010-FIND-USER THRU 3010-EXIT.
037100     IF NOT WS-USER-FOUND
037200         SET RSP-STAT-REJECT TO TRUE
037300         MOVE "USER-ID NOT FOUND" TO RSP-ERROR-TX
037400     ELSE
037500         MOVE REQ-PORTFOL-ID TO PTF-PORTFOL-ID
037600         MOVE REQ-USER-ID TO PTF-USER-ID
037700         MOVE SPACES TO PTF-PORTFOL-NM
037800         MOVE REQ-AMOUNT-AT TO PTF-INIT-CASH-AT
037900         MOVE REQ-AMOUNT-AT TO PTF-CURR-CASH-AT
038000*        THIS RUNTIME'S SEQUENTIAL ORGANIZATION WILL NOT ALLOW AN
038100*        OPEN EXTEND WHILE THE FILE IS ALREADY OPEN I-O, SO THE
038200*        PORTFOLIO FILE IS CLOSED, REOPENED EXTEND LONG ENOUGH TO
038300*        APPEND THE ONE NEW RECORD, CLOSED AGAIN, AND REOPENED I-O
038400*        SO THE REST OF THE RUN CAN KEEP READING/REWRITING IT.  A
038500*        HANDFUL OF CREATE-PORTFOLIO REQUESTS PER QUEUE IS THE
038600*        EXPECTED VOLUME, SO THE OPEN/CLOSE CHURN IS NOT A
038700*        CONCERN.
038800         CLOSE PORTFOLIO-FILE
038900         OPEN EXTEND PORTFOLIO-FILE
039000         WRITE WS-PORTFOL-REC
039100         CLOSE PORTFOLIO-FILE
039200         OPEN I-O PORTFOLIO-FILE
039300         SET RSP-STAT-SUCCESS TO TRUE
039400     END-IF.
039500 3000-EXIT.
039600     EXIT.
039700*
039800* USER-FILE HAS NO ALTERNATE-KEY HANDLER ON THIS RUNTIME, SO THE
039900* LOOKUP IS A SEQUENTIAL SCAN FROM THE TOP FOR EVERY REQUEST THAT
040000* NEEDS ONE.  THE FILE IS SMALL ENOUGH (ONE ROW PER REGISTERED
040100* INVESTOR) THAT THE FULL SCAN COST IS NOT A CONCERN.
040200 3010-FIND-USER.
040300     CLOSE USER-FILE.
040400     OPEN INPUT USER-FILE.
040500 3010-READ-NEXT.
040600     READ USER-FILE
040700         AT END
040800             GO TO 3010-EXIT
040900     END-READ.
041000     IF USR-USER-ID = REQ-USER-ID
041100         SET WS-USER-FOUND TO TRUE
041200     ELSE
041300         GO TO 3010-READ-NEXT
041400     END-IF.
041500 3010-EXIT.
041600     EXIT.
041700*
041800******************************************************************
041900* CALCULATE-PORTFOLIO-VALUE.                                     *
042000******************************************************************
042100 3100-CALC-PORTFOL-VALUE.
042200     MOVE 'N' TO WS-PORTFOL-FOUND-SW.
042300     PERFORM 3110-FIND-PORTFOLIO THRU 3110-EXIT.
042400     IF NOT WS-PORTFOL-FOUND
042500         SET RSP-STAT-REJECT TO TRUE
042600         MOVE "PORTFOLIO NOT FOUND" TO RSP-ERROR-TX
042700     ELSE
042800*        TOTAL PORTFOLIO VALUE IS CURRENT CASH PLUS THE
042900*        SUM OF MARKET VALUE ACROSS EVERY POSITION THE PORTFOLIO
043000*        HOLDS.  3120-SUM-POSITIONS-VALUE DOES THE POSITION-FILE
043100*        SCAN AND LEAVES THE TOTAL IN WS-POSITIONS-VALUE-AT.
043200         PERFORM 3120-SUM-POSITIONS-VALUE THRU 3120-EXIT
043300         COMPUTE WS-TOTAL-VALUE-AT =
043400             PTF-CURR-CASH-AT + WS-POSITIONS-VALUE-AT
043500         MOVE WS-TOTAL-VALUE-AT TO RSP-RESULT-AT
043600         SET RSP-STAT-SUCCESS TO TRUE
043700     END-IF.
043800 3100-EXIT.
043900     EXIT.
044000*
044100* PORTFOLIO-FILE HAS NO ALTERNATE-KEY HANDLER EITHER - LOOKUP BY
044200* PORTFOL-ID IS ALSO A TOP-OF-FILE SEQUENTIAL SCAN.  THE FILE IS
044300* REOPENED I-O AT THE START OF EVERY LOOKUP SO A POSITIONED READ
044400* LEFT OVER FROM A PRIOR REQUEST CANNOT CONFUSE THIS ONE.
044500 3110-FIND-PORTFOLIO.
044600     CLOSE PORTFOLIO-FILE.
044700     OPEN I-O PORTFOLIO-FILE.
044800 3110-READ-NEXT.
044900     READ PORTFOLIO-FILE
045000         AT END
045100             GO TO 3110-EXIT
045200     END-READ.
045300     IF PTF-PORTFOL-ID = REQ-PORTFOL-ID
045400         SET WS-PORTFOL-FOUND TO TRUE
045500     ELSE
045600         GO TO 3110-READ-NEXT
045700     END-IF.
045800 3110-EXIT.
045900     EXIT.
046000*
046100******************************************************************
046200* SUM MARKET VALUE OVER THE PORTFOLIO'S POSITIONS.  POSITION-    *
046300* FILE IS RESCANNED FROM THE TOP FOR EVERY REQUEST - ACCEPTABLE  *
046400* HERE BECAUSE THIS IS AN ON-DEMAND SERVICE CALL, NOT A HIGH-    *
046500* RUN AGAINST A MODEST POSITION FILE, NOT THE NIGHTLY VOLUME RUN.*
046600******************************************************************
046700 3120-SUM-POSITIONS-VALUE.
046800     MOVE ZEROS TO WS-POSITIONS-VALUE-AT.
046900     CLOSE POSITION-FILE.
047000     OPEN INPUT POSITION-FILE.
047100     READ POSITION-FILE
047200         AT END
047300             GO TO 3120-EXIT.
047400 3120-SCAN-LOOP.
047500*    ONLY POSITIONS BELONGING TO THE REQUESTED PORTFOLIO ADD TO
047600*    THE
047700*    RUNNING TOTAL - EVERY OTHER PORTFOLIO'S ROWS ARE SKIPPED OVER
047800*    ON THE WAY THROUGH.
047900     IF PSN-PORTFOL-ID = REQ-PORTFOL-ID
048000         PERFORM 4100-CALC-MARKET-VALUE THRU 4100-EXIT
048100         ADD WS-MARKET-VALUE-AT TO WS-POSITIONS-VALUE-AT
048200     END-IF.
048300     READ POSITION-FILE
048400         AT END
048500             GO TO 3120-EXIT
048600     END-READ.
048700     GO TO 3120-SCAN-LOOP.
048800 3120-EXIT.
048900     EXIT.
049000*
049100* MARKET VALUE OF ONE POSITION ROW = QUANTITY HELD TIMES THE
049200* ASSET'S CURRENT PRICE, LOOKED UP IN THE IN-MEMORY TABLE BUILT BY
049300* 1100-LOAD-ASSET-TABLE.  SEARCH ALL IS SAFE HERE BECAUSE THE
049400* TABLE
049500* WAS LOADED IN ASCENDING ASSET-ID ORDER AND NEVER RESEQUENCED. 
049600* IF
049700* THE ASSET-ID IS SOMEHOW NOT ON THE TABLE THE AT END PHRASE JUST
049800* LEAVES THE MARKET VALUE AT ZERO RATHER THAN ABENDING.
049900 4100-CALC-MARKET-VALUE.
050000     MOVE ZEROS TO WS-MARKET-VALUE-AT.
050100     SET WS-ASSET-IDX TO 1.
050200     SEARCH ALL WS-ASSET-ENTRY
050300         AT END
050400             CONTINUE
050500         WHEN WS-ATBL-ASSET-ID (WS-ASSET-IDX) = PSN-ASSET-ID
050600             COMPUTE WS-MARKET-VALUE-AT =
050700                 PSN-QUANTITY-AT *
050800                 WS-ATBL-CURR-PRICE-AT (WS-ASSET-IDX)
050900     END-SEARCH.
051000 4100-EXIT.
051100     EXIT.
051200*
051300******************************************************************
051400* GET-PORTFOLIO-PERFORMANCE.                                     *
051500******************************************************************
051600* THIS IS THE ON-DEMAND EQUIVALENT OF ONE LINE OF THE NIGHTLY
051700* ROLL-UP REPORT - SAME FOUR CALCULATIONS (TOTAL VALUE, TOTAL P/L,
051800* RETURN PERCENT, CASH ALLOCATION PERCENT), JUST RETURNED TO THE
051900* CALLER IMMEDIATELY INSTEAD OF PRINTED ON A REPORT LINE.
052000 3200-GET-PORTFOL-PERF.
052100     MOVE 'N' TO WS-PORTFOL-FOUND-SW.
052200     PERFORM 3110-FIND-PORTFOLIO THRU 3110-EXIT.
052300     IF NOT WS-PORTFOL-FOUND
052400         SET RSP-STAT-REJECT TO TRUE
052500         MOVE "PORTFOLIO NOT FOUND" TO RSP-ERROR-TX
052600     ELSE
052700         PERFORM 3120-SUM-POSITIONS-VALUE THRU 3120-EXIT
052800         PERFORM 3210-CALC-PERF-BLOCK THRU 3210-EXIT
052900         SET RSP-STAT-SUCCESS TO TRUE
053000     END-IF.
053100 3200-EXIT.
053200     EXIT.
053300*
053400 3210-CALC-PERF-BLOCK.
053500*    TOTAL VALUE, SAME FORMULA AS 3100 ABOVE.
053600     COMPUTE WS-TOTAL-VALUE-AT =
053700         PTF-CURR-CASH-AT + WS-POSITIONS-VALUE-AT.
053800*    TOTAL PROFIT/LOSS IS HOW FAR CURRENT TOTAL VALUE HAS
053900*    MOVED AWAY FROM THE CASH THE PORTFOLIO STARTED WITH.  A
054000*    NEGATIVE RESULT IS A LOSS AND IS LEFT NEGATIVE ON PURPOSE -
054100*    THE RESPONSE RECORD'S RESULT FIELD IS SIGNED.
054200     COMPUTE WS-TOTAL-PL-AT =
054300         WS-TOTAL-VALUE-AT - PTF-INIT-CASH-AT.
054400*    RETURN PERCENT, GUARDED AGAINST A ZERO DIVISOR PER
054500*    TICKET 1502 THE SAME WEEK THE NIGHTLY ROLL-UP RUN GOT THE
054600*    SAME
054700*    GUARD - A PORTFOLIO CANNOT BE OPENED WITH ZERO INITIAL CASH
054800*    IN
054900*    NORMAL OPERATION, BUT A BAD DATA FIX COULD LEAVE ONE THAT WAY
055000*    AND THIS MUST NOT ABEND THE SERVICE RUN OVER IT.  ROUNDED
055100*    HALF-
055200*    UP TO FOUR DECIMALS PER TICKET 2944, THEN SCALED TO A
055300*    PERCENT.
055400     MOVE ZEROS TO WS-RETURN-PCT.
055500     IF PTF-INIT-CASH-AT NOT = ZEROS
055600         DIVIDE WS-TOTAL-PL-AT BY PTF-INIT-CASH-AT
055700             GIVING WS-DIVIDE-WORK ROUNDED
055800         COMPUTE WS-RETURN-PCT = WS-DIVIDE-WORK * 100
055900     END-IF.
056000*    CASH ALLOCATION PERCENT, SAME ZERO-DIVISOR GUARD
056100*    (TICKET 0398/2944) APPLIED TO TOTAL VALUE INSTEAD OF INITIAL
056200*    CASH - A PORTFOLIO WITH NO POSITIONS AND NO CASH LEFT AT ALL
056300*    WOULD OTHERWISE DIVIDE BY ZERO HERE.
056400     MOVE ZEROS TO WS-CASH-ALLOC-PCT.
056500     IF WS-TOTAL-VALUE-AT NOT = ZEROS
056600         DIVIDE PTF-CURR-CASH-AT BY WS-TOTAL-VALUE-AT
056700             GIVING WS-DIVIDE-WORK ROUNDED
056800         COMPUTE WS-CASH-ALLOC-PCT = WS-DIVIDE-WORK * 100
056900     END-IF.
057000*    TICKET 1140 - POSITION COUNT RIDES ALONG IN THE PERFORMANCE
057100*    BLOCK THE SAME WAY IT WAS ADDED TO THE NIGHTLY REPORT LINE.
057200     PERFORM 3220-COUNT-POSITIONS THRU 3220-EXIT.
057300     MOVE PTF-CURR-CASH-AT TO RSP-PERF-CURR-CASH-AT.
057400     MOVE WS-POSITIONS-VALUE-AT TO RSP-PERF-POSN-VALUE-AT.
057500     MOVE WS-TOTAL-VALUE-AT TO RSP-PERF-TOTAL-VALUE-AT.
057600     MOVE WS-TOTAL-PL-AT TO RSP-PERF-TOTAL-PL-AT.
057700     MOVE WS-RETURN-PCT TO RSP-PERF-RETURN-PCT.
057800     MOVE WS-CASH-ALLOC-PCT TO RSP-PERF-CASH-ALLOC-PCT.
057900     MOVE WS-POSITION-CT TO RSP-PERF-POSN-CT.
058000 3210-EXIT.
058100     EXIT.
058200*
058300* SECOND POSITION-FILE SCAN JUST TO COUNT ROWS FOR THIS PORTFOLIO
058400* -
058500* KEPT SEPARATE FROM 3120-SUM-POSITIONS-VALUE RATHER THAN FOLDED
058600* IN
058700* BECAUSE CALC-PORTFOL-VALUE (REQUEST TYPE 2) NEEDS THE SUM BUT
058800* NOT
058900* THE COUNT, AND A SHARED PARAGRAPH THAT ALWAYS DOES BOTH WOULD
059000* COST
059100* THE MORE COMMON REQUEST TYPE AN EXTRA COUNTER IT NEVER USES.
059200 3220-COUNT-POSITIONS.
059300     MOVE ZERO TO WS-POSITION-CT.
059400     CLOSE POSITION-FILE.
059500     OPEN INPUT POSITION-FILE.
059600     READ POSITION-FILE
059700         AT END
059800             GO TO 3220-EXIT.
059900 3220-COUNT-LOOP.
060000     IF PSN-PORTFOL-ID = REQ-PORTFOL-ID
060100         ADD 1 TO WS-POSITION-CT
060200     END-IF.
060300     READ POSITION-FILE
060400         AT END
060500             GO TO 3220-EXIT
060600     END-READ.
060700     GO TO 3220-COUNT-LOOP.
060800 3220-EXIT.
060900     EXIT.
061000*
061100******************************************************************
061200* UPDATE-CASH-BALANCE.                                           *
061300******************************************************************
061400* A POSITIVE REQUESTED AMOUNT IS A DEPOSIT, ANYTHING ELSE IS
061500* TREATED
061600* AS A WITHDRAWAL REQUEST - THE SIGN ON REQ-AMOUNT-AT IS THE ONLY
061700* THING THAT DECIDES WHICH OF THE TWO SUB-PARAGRAPHS RUNS.  THE
061800* PORTFOLIO RECORD IS ONLY REWRITTEN IF THE SUB-PARAGRAPH
061900* SUCCEEDED -
062000* A REJECTED WITHDRAWAL LEAVES THE STORED RECORD UNTOUCHED.
062100 3300-UPDATE-CASH-BALANCE.
062200     MOVE 'N' TO WS-PORTFOL-FOUND-SW.
062300     PERFORM 3110-FIND-PORTFOLIO THRU 3110-EXIT.
062400     IF NOT WS-PORTFOL-FOUND
062500         SET RSP-STAT-REJECT TO TRUE
062600         MOVE "PORTFOLIO NOT FOUND" TO RSP-ERROR-TX
062700     ELSE
062800         IF REQ-AMOUNT-AT > ZEROS
062900             PERFORM 3310-CASH-ADD THRU 3310-EXIT
063000         ELSE
063100             PERFORM 3320-CASH-SUBTRACT THRU 3320-EXIT
063200         END-IF
063300         IF RSP-STAT-REJECT
063400             CONTINUE
063500         ELSE
063600             REWRITE WS-PORTFOL-REC
063700             MOVE PTF-CURR-CASH-AT TO RSP-RESULT-AT
063800             SET RSP-STAT-SUCCESS TO TRUE
063900         END-IF
064000     END-IF.
064100 3300-EXIT.
064200     EXIT.
064300*
064400******************************************************************
064500* CASH ADD, AMOUNT <= 0 IS A NO-OP (NOT APPLIED).                *
064600******************************************************************
064700 3310-CASH-ADD.
064800     IF REQ-AMOUNT-AT > ZEROS
064900         ADD REQ-AMOUNT-AT TO PTF-CURR-CASH-AT
065000     END-IF.
065100 3310-EXIT.
065200     EXIT.
065300*
065400******************************************************************
065500* CASH SUBTRACT, REJECT IF INSUFFICIENT.                         *
065600******************************************************************
065700* THE REQUESTED AMOUNT ARRIVES NEGATIVE OR ZERO ON THIS PATH -
065800* NEGATE IT FIRST SO THE COMPARISON AND SUBTRACT BELOW BOTH WORK
065900* AGAINST A POSITIVE WITHDRAWAL AMOUNT.  A ZERO REQUEST AND AN
066000* OVERDRAWING REQUEST SHARE THE SAME REJECT MESSAGE - TICKET 2290
066100* REWORDED IT TO MATCH WHAT THE NIGHTLY TRANSACTION POSTING RUN
066200* ALREADY SAYS FOR THE SAME CONDITION.
066300 3320-CASH-SUBTRACT.
066400     COMPUTE WS-DIVIDE-WORK = ZEROS - REQ-AMOUNT-AT.
066500     IF WS-DIVIDE-WORK > ZEROS
066600     AND PTF-CURR-CASH-AT >= WS-DIVIDE-WORK
066700         SUBTRACT WS-DIVIDE-WORK FROM PTF-CURR-CASH-AT
066800     ELSE
066900         SET RSP-STAT-REJECT TO TRUE
067000         MOVE "INSUFFICIENT CASH OR ZERO AMOUNT" TO RSP-ERROR-TX
067100     END-IF.
067200 3320-EXIT.
067300     EXIT.
067400*
067500******************************************************************
067600* COST BASIS FOR N SHARES.                                       *
067700******************************************************************
067800* USED BY THE ONLINE SELL-QUOTE SCREEN TO TELL A USER WHAT THEIR
067900* COST BASIS WOULD BE IF THEY SOLD A GIVEN NUMBER OF SHARES RIGHT
068000* NOW - NO POSITION RECORD IS CHANGED BY THIS REQUEST, IT IS A
068100* PURE
068200* LOOKUP/CALCULATION.  THE REQUESTED SHARE COUNT CANNOT EXCEED
068300* WHAT
068400* IS ACTUALLY HELD OR THE REQUEST IS REJECTED.
068500 3400-GET-COST-BASIS.
068600     MOVE 'N' TO WS-POSITION-FOUND-SW.
068700     PERFORM 3410-FIND-POSITION THRU 3410-EXIT.
068800     IF NOT WS-POSITION-FOUND
068900         SET RSP-STAT-REJECT TO TRUE
069000         MOVE "POSITION NOT FOUND" TO RSP-ERROR-TX
069100     ELSE
069200         IF REQ-SHARES-AT > PSN-QUANTITY-AT
069300             SET RSP-STAT-REJECT TO TRUE
069400             MOVE "SHARES REQUESTED EXCEED QUANTITY HELD"
069500                 TO RSP-ERROR-TX
069600         ELSE
069700*            COST BASIS = SHARES BEING PRICED TIMES THE POSITION'S
069800*            WEIGHTED AVERAGE COST PER SHARE - THE SAME
069900*            AVG-COST-AT
070000*            FIELD THE NIGHTLY TRANSACTION POSTING RUN MAINTAINS
070100*            ON EVERY BUY AND SELL.
070200             COMPUTE WS-COST-BASIS-AT ROUNDED =
070300                 REQ-SHARES-AT * PSN-AVG-COST-AT
070400             MOVE WS-COST-BASIS-AT TO RSP-RESULT-AT
070500             SET RSP-STAT-SUCCESS TO TRUE
070600         END-IF
070700     END-IF.
070800 3400-EXIT.
070900     EXIT.
071000*
071100* POSITION-FILE LOOKUP BY THE TWO-FIELD KEY (PORTFOLIO + ASSET) -
071200* NO ALTERNATE-KEY HANDLER HERE EITHER, SO BOTH FIELDS ARE
071300* COMPARED
071400* ON EVERY ROW DURING THE SEQUENTIAL SCAN.
071500 3410-FIND-POSITION.
071600     CLOSE POSITION-FILE.
071700     OPEN INPUT POSITION-FILE.
071800 3410-READ-NEXT.
071900     READ POSITION-FILE
072000         AT END
072100             GO TO 3410-EXIT
072200     END-READ.
072300     IF PSN-PORTFOL-ID = REQ-PORTFOL-ID
072400     AND PSN-ASSET-ID = REQ-ASSET-ID
072500         SET WS-POSITION-FOUND TO TRUE
072600     ELSE
072700         GO TO 3410-READ-NEXT
072800     END-IF.
072900 3410-EXIT.
073000     EXIT.
073100*
073200******************************************************************
073300* EFFECTIVE COST PER SHARE, ZERO IF QUANTITY IS ZERO.            *
073400******************************************************************
073500* UNLIKE THE COST-BASIS PARAGRAPH ABOVE, THIS LOOKS AT ONE
073600* SPECIFIC TRANSACTN RECORD
073700* RATHER THAN THE RUNNING POSITION - EFFECTIVE COST PER SHARE ON
073800* THAT SINGLE BUY OR SELL INCLUDES THE FEES CHARGED ON IT, WHICH
073900* THE POSITION'S AVERAGE COST DOES NOT CARRY SEPARATELY.
074000 3500-GET-EFFECTIVE-COST.
074100     MOVE 'N' TO WS-TXN-FOUND-SW.
074200     PERFORM 3510-FIND-TRANSACTN THRU 3510-EXIT.
074300     IF NOT WS-TXN-FOUND
074400         SET RSP-STAT-REJECT TO TRUE
074500         MOVE "TRANSACTN NOT FOUND" TO RSP-ERROR-TX
074600     ELSE
074700         MOVE ZEROS TO WS-EFFECTIVE-COST-AT
074800*        A TRANSACTN WITH ZERO QUANTITY (E.G. A FEE-ONLY
074900*        ADJUSTMENT)
075000*        HAS NO PER-SHARE COST TO SPEAK OF - LEAVE THE RESULT ZERO
075100*        RATHER THAN DIVIDE BY ZERO.
075200         IF TXN-QUANTITY-AT NOT = ZEROS
075300             DIVIDE TXN-TOTAL-AMT-AT + TXN-FEES-AT
075400                 BY TXN-QUANTITY-AT
075500                 GIVING WS-EFFECTIVE-COST-AT ROUNDED
075600         END-IF
075700         MOVE WS-EFFECTIVE-COST-AT TO RSP-RESULT-AT
075800         SET RSP-STAT-SUCCESS TO TRUE
075900     END-IF.
076000 3500-EXIT.
076100     EXIT.
076200*
076300* TRANSACTION-FILE LOOKUP BY TRANSACTN-ID - AGAIN A TOP-OF-FILE
076400* SCAN,
076500* SHARED BY REQUEST TYPES 6, 7 AND 8, ALL THREE OF WHICH NEED ONE
076600* SPECIFIC TRANSACTN RECORD RATHER THAN A WHOLE PORTFOLIO'S WORTH.
076700 3510-FIND-TRANSACTN.
076800     CLOSE TRANSACTION-FILE.
076900     OPEN INPUT TRANSACTION-FILE.
077000 3510-READ-NEXT.
077100     READ TRANSACTION-FILE
077200         AT END
077300             GO TO 3510-EXIT
077400     END-READ.
077500     IF TXN-TRANSACTN-ID = REQ-TRANSACTN-ID
077600         SET WS-TXN-FOUND TO TRUE
077700     ELSE
077800         GO TO 3510-READ-NEXT
077900     END-IF.
078000 3510-EXIT.
078100     EXIT.
078200*
078300******************************************************************
078400* SETTLED ONLY IF COMPLETED AND TODAY IS AFTER THE               *
078500* SETTLEMENT DATE.                                               *
078600******************************************************************
078700* A PENDING TRANSACTN IS NEVER SETTLED NO MATTER WHAT THE CALENDAR
078800* SAYS - COMPLETED STATUS IS CHECKED FIRST, AND ONLY THEN IS
078900* TODAY'S
079000* JULIAN DAY NUMBER (COMPUTED ONCE IN 1000-INITIALIZE) COMPARED
079100* AGAINST THE TRANSACTN'S OWN SETTLEMENT DATE CONVERTED HERE.
079200 3600-IS-SETTLED.
079300     MOVE 'N' TO WS-TXN-FOUND-SW.
079400     PERFORM 3510-FIND-TRANSACTN THRU 3510-EXIT.
079500     IF NOT WS-TXN-FOUND
079600         SET RSP-STAT-REJECT TO TRUE
079700         MOVE "TRANSACTN NOT FOUND" TO RSP-ERROR-TX
079800     ELSE
079900         MOVE TXN-SETTLE-DTE-YYYY TO WS-TXN-CMP-YYYY
080000         MOVE TXN-SETTLE-DTE-MM   TO WS-TXN-CMP-MM
080100         MOVE TXN-SETTLE-DTE-DD   TO WS-TXN-CMP-DD
080200         MOVE WS-TXN-CMP-YYYY TO WS-JUL-YEAR
080300         MOVE WS-TXN-CMP-MM   TO WS-JUL-MONTH
080400         MOVE WS-TXN-CMP-DD   TO WS-JUL-DAY
080500         PERFORM 8100-CALC-JULIAN-DAY THRU 8100-EXIT
080600         MOVE WS-JUL-DAYNBR TO WS-TXN-JULIAN
080700         SET RSP-RESULT-NO TO TRUE
080800         IF TXN-STAT-COMPLETED
080900         AND WS-TODAY-JULIAN > WS-TXN-JULIAN
081000             SET RSP-RESULT-YES TO TRUE
081100         END-IF
081200         SET RSP-STAT-SUCCESS TO TRUE
081300     END-IF.
081400 3600-EXIT.
081500     EXIT.
081600*
081700******************************************************************
081800* RECENT IF AGE IN DAYS SINCE TRANSACTION-DATE <= 30.  THIS      *
081900* RUNTIME HAS NO DATE INTRINSIC, SO THE AGE IS FOUND BY          *
082000* CONVERTING BOTH DATES TO A JULIAN DAY NUMBER AND SUBTRACTING - *
082100* SEE 8100-CALC-JULIAN-DAY.                                      *
082200******************************************************************
082300* NOTE THIS USES THE TRANSACTN'S TRADE DATE (TXN-TXN-DTE), NOT ITS
082400* SETTLEMENT DATE AS 3600-IS-SETTLED DOES ABOVE - "RECENT" MEANS
082500* RECENTLY TRADED, REGARDLESS OF WHETHER IT HAS SETTLED YET.
082600 3700-IS-RECENT.
082700     MOVE 'N' TO WS-TXN-FOUND-SW.
082800     PERFORM 3510-FIND-TRANSACTN THRU 3510-EXIT.
082900     IF NOT WS-TXN-FOUND
083000         SET RSP-STAT-REJECT TO TRUE
083100         MOVE "TRANSACTN NOT FOUND" TO RSP-ERROR-TX
083200     ELSE
083300         MOVE TXN-TXN-DTE-YYYY TO WS-TXN-CMP-YYYY
083400         MOVE TXN-TXN-DTE-MM   TO WS-TXN-CMP-MM
083500         MOVE TXN-TXN-DTE-DD   TO WS-TXN-CMP-DD
083600         MOVE WS-TXN-CMP-YYYY TO WS-JUL-YEAR
083700         MOVE WS-TXN-CMP-MM   TO WS-JUL-MONTH
083800         MOVE WS-TXN-CMP-DD   TO WS-JUL-DAY
083900         PERFORM 8100-CALC-JULIAN-DAY THRU 8100-EXIT
084000         MOVE WS-JUL-DAYNBR TO WS-TXN-JULIAN
084100         COMPUTE WS-AGE-DAYS =
084200             WS-TODAY-JULIAN - WS-TXN-JULIAN
084300         SET RSP-RESULT-NO TO TRUE
084400*        "NOT > 30" RATHER THAN "< 30" SO A TRANSACTN EXACTLY 30
084500*        DAYS OLD TODAY STILL COUNTS AS RECENT - "RECENT" MEANS
084600*        "WITHIN" 30 DAYS, WHICH READS AS INCLUSIVE.
084700         IF WS-AGE-DAYS NOT > 30
084800             SET RSP-RESULT-YES TO TRUE
084900         END-IF
085000         MOVE WS-AGE-DAYS TO RSP-RESULT-AT
085100         SET RSP-STAT-SUCCESS TO TRUE
085200     END-IF.
085300 3700-EXIT.
085400     EXIT.
085500*
085600* WRITE THE ONE RESPONSE RECORD FOR THIS REQUEST - BY THE TIME
085700* CONTROL GETS HERE EVERY BRANCH ABOVE HAS ALREADY FILLED IN
085800* RSP-RESULT-SW, RSP-RESULT-AT, RSP-ERROR-TX AND, FOR REQUEST TYPE
085900* 3, THE WHOLE PERFORMANCE BLOCK.  THIS PARAGRAPH JUST PUTS THE
086000* RECORD ON THE FILE AND COUNTS IT.
086100 4000-WRITE-RESPONSE.
086200     WRITE WS-PSVCRSP-REC.
086300     ADD 1 TO WS-REQS-PROCESSED-CT.
086400 4000-EXIT.
086500     EXIT.
086600*
086700* READ THE NEXT REQUEST OFF THE QUEUE.  A BAD FILE STATUS OTHER
086800* THAN END-OF-FILE IS TREATED AS END-OF-FILE TOO, WITH A DISPLAY
086900* SO OPERATIONS CAN SEE THE QUEUE WAS CUT SHORT INSTEAD OF DRAINED
087000* CLEAN - THE SAME DEFENSIVE PATTERN THE NIGHTLY POSTING RUN USES
087100* ON ITS OWN TRANSACTN READ.
087200 5000-READ-REQUEST.
087300     READ PSVC-REQUEST-FILE INTO WS-PSVCREQ-REC
087400         AT END SET EOF-REQUEST TO TRUE
087500         NOT AT END
087600             IF NOT WS-REQUEST-OK
087700                 DISPLAY "FDP-PSVC: REQUEST READ ERROR "
087800                         WS-REQUEST-STATUS
087900                 SET EOF-REQUEST TO TRUE
088000             END-IF
088100     END-READ.
088200 5000-EXIT.
088300     EXIT.
088400*
088500******************************************************************
088600* CLASSIC JULIAN DAY NUMBER CONVERSION (FLIEGEL-VAN FLANDERN).   *
088700* EACH DIVISION RUNS AS ITS OWN DIVIDE STATEMENT INTO AN         *
088800* UNSIGNED COMP FIELD WITH NO DECIMAL PLACES SO THE INTERMEDIATE *
088900* RESULT TRUNCATES - A SINGLE COMPUTE EXPRESSION DOES NOT        *
089000* TRUNCATE BETWEEN DIVISIONS ON THIS COMPILER.                   *
089100******************************************************************
089200* ADDED UNDER TICKET 1288 WHEN THE RECENCY AND SETTLED INQUIRY
089300* TYPES WERE BUILT - THIS RUNTIME HAS NO FUNCTION TO SUBTRACT TWO
089400* DATES DIRECTLY, SO BOTH DATES ARE TURNED INTO A SINGLE INTEGER
089500* DAY NUMBER AND THE SUBTRACTION IS DONE ON THAT INSTEAD.  SHARED
089600* BY 3600-IS-SETTLED, 3700-IS-RECENT AND 1000-INITIALIZE'S
089700* TODAY'S-DATE SETUP - ALL THREE CALLERS LOAD
089800* WS-JUL-YEAR/MONTH/DAY
089900* BEFORE PERFORMING THIS AND READ THE ANSWER BACK OUT OF
090000* WS-JUL-DAYNBR.
090100 8100-CALC-JULIAN-DAY.
090200     COMPUTE WS-JUL-A = 14 - WS-JUL-MONTH.
090300     DIVIDE WS-JUL-A BY 12 GIVING WS-JUL-A.
090400     COMPUTE WS-JUL-Y2 = WS-JUL-YEAR + 4800 - WS-JUL-A.
090500     COMPUTE WS-JUL-M2 = WS-JUL-MONTH + (12 * WS-JUL-A) - 3.
090600     COMPUTE WS-JUL-TERM1 = (153 * WS-JUL-M2) + 2.
090700     DIVIDE WS-JUL-TERM1 BY 5 GIVING WS-JUL-TERM1.
090800     DIVIDE WS-JUL-Y2 BY 4 GIVING WS-JUL-TERM2.
090900     COMPUTE WS-JUL-DAYNBR =
091000         WS-JUL-DAY + WS-JUL-TERM1 + (365 * WS-JUL-Y2)
091100             + WS-JUL-TERM2.
091200     DIVIDE WS-JUL-Y2 BY 100 GIVING WS-JUL-TERM2.
091300     SUBTRACT WS-JUL-TERM2 FROM WS-JUL-DAYNBR.
091400     DIVIDE WS-JUL-Y2 BY 400 GIVING WS-JUL-TERM2.
091500     ADD WS-JUL-TERM2 TO WS-JUL-DAYNBR.
091600     SUBTRACT 32045 FROM WS-JUL-DAYNBR.
091700 8100-EXIT.
091800     EXIT.
091900*
092000* CLOSE EVERYTHING AND PRINT THE TWO RUN COUNTS TO THE JOB LOG -
092100* READ-COUNT SHOULD EQUAL PROCESSED-COUNT ON EVERY NORMAL RUN
092200* SINCE
092300* EVERY REQUEST TYPE, INCLUDING THE UNRECOGNIZED-TYPE CATCH-ALL,
092400* ENDS IN A WRITTEN RESPONSE RECORD - A MISMATCH HERE WOULD MEAN
092500* THE RUN WAS CANCELLED MID-QUEUE.
092600 9000-TERMINATE.
092700     CLOSE PSVC-REQUEST-FILE PSVC-RESPONSE-FILE PORTFOLIO-FILE
092800           POSITION-FILE TRANSACTION-FILE USER-FILE.
092900     DISPLAY "FDP-PSVC: REQUESTS READ      = "
093000             WS-REQS-READ-CT.
093100     DISPLAY "FDP-PSVC: REQUESTS PROCESSED = "
093200             WS-REQS-PROCESSED-CT.
093300 9000-EXIT.
093400     EXIT.
