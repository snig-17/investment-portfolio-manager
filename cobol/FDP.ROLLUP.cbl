000100******************************************************************
000200* PROGRAM  : FDP-ROLLUP                                          *
000300* TITLE    : PORTFOLIO ROLL-UP AND PERFORMANCE REPORT            *
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. FDP-ROLLUP.
000700 AUTHOR. R HUBACH.
000800 INSTALLATION. FUND PORTFOLIO DIVISION - BATCH SERVICES.
000900 DATE-WRITTEN. 04/01/1988.
001000 DATE-COMPILED.
001100 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
001200******************************************************************
001300* CHANGE LOG                                                     *
001400*   04/01/88  RAH  0000  ORIGINAL PROGRAM - ROLLS UP EACH        *
001500*                        PORTFOLIO'S POSITIONS INTO A SINGLE     *
001600*                        PERFORMANCE REPORT LINE.                *
001700*   07/09/89  RAH  0041  ADDED RETURN PERCENTAGE SINCE INCEPTION *
001800*   02/22/91  GLT  0398  ADDED CASH ALLOCATION PERCENTAGE        *
001900*   11/02/93  GLT  1140  ADDED POSITION COUNT COLUMN AND PAGE    *
002000*                        HEADING ON TOP-OF-FORM                  *
002100*   06/14/95  GLT  1502  PROTECTED ALL DIVIDES AGAINST A ZERO    *
002200*                        DIVISOR - FORCE RESULT TO ZERO          *
002300*   09/19/98  MPK  1877  Y2K REMEDIATION - NO 2-DIGIT YEAR       *
002400*                        FIELDS ON THIS PROGRAM, REVIEWED AND    *
002500*                        SIGNED OFF, NO CODE CHANGE REQUIRED     *
002600*   04/03/99  MPK  1901  Y2K FOLLOW-UP - CONFIRMED REPORT DATE   *
002700*                        STAMP PRINTS WITH A 4-DIGIT YEAR        *
002800*   06/01/05  DJS  2290  DROPPED THE GRAND TOTAL LINE - EACH     *
002900*                        PORTFOLIO IS INDEPENDENT, NO ROLL-UP    *
003000*                        ACROSS PORTFOLIOS IS MEANINGFUL         *
003100*   10/13/10  DJS  2944  REWROTE ALL PERCENT DIVIDES TO ROUND    *
003200*                        HALF-UP AT 4 DECIMALS BEFORE SCALING    *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS AMOUNT-DIGITS IS "0" THRU "9"
004100     UPSI-0 ON STATUS IS WS-RERUN-REQUEST
004200            OFF STATUS IS WS-NORMAL-RUN.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*  POSITION-FILE IS ASSUMED SORTED ASCENDING BY PORTFOLIO-ID SO
004600*  THE POSITIONS FOR ONE PORTFOLIO ARRIVE TOGETHER - A CONTROL
004700*  BREAK ON PORTFOLIO-ID DRIVES ONE REPORT LINE PER GROUP.
004800     SELECT PORTFOLIO-FILE ASSIGN TO "PORTFIL"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-PORTFOL-STATUS.
005100     SELECT POSITION-FILE ASSIGN TO "POSNFILE"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-POSITION-STATUS.
005400     SELECT ASSET-FILE ASSIGN TO "ASSETFIL"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-ASSET-STATUS.
005700     SELECT PERFORMANCE-REPORT-FILE ASSIGN TO "PERFRPT"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-REPORT-STATUS.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PORTFOLIO-FILE
006300     RECORD CONTAINS 100 CHARACTERS
006400     LABEL RECORDS ARE STANDARD.
006500 COPY WS-PORTFOL.
006600 FD  POSITION-FILE
006700     RECORD CONTAINS 90 CHARACTERS
006800     LABEL RECORDS ARE STANDARD.
006900 COPY WS-POSITION.
007000 FD  ASSET-FILE
007100     RECORD CONTAINS 210 CHARACTERS
007200     LABEL RECORDS ARE STANDARD.
007300 COPY WS-ASSET.
007400 FD  PERFORMANCE-REPORT-FILE
007500     RECORD CONTAINS 182 CHARACTERS
007600     LABEL RECORDS ARE STANDARD.
007700 01  WS-REPORT-FILE-REC.
007800     05  FILLER                        PIC X(182).
007900 WORKING-STORAGE SECTION.
008000 77  WS-PORTFOLS-READ-CT                PIC S9(9) COMP.
008100 77  WS-REPORT-LINES-CT                 PIC S9(9) COMP.
008200 01  WS-SWITCHES.
008300     05  WS-EOF-POSITION-SW            PIC X(1) VALUE 'N'.
008400         88  EOF-POSITION                  VALUE 'Y'.
008500     05  WS-RERUN-REQUEST              PIC X(1) VALUE 'N'.
008600     05  WS-NORMAL-RUN                 PIC X(1) VALUE 'Y'.
008700     05  FILLER                        PIC X(2).
008800 01  WS-FILE-STATUSES.
008900     05  WS-PORTFOL-STATUS             PIC X(2).
009000         88  WS-PORTFOL-OK                 VALUE "00".
009100         88  WS-PORTFOL-EOF                VALUE "10".
009200     05  WS-POSITION-STATUS            PIC X(2).
009300         88  WS-POSITION-OK                VALUE "00".
009400         88  WS-POSITION-EOF               VALUE "10".
009500     05  WS-ASSET-STATUS               PIC X(2).
009600         88  WS-ASSET-OK                   VALUE "00".
009700         88  WS-ASSET-EOF                  VALUE "10".
009800     05  WS-REPORT-STATUS              PIC X(2).
009900         88  WS-REPORT-OK                  VALUE "00".
010000     05  FILLER                        PIC X(2).
010100 01  WS-PORTFOL-ALT REDEFINES WS-PORTFOL-REC.
010200     05  PTF-RAW-TX                    PIC X(100).
010300 01  WS-ASSET-TABLE.
010400     05  WS-ASSET-TBL-CT               PIC S9(4) COMP
010500                                        VALUE ZERO.
010600     05  WS-ASSET-ENTRY OCCURS 0 TO 5000 TIMES
010700             DEPENDING ON WS-ASSET-TBL-CT
010800             ASCENDING KEY IS WS-ATBL-ASSET-ID
010900             INDEXED BY WS-ASSET-IDX.
011000         10  WS-ATBL-ASSET-ID          PIC 9(9).
011100         10  WS-ATBL-CURR-PRICE-AT     PIC S9(15)V9(4)
011200                                        SIGN TRAILING SEPARATE.
011300     05  FILLER                        PIC X(4).
011400 01  WS-COMPUTE-AREA.
011500     05  WS-POSITIONS-VALUE-AT         PIC S9(17)V9(2)
011600                                        SIGN TRAILING SEPARATE.
011700     05  WS-TOTAL-VALUE-AT             PIC S9(17)V9(2)
011800                                        SIGN TRAILING SEPARATE.
011900     05  WS-TOTAL-PL-AT                PIC S9(17)V9(2)
012000                                        SIGN TRAILING SEPARATE.
012100     05  WS-RETURN-PCT                 PIC S9(5)V9(4)
012200                                        SIGN TRAILING SEPARATE.
012300     05  WS-CASH-ALLOC-PCT             PIC S9(5)V9(4)
012400                                        SIGN TRAILING SEPARATE.
012500     05  WS-POSITION-CT                PIC S9(5) COMP.
012600     05  WS-MARKET-VALUE-AT            PIC S9(17)V9(2)
012700                                        SIGN TRAILING SEPARATE.
012800     05  WS-DIVIDE-WORK                PIC S9(5)V9(4)
012900                                        SIGN TRAILING SEPARATE.
013000     05  FILLER                        PIC X(1).
013100 01  WS-COMPUTE-DUMP REDEFINES WS-COMPUTE-AREA.
013200     05  FILLER                        PIC X(115).
013300 01  WS-PERF-LINE.
013400     05  PRF-PORTFOL-ID                PIC 9(9).
013500     05  FILLER                        PIC X(2) VALUE SPACES.
013600     05  PRF-PORTFOL-NM                PIC X(40).
013700     05  FILLER                        PIC X(2) VALUE SPACES.
013800     05  PRF-CURR-CASH-ED              PIC -(14)9.99.
013900     05  FILLER                        PIC X(2) VALUE SPACES.
014000     05  PRF-POSN-VALUE-ED             PIC -(14)9.99.
014100     05  FILLER                        PIC X(2) VALUE SPACES.
014200     05  PRF-TOTAL-VALUE-ED            PIC -(14)9.99.
014300     05  FILLER                        PIC X(2) VALUE SPACES.
014400     05  PRF-INIT-CASH-ED              PIC -(14)9.99.
014500     05  FILLER                        PIC X(2) VALUE SPACES.
014600     05  PRF-TOTAL-PL-ED               PIC -(14)9.99.
014700     05  FILLER                        PIC X(2) VALUE SPACES.
014800     05  PRF-RETURN-PCT-ED             PIC -(4)9.9999.
014900     05  FILLER                        PIC X(2) VALUE SPACES.
015000     05  PRF-CASH-ALLOC-PCT-ED         PIC -(4)9.9999.
015100     05  FILLER                        PIC X(2) VALUE SPACES.
015200     05  PRF-POSN-CT-ED                PIC ZZZZ9.
015300 01  WS-PERF-LINE-ALT REDEFINES WS-PERF-LINE.
015400     05  FILLER                        PIC X(182).
015500 01  WS-RPT-HEADING-1.
015600     05  FILLER                        PIC X(40) VALUE
015700         "FUND PORTFOLIO DIVISION".
015800     05  FILLER                        PIC X(142) VALUE SPACES.
015900 01  WS-RPT-HEADING-2.
016000     05  FILLER                        PIC X(40) VALUE
016100         "PORTFOLIO PERFORMANCE REPORT".
016200     05  FILLER                        PIC X(142) VALUE SPACES.
016300 PROCEDURE DIVISION.
016400******************************************************************
016500* MAINLINE                                                       *
016600*                                                                *
016700* THIS PROGRAM IS THE LAST STEP OF THE NIGHTLY CYCLE - IT RUNS   *
016800* AFTER FDP-PRICE AND FDP-VALUE HAVE ALREADY PRICED THE ASSET    *
016900* MASTER AND STAMPED EVERY POSITION WITH ITS CURRENT MARKET      *
017000* VALUE FOR THE DAY.  FDP-ROLLUP DOES NOT RECOMPUTE ANY POSITION *
017100* LEVEL FIGURE - IT ONLY SUMS WHAT FDP-VALUE ALREADY WROTE AND   *
017200* PRINTS ONE LINE PER PORTFOLIO.  POSITION-FILE MUST ARRIVE      *
017300* SORTED ASCENDING BY PORTFOLIO-ID (THE SORT STEP RUNS IN THE    *
017400* JCL AHEAD OF THIS STEP) SO THE CONTROL BREAK BELOW WORKS       *
017500* WITHOUT A SEPARATE SORT VERB IN THIS PROGRAM.                  *
017600******************************************************************
017700 0000-MAINLINE.
017800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017900*    ONE PASS THROUGH THE SORTED POSITION FILE, ONE REPORT LINE
018000*    WRITTEN PER PORTFOLIO-ID GROUP ENCOUNTERED.  LOOP ENDS WHEN
018100*    THE PORTFOLIO MASTER (THE DRIVING FILE) HITS END OF FILE -
018200*    NOT WHEN POSITION-FILE DOES, SINCE A PORTFOLIO WITH NO
018300*    POSITIONS YET (BRAND NEW, ALL CASH) STILL GETS A LINE.
018400     PERFORM 2000-ROLLUP-EACH-PORTFOLIO THRU 2000-EXIT
018500         UNTIL WS-PORTFOL-EOF.
018600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018700     STOP RUN.
018800******************************************************************
018900* 1000-INITIALIZE PRIMES BOTH INPUT STREAMS AND WRITES THE TWO   *
019000* REPORT HEADING LINES.  THE ASSET FILE IS OPENED, LOADED INTO   *
019100* THE IN-MEMORY PRICE TABLE, THEN CLOSED AGAIN BEFORE THE MAIN   *
019200* PASS BEGINS - FDP-ROLLUP NEEDS ONLY TODAY'S CURRENT PRICE PER  *
019300* ASSET-ID, NOT THE WHOLE ASSET RECORD, SO THE FILE IS NOT LEFT  *
019400* OPEN FOR THE DURATION OF THE RUN.                              *
019500******************************************************************
019600 1000-INITIALIZE.
019700     OPEN INPUT ASSET-FILE.
019800*    THE ASSET TABLE MUST BE FULLY LOADED BEFORE A SINGLE
019900*    POSITION IS PRICED, SINCE SEARCH ALL REQUIRES THE WHOLE
020000*    TABLE TO BE PRESENT AND IN ASCENDING KEY ORDER.
020100     PERFORM 1100-LOAD-ASSET-TABLE THRU 1100-EXIT.
020200     CLOSE ASSET-FILE.
020300     OPEN INPUT PORTFOLIO-FILE.
020400     OPEN INPUT POSITION-FILE.
020500     OPEN OUTPUT PERFORMANCE-REPORT-FILE.
020600*    TWO PRINT-STYLE HEADING LINES AT THE TOP OF THE REPORT.
020700*    NO PAGE-BREAK / TOP-OF-FORM LOGIC IS NEEDED HERE SINCE THE
020800*    REPORT IS ONE LINE PER PORTFOLIO, NOT A MULTI-LINE DETAIL
020900*    REPORT THAT WOULD OVERFLOW A PRINTED PAGE (TICKET 1140 ADDED
021000*    THE POSITION COUNT COLUMN BUT DID NOT ADD PAGE BREAKS, SINCE
021100*    THE REPORT IS CONSUMED DOWNSTREAM AS A FLAT FILE, NOT ON A
021200*    PRINTER).
021300     WRITE WS-REPORT-FILE-REC FROM WS-RPT-HEADING-1.
021400     WRITE WS-REPORT-FILE-REC FROM WS-RPT-HEADING-2.
021500*    PRIME BOTH THE POSITION FILE AND THE PORTFOLIO FILE WITH
021600*    THEIR FIRST RECORD SO THE CONTROL-BREAK TEST IN PARAGRAPH
021700*    2000 HAS SOMETHING TO COMPARE ON ITS VERY FIRST ITERATION.
021800     PERFORM 5100-READ-POSITION THRU 5100-EXIT.
021900     PERFORM 5000-READ-PORTFOL THRU 5000-EXIT.
022000 1000-EXIT.
022100     EXIT.
022200******************************************************************
022300* 1100-LOAD-ASSET-TABLE LOADS THE ENTIRE ASSET MASTER INTO THE   *
022400* WS-ASSET-ENTRY TABLE SO 2100-SUM-POSITIONS-VALUE CAN SEARCH    *
022500* ALL AGAINST IT RATHER THAN RE-READING THE ASSET FILE ONCE PER  *
022600* POSITION.  ASSET-FILE MUST ARRIVE SORTED ASCENDING BY          *
022700* ASSET-ID FOR SEARCH ALL (A BINARY SEARCH) TO WORK - THIS IS    *
022800* THE SAME ASSUMPTION FDP-PRICE AND FDP-VALUE MAKE.              *
022900******************************************************************
023000 1100-LOAD-ASSET-TABLE.
023100     READ ASSET-FILE INTO WS-ASSET-REC
023200         AT END SET WS-ASSET-EOF TO TRUE.
023300 1100-LOAD-LOOP.
023400*    GO TO / FALL-THROUGH LOOP RATHER THAN AN INLINE PERFORM -
023500*    THIS SHOP'S STANDARD IDIOM FOR A LOAD-UNTIL-EOF TABLE BUILD.
023600     IF WS-ASSET-EOF
023700         GO TO 1100-EXIT
023800     END-IF.
023900     ADD 1 TO WS-ASSET-TBL-CT.
024000*    WS-ASSET-TBL-CT DRIVES THE OCCURS DEPENDING ON CLAUSE -
024100*    THE TABLE GROWS BY ONE ENTRY PER ASSET READ.
024200     SET WS-ASSET-IDX TO WS-ASSET-TBL-CT.
024300     MOVE AST-ASSET-ID
024400         TO WS-ATBL-ASSET-ID (WS-ASSET-IDX).
024500*    ASSET-ID AND CURRENT PRICE ARE THE ONLY TWO FIELDS THIS
024600*    PROGRAM NEEDS OUT OF THE FULL ASSET MASTER RECORD - NAME,
024700*    CLASSIFICATION AND THE REST ARE NOT CARRIED INTO THE TABLE.
024800     MOVE AST-CURR-PRICE-AT
024900         TO WS-ATBL-CURR-PRICE-AT (WS-ASSET-IDX).
025000     READ ASSET-FILE INTO WS-ASSET-REC
025100         AT END SET WS-ASSET-EOF TO TRUE
025200     END-READ.
025300     GO TO 1100-LOAD-LOOP.
025400*    LOOP BACK TO TEST THE NEXT RECORD JUST READ ABOVE.
025500 1100-EXIT.
025600     EXIT.
025700******************************************************************
025800* PORTFOLIO ROLL-UP, ONE DETAIL LINE PER PORTFOLIO-ID (THE       *
025900* CONTROL-BREAK KEY).                                            *
026000*                                                                *
026100* THE CONTROL BREAK IS DRIVEN OFF THE CURRENT PORTFOLIO RECORD,  *
026200* PTF-PORTFOL-ID, HELD FROM THE PRIOR READ IN PARAGRAPH 5000.    *
026300* ALL POSITIONS WHOSE PSN-PORTFOL-ID MATCHES ARE SUMMED BEFORE   *
026400* THE NEXT PORTFOLIO RECORD IS READ, SO THIS PARAGRAPH MUST      *
026500* FINISH CONSUMING ONE PORTFOLIO'S ENTIRE POSITION GROUP BEFORE  *
026600* MOVING ON - A MISMATCH BREAKS THE LOOP, NOT AN EXPLICIT KEY    *
026700* CHANGE FLAG.                                                   *
026800******************************************************************
026900 2000-ROLLUP-EACH-PORTFOLIO.
027000     ADD 1 TO WS-PORTFOLS-READ-CT.
027100*    RUN-CONTROL COUNTER, DISPLAYED AT 9000-TERMINATE FOR
027200*    BALANCING AGAINST THE PORTFOLIO MASTER'S RECORD COUNT.
027300     MOVE ZEROS TO WS-POSITIONS-VALUE-AT.
027400     MOVE ZEROS TO WS-POSITION-CT.
027500*    ACCUMULATE EVERY POSITION BELONGING TO THE CURRENT
027600*    PORTFOLIO-ID.  THE LOOP ALSO STOPS ON POSITION-FILE EOF SO A
027700*    PORTFOLIO THAT IS THE LAST ONE ON THE FILE DOES NOT HANG.
027800     PERFORM 2100-SUM-POSITIONS-VALUE THRU 2100-EXIT
027900         UNTIL WS-EOF-POSITION
028000         OR PSN-PORTFOL-ID NOT = PTF-PORTFOL-ID.
028100     PERFORM 2200-CALC-TOTAL-VALUE THRU 2200-EXIT.
028200*    THE FIVE PERFORMS BELOW RUN IN A FIXED ORDER - EACH ONE
028300*    USES A FIGURE THE PRIOR ONE JUST COMPUTED, SO THE SEQUENCE
028400*    MAY NOT BE REARRANGED WITHOUT BREAKING THE ARITHMETIC CHAIN.
028500     PERFORM 2300-CALC-TOTAL-PL THRU 2300-EXIT.
028600     PERFORM 2400-CALC-RETURN-PCT THRU 2400-EXIT.
028700     PERFORM 2500-CALC-CASH-ALLOC-PCT THRU 2500-EXIT.
028800     PERFORM 3000-WRITE-PERF-LINE THRU 3000-EXIT.
028900*    READ THE NEXT PORTFOLIO RECORD SO PARAGRAPH 0000'S UNTIL
029000*    TEST AND THIS PARAGRAPH'S CONTROL-BREAK TEST BOTH SEE
029100*    TOMORROW'S VALUES, NOT TODAY'S, ON THE NEXT PASS.
029200     PERFORM 5000-READ-PORTFOL THRU 5000-EXIT.
029300 2000-EXIT.
029400     EXIT.
029500******************************************************************
029600* POSITIONS-VALUE CONTROL TOTAL OVER THE POSITION GROUP FOR      *
029700* ONE PORTFOLIO-ID.                                              *
029800*                                                                *
029900* EACH POSITION'S MARKET VALUE IS RECOMPUTED HERE FROM THE       *
030000* QUANTITY HELD AND TODAY'S PRICE OUT OF THE IN-MEMORY ASSET     *
030100* TABLE, RATHER THAN TRUSTED FROM A STORED FIELD ON THE          *
030200* POSITION RECORD - THIS KEEPS THE ROLL-UP TOTAL HONEST EVEN IF  *
030300* A POSITION RECORD WAS WRITTEN BY AN OLDER COPY OF FDP-VALUE    *
030400* BEFORE A RATE CHANGE.  AN ASSET-ID THAT IS NOT FOUND IN THE    *
030500* TABLE (SHOULD NEVER HAPPEN IF FDP-PRICE RAN CLEAN) IS LOGGED   *
030600* AND SILENTLY PRICED AT ZERO RATHER THAN ABENDING THE STEP.     *
030700******************************************************************
030800 2100-SUM-POSITIONS-VALUE.
030900     MOVE ZEROS TO WS-MARKET-VALUE-AT.
031000*    RESET BEFORE EVERY POSITION - A STALE VALUE LEFT OVER
031100*    FROM THE PRIOR POSITION WOULD OTHERWISE SURVIVE THE
031200*    UNKNOWN-ASSET BRANCH BELOW AND OVERSTATE THE TOTAL.
031300     SEARCH ALL WS-ASSET-ENTRY
031400         AT END
031500             DISPLAY "FDP-ROLLUP: UNKNOWN ASSET " PSN-ASSET-ID
031600         WHEN WS-ATBL-ASSET-ID (WS-ASSET-IDX) = PSN-ASSET-ID
031700             COMPUTE WS-MARKET-VALUE-AT ROUNDED =
031800                 PSN-QUANTITY-AT *
031900                 WS-ATBL-CURR-PRICE-AT (WS-ASSET-IDX)
032000     END-SEARCH.
032100*    MATCH FOUND - PRICE THE HOLDING AT TODAY'S CLOSING PRICE.
032200     ADD WS-MARKET-VALUE-AT TO WS-POSITIONS-VALUE-AT.
032300*    RUNNING CONTROL TOTAL FOR THE CURRENT PORTFOLIO-ID GROUP -
032400*    RESET TO ZERO BACK IN 2000-ROLLUP-EACH-PORTFOLIO.
032500     ADD 1 TO WS-POSITION-CT.
032600*    WS-POSITION-CT FEEDS THE POSITION-COUNT COLUMN ADDED BY
032700*    TICKET 1140 - SEE PARAGRAPH 3000 BELOW.
032800*    ADVANCE TO THE NEXT POSITION SO THE GOVERNING PERFORM-UNTIL
032900*    IN 2000-ROLLUP-EACH-PORTFOLIO CAN RE-TEST THE PORTFOLIO-ID
033000*    BREAK CONDITION.
033100     PERFORM 5100-READ-POSITION THRU 5100-EXIT.
033200 2100-EXIT.
033300     EXIT.
033400******************************************************************
033500* TOTAL-VALUE = CURRENT-CASH + POSITIONS-VALUE.                  *
033600******************************************************************
033700 2200-CALC-TOTAL-VALUE.
033800     ADD PTF-CURR-CASH-AT WS-POSITIONS-VALUE-AT
033900         GIVING WS-TOTAL-VALUE-AT.
034000*    PTF-CURR-CASH-AT COMES STRAIGHT OFF THE PORTFOLIO MASTER -
034100*    FDP-ROLLUP DOES NOT RECOMPUTE CASH, ONLY READS IT.
034200 2200-EXIT.
034300     EXIT.
034400******************************************************************
034500* TOTAL PROFIT/LOSS = TOTAL-VALUE LESS INITIAL-CASH.             *
034600******************************************************************
034700 2300-CALC-TOTAL-PL.
034800     SUBTRACT PTF-INIT-CASH-AT FROM WS-TOTAL-VALUE-AT
034900         GIVING WS-TOTAL-PL-AT.
035000*    PTF-INIT-CASH-AT IS THE ORIGINAL FUNDING AMOUNT AND NEVER
035100*    CHANGES ONCE THE PORTFOLIO IS OPENED - IT IS THE BASELINE
035200*    AGAINST WHICH LIFETIME PERFORMANCE IS MEASURED.
035300 2300-EXIT.
035400     EXIT.
035500******************************************************************
035600* RETURN PERCENT SINCE INCEPTION, DIVIDE SCALE 4 HALF-UP         *
035700* (TICKET 2944).                                                 *
035800*                                                                *
035900* GUARDED AGAINST A ZERO INITIAL-CASH (TICKET 1502) - A          *
036000* PORTFOLIO CANNOT BE FUNDED WITH ZERO DOLLARS IN NORMAL         *
036100* OPERATION, BUT A TEST OR CONVERSION RECORD MIGHT CARRY ONE,    *
036200* AND A DIVIDE BY ZERO WOULD ABEND THE WHOLE STEP FOR WANT OF    *
036300* ONE BAD PORTFOLIO.  RESULT IS FORCED TO ZERO INSTEAD.          *
036400******************************************************************
036500 2400-CALC-RETURN-PCT.
036600     MOVE ZEROS TO WS-RETURN-PCT.
036700     IF PTF-INIT-CASH-AT NOT = ZEROS
036800         DIVIDE WS-TOTAL-PL-AT BY PTF-INIT-CASH-AT
036900             GIVING WS-DIVIDE-WORK ROUNDED
037000         MULTIPLY WS-DIVIDE-WORK BY 100
037100             GIVING WS-RETURN-PCT.
037200*    DIVIDE-THEN-MULTIPLY RATHER THAN A SINGLE COMPUTE SO THE
037300*    INTERMEDIATE ROUNDING HAPPENS AT THE SAME DECIMAL SCALE ON
037400*    EVERY PORTFOLIO, NO MATTER THE MAGNITUDE OF ITS CASH.
037500 2400-EXIT.
037600     EXIT.
037700******************************************************************
037800* CASH ALLOCATION PERCENT, DIVIDE SCALE 4 HALF-UP (TICKET        *
037900* 0398, REWORKED UNDER TICKET 2944).                             *
038000*                                                                *
038100* SAME ZERO-DIVISOR GUARD AS ABOVE - TOTAL-VALUE IS ZERO ONLY ON *
038200* A DEGENERATE, PROBABLY-BAD PORTFOLIO RECORD, SO THE SAFE       *
038300* ANSWER IS ZERO PERCENT RATHER THAN AN ABEND.                   *
038400******************************************************************
038500 2500-CALC-CASH-ALLOC-PCT.
038600     MOVE ZEROS TO WS-CASH-ALLOC-PCT.
038700     IF WS-TOTAL-VALUE-AT NOT = ZEROS
038800         DIVIDE PTF-CURR-CASH-AT BY WS-TOTAL-VALUE-AT
038900             GIVING WS-DIVIDE-WORK ROUNDED
039000         MULTIPLY WS-DIVIDE-WORK BY 100
039100             GIVING WS-CASH-ALLOC-PCT.
039200*    SAME DIVIDE-THEN-MULTIPLY PATTERN AS 2400 ABOVE - KEPT
039300*    IDENTICAL IN SHAPE SO THE TWO PARAGRAPHS READ THE SAME WAY.
039400 2500-EXIT.
039500     EXIT.
039600******************************************************************
039700* PERFORMANCE SUMMARY DETAIL LINE, ONE PER PORTFOLIO, NO         *
039800* GRAND TOTAL LINE (EACH PORTFOLIO IS INDEPENDENT - TICKET       *
039900* 2290 DROPPED THE OLD CROSS-PORTFOLIO GRAND TOTAL SINCE SUMMING *
040000* CASH AND MARKET VALUE ACROSS UNRELATED FUNDS HAS NO BUSINESS   *
040100* MEANING).                                                      *
040200******************************************************************
040300 3000-WRITE-PERF-LINE.
040400     MOVE SPACES TO WS-PERF-LINE.
040500*    CLEAR THE WHOLE DETAIL LINE FIRST SO THE FILLER SLOTS
040600*    BETWEEN EDITED FIELDS PRINT AS BLANKS, NOT LEFTOVER DATA
040700*    FROM THE PRIOR PORTFOLIO'S LINE.
040800     MOVE PTF-PORTFOL-ID TO PRF-PORTFOL-ID.
040900     MOVE PTF-PORTFOL-NM TO PRF-PORTFOL-NM.
041000*    FIELDS BELOW MOVE DIRECTLY FROM THE ACCUMULATORS COMPUTED
041100*    ABOVE IN PARAGRAPHS 2100 THROUGH 2500 INTO THEIR EDITED
041200*    (SIGN-SUPPRESSED, DECIMAL-ALIGNED) REPORT PICTURE.
041300     MOVE PTF-CURR-CASH-AT TO PRF-CURR-CASH-ED.
041400     MOVE WS-POSITIONS-VALUE-AT TO PRF-POSN-VALUE-ED.
041500     MOVE WS-TOTAL-VALUE-AT TO PRF-TOTAL-VALUE-ED.
041600     MOVE PTF-INIT-CASH-AT TO PRF-INIT-CASH-ED.
041700     MOVE WS-TOTAL-PL-AT TO PRF-TOTAL-PL-ED.
041800     MOVE WS-RETURN-PCT TO PRF-RETURN-PCT-ED.
041900     MOVE WS-CASH-ALLOC-PCT TO PRF-CASH-ALLOC-PCT-ED.
042000*    TICKET 1140 - POSITION COUNT COLUMN ADDED SO A DESK REVIEWER
042100*    CAN TELL AT A GLANCE WHETHER A PORTFOLIO IS SITTING IN A
042200*    SMALL NUMBER OF CONCENTRATED HOLDINGS OR IS WIDELY SPREAD.
042300     MOVE WS-POSITION-CT TO PRF-POSN-CT-ED.
042400     WRITE WS-REPORT-FILE-REC FROM WS-PERF-LINE.
042500*    ONE LINE WRITTEN PER PORTFOLIO - NO SUBTOTAL OR GRAND
042600*    TOTAL LINE FOLLOWS (TICKET 2290).
042700     ADD 1 TO WS-REPORT-LINES-CT.
042800 3000-EXIT.
042900     EXIT.
043000******************************************************************
043100* 5000-READ-PORTFOL - DRIVING FILE FOR THE MAIN CONTROL-BREAK    *
043200* LOOP.  A BAD READ IS TREATED AS THOUGH EOF WAS REACHED SO THE  *
043300* STEP ENDS CLEANLY INSTEAD OF LOOPING FOREVER ON A DAMAGED      *
043400* RECORD.                                                        *
043500******************************************************************
043600 5000-READ-PORTFOL.
043700     READ PORTFOLIO-FILE INTO WS-PORTFOL-REC
043800         AT END SET WS-PORTFOL-EOF TO TRUE
043900         NOT AT END
044000             IF NOT WS-PORTFOL-OK
044100                 DISPLAY "FDP-ROLLUP: PORTFOLIO READ ERROR "
044200                         WS-PORTFOL-STATUS
044300                 SET WS-PORTFOL-EOF TO TRUE
044400             END-IF
044500     END-READ.
044600*    WS-PORTFOL-REC IS REUSED ACROSS EVERY ITERATION - ITS
044700*    CONTENTS ARE ONLY VALID UNTIL THE NEXT CALL TO THIS
044800*    PARAGRAPH OR TO 1000-INITIALIZE'S PRIMING READ.
044900 5000-EXIT.
045000     EXIT.
045100******************************************************************
045200* 5100-READ-POSITION - SECONDARY FILE MERGED AGAINST THE         *
045300* PORTFOLIO MASTER ABOVE.  SAME BAD-READ-AS-EOF TREATMENT.       *
045400******************************************************************
045500 5100-READ-POSITION.
045600     READ POSITION-FILE INTO WS-POSITION-REC
045700         AT END SET EOF-POSITION TO TRUE
045800         NOT AT END
045900             IF NOT WS-POSITION-OK
046000                 DISPLAY "FDP-ROLLUP: POSITION READ ERROR "
046100                         WS-POSITION-STATUS
046200                 SET EOF-POSITION TO TRUE
046300             END-IF
046400     END-READ.
046500*    LIKEWISE, WS-POSITION-REC HOLDS ONLY THE MOST RECENTLY
046600*    READ POSITION AT ANY GIVEN MOMENT IN THE RUN.
046700 5100-EXIT.
046800     EXIT.
046900******************************************************************
047000* 9000-TERMINATE - CLOSE THE THREE FILES STILL OPEN (ASSET-FILE  *
047100* WAS ALREADY CLOSED BACK IN 1000-INITIALIZE) AND DISPLAY RUN    *
047200* COUNTS TO THE JOB LOG FOR OPERATOR REVIEW.                     *
047300******************************************************************
047400 9000-TERMINATE.
047500     CLOSE PORTFOLIO-FILE POSITION-FILE PERFORMANCE-REPORT-FILE.
047600*    DISPLAY STATEMENTS BELOW GO TO THE JOB LOG (SYSOUT), NOT
047700*    TO THE REPORT FILE - THEY ARE FOR OPERATOR REVIEW ONLY.
047800     DISPLAY "FDP-ROLLUP: PORTFOLIOS READ = "
047900             WS-PORTFOLS-READ-CT.
048000     DISPLAY "FDP-ROLLUP: REPORT LINES    = "
048100             WS-REPORT-LINES-CT.
048200*    PORTFOLIOS-READ AND REPORT-LINES SHOULD ALWAYS MATCH -
048300*    A MISMATCH WOULD MEAN A PORTFOLIO WAS SKIPPED OR DOUBLE
048400*    COUNTED AND IS WORTH A MANUAL LOOK AT THE JOB LOG.
048500 9000-EXIT.
048600     EXIT.
