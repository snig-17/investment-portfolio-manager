000100******************************************************************
000200* MEMBER   : WS-PSVCREQ                                          *
000300* TITLE    : PORTFOLIO SERVICE ORCHESTRATION REQUEST LAYOUT      *
000400* AUTHOR   : R HUBACH                                            *
000500* WRITTEN  : 05/02/1988                                          *
000600* PURPOSE  : ONE ENTRY PER ON-DEMAND REQUEST QUEUED BY THE       *
000700*            ONLINE SCREENS FOR THE NIGHTLY ORCHESTRATION RUN -  *
000800*            PORTFOLIO CREATE, VALUATION, PERFORMANCE, CASH      *
000900*            BALANCE, AND THE ODD-LOT INQUIRIES (COST BASIS,     *
001000*            EFFECTIVE COST, SETTLED CHECK, RECENCY CHECK) THAT  *
001100*            HAVE NO HOME IN THE OVERNIGHT BATCH STREAM.         *
001200*-----------------------------------------------------------------
001300* CHANGE LOG                                                     *
001400*   05/02/88  RAH  0000  ORIGINAL LAYOUT - CREATE, CALC VALUE,   *
001500*                        GET PERFORMANCE, UPDATE CASH BALANCE    *
001600*   03/30/94  GLT  1288  ADDED COST BASIS, EFFECTIVE COST,       *
001700*                        SETTLED AND RECENCY INQUIRY TYPES PER   *
001800*                        HELP DESK REQUEST TO RETIRE THE OLD     *
001900*                        ADHOC QUERY SCREENS                     *
002000******************************************************************
002100 01  WS-PSVCREQ-REC.
002200     05  REQ-REQUEST-TYPE              PIC X(20).
002300         88  REQ-CREATE-PORTFOL            VALUE
002400                                       'CREATE_PORTFOLIO'.
002500         88  REQ-CALC-PORTFOL-VALUE        VALUE
002600                                       'CALC_PORTFOL_VALUE'.
002700         88  REQ-GET-PORTFOL-PERF          VALUE
002800                                       'GET_PORTFOL_PERF'.
002900         88  REQ-UPDATE-CASH-BAL           VALUE
003000                                       'UPDATE_CASH_BAL'.
003100         88  REQ-GET-COST-BASIS            VALUE
003200                                       'GET_COST_BASIS'.
003300         88  REQ-GET-EFFECTIVE-COST        VALUE
003400                                       'GET_EFFECTIVE_COST'.
003500         88  REQ-IS-SETTLED                VALUE 'IS_SETTLED'.
003600         88  REQ-IS-RECENT                 VALUE 'IS_RECENT'.
003700     05  REQ-USER-ID                   PIC 9(9).
003800     05  REQ-PORTFOL-ID                PIC 9(9).
003900     05  REQ-ASSET-ID                  PIC 9(9).
004000     05  REQ-TRANSACTN-ID              PIC 9(9).
004100     05  REQ-AMOUNT-AT                 PIC S9(17)V9(2)
004200                                        SIGN TRAILING SEPARATE.
004300     05  REQ-SHARES-AT                 PIC S9(13)V9(6)
004400                                        SIGN TRAILING SEPARATE.
004500     05  FILLER                        PIC X(10).
