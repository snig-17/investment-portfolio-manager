000100******************************************************************
000200* MEMBER   : WS-PORTFOL                                          *
000300* TITLE    : INVESTOR PORTFOLIO MASTER RECORD LAYOUT             *
000400* AUTHOR   : R HUBACH                                            *
000500* WRITTEN  : 03/14/1988                                          *
000600* PURPOSE  : ONE ENTRY PER PORTFOLIO OWNED BY A USER.  CARRIES   *
000700*            THE STARTING CASH INVESTMENT AND THE CURRENT CASH   *
000800*            BALANCE MAINTAINED BY THE TRANSACTION POSTING AND   *
000900*            CASH ADJUSTMENT SERVICES.                           *
001000*            NOMINAL RECORD LENGTH PER THE INTERFACE CONTROL     *
001100*            DOCUMENT IS 80 BYTES; ACTUAL PHYSICAL LENGTH IS     *
001200*            100 BYTES ONCE THE SIGN-SEPARATE AMOUNT FIELDS      *
001300*            USED BY THIS SHOP ARE ACCOUNTED FOR.                *
001400*-----------------------------------------------------------------
001500* CHANGE LOG                                                     *
001600*   03/14/88  RAH  0000  ORIGINAL LAYOUT                         *
001700*   11/02/93  GLT  1140  ADDED CURRENT CASH SEPARATE FROM        *
001800*                        INITIAL CASH FOR PERFORMANCE TRACKING   *
001900*   09/19/98  MPK  1877  Y2K - NO DATE FIELDS ON THIS LAYOUT,    *
002000*                        REVIEWED FOR COMPLIANCE, NO CHANGE      *
002100******************************************************************
002200 01  WS-PORTFOL-REC.
002300     05  PTF-PORTFOL-ID                PIC 9(9).
002400     05  PTF-USER-ID                   PIC 9(9).
002500     05  PTF-PORTFOL-NM                PIC X(40).
002600     05  PTF-INIT-CASH-AT              PIC S9(17)V9(2)
002700                                        SIGN TRAILING SEPARATE.
002800     05  PTF-CURR-CASH-AT              PIC S9(17)V9(2)
002900                                        SIGN TRAILING SEPARATE.
003000     05  FILLER                        PIC X(2).
