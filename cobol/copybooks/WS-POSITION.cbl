000100******************************************************************
000200* MEMBER   : WS-POSITION                                         *
000300* TITLE    : PORTFOLIO POSITION (HOLDING) RECORD LAYOUT          *
000400* AUTHOR   : R HUBACH                                            *
000500* WRITTEN  : 03/14/1988                                          *
000600* PURPOSE  : ONE ENTRY PER OPEN LOT OF AN ASSET HELD BY A        *
000700*            PORTFOLIO.  CARRIES THE SHARE QUANTITY AND THE      *
000800*            WEIGHTED AVERAGE COST BASIS MAINTAINED BY THE       *
000900*            TRANSACTION POSTING RUN.                            *
001000*            NOMINAL RECORD LENGTH PER THE INTERFACE CONTROL     *
001100*            DOCUMENT IS 60 BYTES; ACTUAL PHYSICAL LENGTH IS     *
001200*            90 BYTES ONCE THE SIGN-SEPARATE AMOUNT FIELDS       *
001300*            USED BY THIS SHOP ARE ACCOUNTED FOR.                *
001400*-----------------------------------------------------------------
001500* CHANGE LOG                                                     *
001600*   03/14/88  RAH  0000  ORIGINAL LAYOUT                         *
001700*   11/02/93  GLT  1140  WIDENED QUANTITY TO 6 DECIMAL PLACES    *
001800*   09/19/98  MPK  1877  Y2K - NO DATE FIELDS ON THIS LAYOUT,    *
001900*                        REVIEWED FOR COMPLIANCE, NO CHANGE      *
002000******************************************************************
002100 01  WS-POSITION-REC.
002200     05  PSN-POSITION-ID               PIC 9(9).
002300     05  PSN-PORTFOL-ID                PIC 9(9).
002400     05  PSN-ASSET-ID                  PIC 9(9).
002500     05  PSN-QUANTITY-AT               PIC S9(13)V9(6)
002600                                        SIGN TRAILING SEPARATE.
002700     05  PSN-AVG-COST-AT               PIC S9(15)V9(4)
002800                                        SIGN TRAILING SEPARATE.
002900     05  PSN-TOTAL-COST-AT             PIC S9(17)V9(2)
003000                                        SIGN TRAILING SEPARATE.
003100     05  FILLER                        PIC X(3).
