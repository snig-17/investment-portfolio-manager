000100******************************************************************
000200* MEMBER   : WS-ASSET                                            *
000300* TITLE    : TRADABLE ASSET MASTER RECORD LAYOUT                 *
000400* AUTHOR   : R HUBACH                                            *
000500* WRITTEN  : 03/14/1988                                          *
000600* PURPOSE  : ONE ENTRY PER TRADABLE ASSET (STOCK, BOND, ETF,     *
000700*            FUND, CRYPTO, ETC) CARRIED ON THE ASSET MASTER      *
000800*            FILE.  CARRIES THE LAST POSTED PRICE, THE PRIOR     *
000900*            CLOSE, THE 52 WEEK HIGH/LOW WATERMARKS AND THE      *
001000*            DESCRIPTIVE DATA USED BY THE PRICING AND POSITION   *
001100*            VALUATION RUNS.                                     *
001200*            NOMINAL RECORD LENGTH PER THE INTERFACE CONTROL     *
001300*            DOCUMENT IS 170 BYTES;  ACTUAL PHYSICAL LENGTH IS   *
001400*            210 BYTES ONCE THE SIGN-SEPARATE AMOUNT FIELDS      *
001500*            USED BY THIS SHOP ARE ACCOUNTED FOR.                *
001600*-----------------------------------------------------------------
001700* CHANGE LOG                                                     *
001800*   03/14/88  RAH  0000  ORIGINAL LAYOUT                         *
001900*   11/02/93  GLT  1140  ADDED MARKET CAP AND AVG VOLUME         *
002000*   09/19/98  MPK  1877  Y2K - EXPANDED ALL DATE AREAS TO CCYY   *
002100*   06/01/05  DJS  2290  ADDED ALTERNATIVE/CRYPTO ASSET TYPES    *
002200******************************************************************
002300* THE WHOLE OF WS-ASSET-REC IS LOADED INTO MEMORY ONCE AT THE
002400* START OF EVERY RUN THAT NEEDS A PRICE (FDP-VALUE, FDP-ROLLUP,
002500* FDP-PSVC) AND SEARCHED ALL BY AST-ASSET-ID - NONE OF THOSE
002600* RUNS RE-READS THIS FILE A SECOND TIME MID-RUN.
002700 01  WS-ASSET-REC.
002800     05  AST-ASSET-ID                  PIC 9(9).
002900     05  AST-TICKER-SYM                PIC X(20).
003000     05  AST-ASSET-NM                  PIC X(40).
003100*        AST-ASSET-TYPE-CDE IS DESCRIPTIVE ONLY ON THIS SYSTEM -
003200*        NO BATCH PROGRAM BRANCHES ON IT TODAY, BUT THE 88S ARE
003300*        KEPT HERE FOR WHEN A TYPE-SPECIFIC PRICING OR POSITION
003400*        RULE IS NEEDED.
003500     05  AST-ASSET-TYPE-CDE            PIC X(20).
003600         88  AST-TYPE-STOCK                VALUE 'STOCK'.
003700         88  AST-TYPE-BOND                 VALUE 'BOND'.
003800         88  AST-TYPE-ETF                  VALUE 'ETF'.
003900         88  AST-TYPE-MUTUAL-FUND          VALUE 'MUTUAL_FUND'.
004000         88  AST-TYPE-REIT                 VALUE 'REIT'.
004100         88  AST-TYPE-CRYPTO               VALUE 'CRYPTOCURRENCY'.
004200         88  AST-TYPE-COMMODITY            VALUE 'COMMODITY'.
004300         88  AST-TYPE-FOREX                VALUE 'FOREX'.
004400         88  AST-TYPE-DERIVATIVE           VALUE 'DERIVATIVE'.
004500         88  AST-TYPE-ALTERNATIVE          VALUE 'ALTERNATIVE'.
004600         88  AST-TYPE-CASH                 VALUE 'CASH'.
004700         88  AST-TYPE-PREFERRED        VALUE 'PREFERRED_STOCK'.
004800         88  AST-TYPE-CONVERTIBLE          VALUE 'CONVERTIBLE'.
004900         88  AST-TYPE-STRUCTURED           VALUE
005000                                       'STRUCTURED_PRODUCT'.
005100         88  AST-TYPE-OTHER                VALUE 'OTHER'.
005200*        AST-CURR-PRICE-AT IS THE ONLY FIELD ON THIS RECORD THAT
005300*        FDP-PRICE REWRITES EVERY NIGHT - EVERY OTHER RUN TREATS
005400*        THE ASSET MASTER AS READ-ONLY.
005500     05  AST-CURR-PRICE-AT             PIC S9(15)V9(4)
005600                                        SIGN TRAILING SEPARATE.
005700     05  AST-PREV-CLOSE-AT             PIC S9(15)V9(4)
005800                                        SIGN TRAILING SEPARATE.
005900*        AST-WK52-HIGH-AT/AST-WK52-LOW-AT ARE MAINTAINED BY
006000*        FDP-PRICE'S NIGHTLY RUN - WHICHEVER OF THE TWO THE NEW
006100*        PRICE DOES NOT BEAT IS LEFT UNCHANGED.
006200     05  AST-WK52-HIGH-AT              PIC S9(15)V9(4)
006300                                        SIGN TRAILING SEPARATE.
006400     05  AST-WK52-LOW-AT               PIC S9(15)V9(4)
006500                                        SIGN TRAILING SEPARATE.
006600     05  AST-MKT-CAP-AT                PIC S9(17)V9(2)
006700                                        SIGN TRAILING SEPARATE.
006800     05  AST-AVG-VOL-CT                PIC 9(15).
006900     05  AST-CURRENCY-CDE              PIC X(3).
007000*        AST-ACTIVE-SW IS CARRIED FOR FUTURE USE - NO BATCH
007100*        PROGRAM ON THIS SYSTEM SKIPS AN INACTIVE ASSET TODAY,
007200*        PRICING AND VALUATION RUN AGAINST EVERY ROW ON THE FILE.
007300     05  AST-ACTIVE-SW                 PIC X(1).
007400         88  AST-ACTIVE-YES                VALUE 'Y'.
007500         88  AST-ACTIVE-NO                 VALUE 'N'.
007600     05  FILLER                        PIC X(2).
