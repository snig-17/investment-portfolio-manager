000100******************************************************************
000200* MEMBER   : WS-USER                                             *
000300* TITLE    : USER EXISTENCE MASTER RECORD LAYOUT                 *
000400* AUTHOR   : R HUBACH                                            *
000500* WRITTEN  : 05/02/1988                                          *
000600* PURPOSE  : ONE ENTRY PER REGISTERED USER.  THIS SHOP'S LOGON   *
000700*            AND PROFILE MAINTENANCE LIVE ON THE ONLINE SIDE -   *
000800*            THE BATCH ORCHESTRATION SERVICES ONLY NEED ENOUGH   *
000900*            OF THE USER MASTER TO CONFIRM A USER-ID EXISTS      *
001000*            BEFORE A NEW PORTFOLIO IS OPENED AGAINST IT.        *
001100*-----------------------------------------------------------------
001200* CHANGE LOG                                                     *
001300*   05/02/88  RAH  0000  ORIGINAL LAYOUT                         *
001400******************************************************************
001500 01  WS-USER-REC.
001600     05  USR-USER-ID                   PIC 9(9).
001700     05  USR-USER-NM                   PIC X(40).
001800     05  USR-ACTIVE-SW                 PIC X(1).
001900         88  USR-ACTIVE                    VALUE 'Y'.
002000     05  FILLER                        PIC X(10).
