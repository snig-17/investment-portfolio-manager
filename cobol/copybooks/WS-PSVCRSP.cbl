000100******************************************************************
000200* MEMBER   : WS-PSVCRSP                                          *
000300* TITLE    : PORTFOLIO SERVICE ORCHESTRATION RESPONSE LAYOUT     *
000400* AUTHOR   : R HUBACH                                            *
000500* WRITTEN  : 05/02/1988                                          *
000600* PURPOSE  : ONE ENTRY PER ANSWERED REQUEST, ECHOED BACK TO THE  *
000700*            ONLINE SCREENS.  RSP-RESULT-AT CARRIES A SINGLE     *
000800*            NUMERIC ANSWER (PORTFOLIO VALUE, COST BASIS,        *
000900*            EFFECTIVE COST); RSP-PERF-BLOCK CARRIES THE FULL    *
001000*            PERFORMANCE SUMMARY WHEN THE REQUEST CALLS FOR IT.  *
001100*-----------------------------------------------------------------
001200* CHANGE LOG                                                     *
001300*   05/02/88  RAH  0000  ORIGINAL LAYOUT                         *
001400*   03/30/94  GLT  1288  ADDED RSP-RESULT-SW FOR THE SETTLED     *
001500*                        AND RECENCY YES/NO INQUIRIES            *
001600******************************************************************
001700 01  WS-PSVCRSP-REC.
001800     05  RSP-REQUEST-TYPE              PIC X(20).
001900     05  RSP-STATUS-CDE                PIC X(1).
002000         88  RSP-STAT-SUCCESS              VALUE 'S'.
002100         88  RSP-STAT-REJECT               VALUE 'R'.
002200     05  RSP-PORTFOL-ID                PIC 9(9).
002300     05  RSP-RESULT-AT                 PIC S9(17)V9(4)
002400                                        SIGN TRAILING SEPARATE.
002500     05  RSP-RESULT-SW                 PIC X(1).
002600         88  RSP-RESULT-YES                VALUE 'Y'.
002700         88  RSP-RESULT-NO                 VALUE 'N'.
002800     05  RSP-PERF-BLOCK.
002900         10  RSP-PERF-CURR-CASH-AT     PIC S9(17)V9(2)
003000                                        SIGN TRAILING SEPARATE.
003100         10  RSP-PERF-POSN-VALUE-AT    PIC S9(17)V9(2)
003200                                        SIGN TRAILING SEPARATE.
003300         10  RSP-PERF-TOTAL-VALUE-AT   PIC S9(17)V9(2)
003400                                        SIGN TRAILING SEPARATE.
003500         10  RSP-PERF-TOTAL-PL-AT      PIC S9(17)V9(2)
003600                                        SIGN TRAILING SEPARATE.
003700         10  RSP-PERF-RETURN-PCT       PIC S9(5)V9(4)
003800                                        SIGN TRAILING SEPARATE.
003900         10  RSP-PERF-CASH-ALLOC-PCT   PIC S9(5)V9(4)
004000                                        SIGN TRAILING SEPARATE.
004100         10  RSP-PERF-POSN-CT          PIC S9(5) COMP.
004200     05  RSP-ERROR-TX                  PIC X(60).
004300     05  FILLER                        PIC X(3).
