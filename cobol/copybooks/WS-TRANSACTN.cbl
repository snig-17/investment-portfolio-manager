000100******************************************************************
000200* MEMBER   : WS-TRANSACTN                                        *
000300* TITLE    : PORTFOLIO TRANSACTION (AUDIT) RECORD LAYOUT         *
000400* AUTHOR   : R HUBACH                                            *
000500* WRITTEN  : 03/14/1988                                          *
000600* PURPOSE  : ONE ENTRY PER BUY, SELL, DIVIDEND, DEPOSIT OR       *
000700*            OTHER CASH/SHARE MOVEMENT AGAINST A PORTFOLIO.      *
000800*            APPEND ONLY - ONCE WRITTEN A TRANSACTION IS NEVER   *
000900*            REWRITTEN, IT IS THE AUDIT TRAIL FOR THE POSTING    *
001000*            RUN.  NOMINAL RECORD LENGTH PER THE INTERFACE       *
001100*            CONTROL DOCUMENT IS 130 BYTES; ACTUAL PHYSICAL      *
001200*            LENGTH IS 250 BYTES ONCE THE SIGN-SEPARATE AMOUNT   *
001300*            FIELDS AND THE NOTES AREA USED BY THIS SHOP ARE     *
001400*            ACCOUNTED FOR.                                      *
001500*-----------------------------------------------------------------
001600* CHANGE LOG                                                     *
001700*   03/14/88  RAH  0000  ORIGINAL LAYOUT                         *
001800*   11/02/93  GLT  1140  ADDED SETTLEMENT DATE FOR T+2 CYCLE     *
001900*   09/19/98  MPK  1877  Y2K - EXPANDED TXN/SETTLE DATE TO CCYY  *
002000*   06/01/05  DJS  2290  ADDED NOTES AREA FOR CANCEL/FAIL REASON *
002100******************************************************************
002200* TXN-TRANSACTN-ID IS ASSIGNED BY THE FEED, NOT GENERATED HERE -
002300* THIS RECORD IS ALWAYS A PASS-THROUGH OF SOMETHING THE UPSTREAM
002400* TRADING OR CASH-MOVEMENT SYSTEM ALREADY NUMBERED.
002500 01  WS-TRANSACTN-REC.
002600     05  TXN-TRANSACTN-ID              PIC 9(9).
002700     05  TXN-PORTFOL-ID                PIC 9(9).
002800*        TXN-ASSET-ID IS ZERO ON A PURE CASH TRANSACTN (DEPOSIT,
002900*        WITHDRAWAL, FEE) - ONLY SHARE-MOVEMENT TYPES CARRY A REAL
003000*        ASSET-ID HERE.
003100     05  TXN-ASSET-ID                  PIC 9(9).
003200*        TXN-TYPE-CDE DRIVES 2100-CALC-NET-AMOUNT'S DISPATCH IN
003300*        THE
003400*        NIGHTLY POSTING RUN - EACH 88 BELOW IS ONE BRANCH OF
003500*        THAT
003600*        EVALUATE.  NOT EVERY TYPE CODE LISTED IS POSTED TO
003700*        POSITION-FILE OR CASH TODAY - SOME ARE CARRIED FOR
003800*        FUTURE
003900*        EXPANSION AND FALL THROUGH THE DISPATCH AS A NO-OP.
004000     05  TXN-TYPE-CDE                  PIC X(20).
004100*            SHARE PURCHASE, INCREASES QUANTITY AND RECOMPUTES
004200*            THE POSITION'S WEIGHTED AVERAGE COST.
004300         88  TXN-TYPE-BUY                  VALUE 'BUY'.
004400*            SHARE SALE, DECREASES QUANTITY AND CARRIES
004500*            PROPORTIONAL
004600*            COST OUT OF THE POSITION WITH IT.
004700         88  TXN-TYPE-SELL                 VALUE 'SELL'.
004800         88  TXN-TYPE-DIVIDEND             VALUE 'DIVIDEND'.
004900         88  TXN-TYPE-INTEREST             VALUE 'INTEREST'.
005000*            QUANTITY ADJUSTMENT ONLY (SEE 2530-APPLY-SPLIT IN
005100*            THE
005200*            POSTING RUN) - AVERAGE COST PER SHARE IS NOT
005300*            RECOMPUTED ON A SPLIT.
005400         88  TXN-TYPE-SPLIT                VALUE 'SPLIT'.
005500         88  TXN-TYPE-STOCK-DIV            VALUE
005600                                       'STOCK_DIVIDEND'.
005700         88  TXN-TYPE-SPINOFF              VALUE 'SPINOFF'.
005800         88  TXN-TYPE-MERGER               VALUE 'MERGER'.
005900         88  TXN-TYPE-DEPOSIT              VALUE 'DEPOSIT'.
006000         88  TXN-TYPE-WITHDRAWAL           VALUE 'WITHDRAWAL'.
006100         88  TXN-TYPE-TRANSFER-IN          VALUE 'TRANSFER_IN'.
006200         88  TXN-TYPE-TRANSFER-OUT         VALUE
006300                                       'TRANSFER_OUT'.
006400         88  TXN-TYPE-RIGHTS               VALUE 'RIGHTS'.
006500         88  TXN-TYPE-WARRANT              VALUE 'WARRANT'.
006600         88  TXN-TYPE-RETURN-OF-CAP        VALUE
006700                                       'RETURN_OF_CAPITAL'.
006800         88  TXN-TYPE-FEE                  VALUE 'FEE'.
006900         88  TXN-TYPE-TAX-WITHHOLD         VALUE
007000                                       'TAX_WITHHOLDING'.
007100         88  TXN-TYPE-CURR-EXCHANGE        VALUE
007200                                       'CURRENCY_EXCHANGE'.
007300         88  TXN-TYPE-OTHER                VALUE 'OTHER'.
007400*        TXN-QUANTITY-AT IS SIGNED SO A SPLIT'S DIRECTION (FORWARD
007500*        VS REVERSE) AND A SELL'S REDUCTION BOTH RIDE ON THE SAME
007600*        FIELD WITHOUT A SEPARATE DIRECTION INDICATOR.
007700     05  TXN-QUANTITY-AT               PIC S9(13)V9(6)
007800                                        SIGN TRAILING SEPARATE.
007900     05  TXN-PRICE-AT                  PIC S9(15)V9(4)
008000                                        SIGN TRAILING SEPARATE.
008100*        TXN-TOTAL-AMT-AT IS QUANTITY TIMES PRICE, BEFORE FEES -
008200*        COMPUTED
008300*        BY THE POSTING RUN, NOT SUPPLIED ON THE INBOUND FEED.
008400     05  TXN-TOTAL-AMT-AT              PIC S9(17)V9(2)
008500                                        SIGN TRAILING SEPARATE.
008600     05  TXN-FEES-AT                   PIC S9(17)V9(2)
008700                                        SIGN TRAILING SEPARATE.
008800*        TXN-NET-AMT-AT IS THE SIGNED CASH IMPACT OF THIS ONE
008900*        TRANSACTN, POSTED AGAINST PTF-CURR-CASH-AT.
009000     05  TXN-NET-AMT-AT                PIC S9(17)V9(2)
009100                                        SIGN TRAILING SEPARATE.
009200     05  TXN-TXN-DTE.
009300         10  TXN-TXN-DTE-YYYY          PIC 9(4).
009400         10  TXN-TXN-DTE-MM            PIC 9(2).
009500         10  TXN-TXN-DTE-DD            PIC 9(2).
009600*        TXN-SETTLE-DTE IS COMPUTED T+2 BUSINESS-DAY-STYLE FROM
009700*        TXN-TXN-DTE BY THE POSTING RUN'S HAND-ROLLED CALENDAR
009800*        ARITHMETIC, NOT CARRIED ON THE INBOUND FEED.
009900     05  TXN-SETTLE-DTE.
010000         10  TXN-SETTLE-DTE-YYYY       PIC 9(4).
010100         10  TXN-SETTLE-DTE-MM         PIC 9(2).
010200         10  TXN-SETTLE-DTE-DD         PIC 9(2).
010300*        TXN-STATUS-CDE IS PENDING ON ARRIVAL, MOVED TO COMPLETED
010400*        BY THE POSTING RUN ONCE CASH/POSITION ARE UPDATED.
010500*        THE REMAINING VALUES ARE CARRIED FOR OTHER SYSTEMS THAT
010600*        FEED THIS TABLE AND ARE NOT SET BY THE POSTING RUN
010700*        ITSELF.
010800     05  TXN-STATUS-CDE                PIC X(20).
010900         88  TXN-STAT-PENDING              VALUE 'PENDING'.
011000         88  TXN-STAT-PROCESSING           VALUE 'PROCESSING'.
011100         88  TXN-STAT-COMPLETED            VALUE 'COMPLETED'.
011200         88  TXN-STAT-FAILED               VALUE 'FAILED'.
011300         88  TXN-STAT-CANCELLED            VALUE 'CANCELLED'.
011400         88  TXN-STAT-SETTLING             VALUE 'SETTLING'.
011500         88  TXN-STAT-SETTLE-FAILED        VALUE
011600                                       'SETTLEMENT_FAILED'.
011700         88  TXN-STAT-UNDER-REVIEW         VALUE
011800                                       'UNDER_REVIEW'.
011900         88  TXN-STAT-REJECTED             VALUE 'REJECTED'.
012000         88  TXN-STAT-PARTIAL-FILL         VALUE
012100                                       'PARTIALLY_FILLED'.
012200         88  TXN-STAT-EXPIRED              VALUE 'EXPIRED'.
012300     05  TXN-NOTES-TX                  PIC X(60).
012400     05  FILLER                        PIC X(7).
