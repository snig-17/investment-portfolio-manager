000100******************************************************************
000200* PROGRAM  : FDP-TRPOST                                          *
000300* TITLE    : TRANSACTION POSTING TO CASH AND POSITIONS           *
000400*-----------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. FDP-TRPOST.
000700 AUTHOR. R HUBACH.
000800 INSTALLATION. FUND PORTFOLIO DIVISION - BATCH SERVICES.
000900 DATE-WRITTEN. 04/11/1988.
001000 DATE-COMPILED.
001100 SECURITY. COMPANY CONFIDENTIAL - PRODUCTION BATCH LIBRARY.
001200******************************************************************
001300* CHANGE LOG                                                     *
001400*   04/11/88  RAH  0000  ORIGINAL PROGRAM - POSTS BUY/SELL/      *
001500*                        DIVIDEND/ETC TRANSACTIONS TO CASH AND   *
001600*                        TO THE AFFECTED POSITION.               *
001700*   08/30/89  RAH  0052  ADDED SETTLEMENT DATE CALCULATION       *
001800*                        (T+2 CALENDAR DAYS)                     *
001900*   03/11/91  GLT  0410  ADDED WEIGHTED AVERAGE COST MAINTENANCE *
002000*                        ON BUY (ADD-SHARES) AND PROPORTIONAL    *
002100*                        COST REDUCTION ON SELL (REMOVE-SHARES)  *
002200*   11/02/93  GLT  1140  ADDED RUNNING CASH CONTROL TOTAL BY     *
002300*                        PORTFOLIO FOR THE END OF RUN REPORT     *
002400*   06/14/95  GLT  1502  PROTECTED EFFECTIVE COST PER SHARE      *
002500*                        DIVIDE AGAINST A ZERO QUANTITY          *
002600*   09/19/98  MPK  1877  Y2K REMEDIATION - TXN/SETTLE DATE AREAS *
002700*                        ALREADY CARRY A 4 DIGIT YEAR, REVIEWED  *
002800*                        AND SIGNED OFF, NO CODE CHANGE REQUIRED *
002900*   06/01/05  DJS  2290  ADDED NOTES APPEND ON CANCEL/FAIL       *
003000*   10/13/10  DJS  2944  REWROTE PERCENT AND RATIO DIVIDES TO    *
003100*                        ROUND HALF-UP AT 4 DECIMALS             *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS TRANSACTN-DIGITS IS "0" THRU "9"
004000     UPSI-0 ON STATUS IS WS-RERUN-REQUEST
004100            OFF STATUS IS WS-NORMAL-RUN.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*  TRANSACTION-FILE IS ASSUMED SORTED ASCENDING BY PORTFOLIO-ID
004500*  THEN TRANSACTION-DATE SO EACH PORTFOLIO'S ACTIVITY POSTS IN
004600*  CHRONOLOGICAL ORDER AND THE CASH CONTROL TOTAL BREAKS CLEANLY.
004700     SELECT TRANSACTION-FILE ASSIGN TO "TXNFILE"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-TXN-STATUS.
005000     SELECT PORTFOLIO-FILE ASSIGN TO "PORTFIL"
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-PORTFOL-STATUS.
005300     SELECT POSITION-FILE ASSIGN TO "POSNFILE"
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-POSITION-STATUS.
005600     SELECT TRANSACTN-OUT-FILE ASSIGN TO "TXNOUT"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-TXNOUT-STATUS.
005900     SELECT CASH-CONTROL-LOG ASSIGN TO "CASHLOG"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-CTLLOG-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  TRANSACTION-FILE
006500     RECORD CONTAINS 250 CHARACTERS
006600     LABEL RECORDS ARE STANDARD.
006700 COPY WS-TRANSACTN.
006800 FD  PORTFOLIO-FILE
006900     RECORD CONTAINS 100 CHARACTERS
007000     LABEL RECORDS ARE STANDARD.
007100 COPY WS-PORTFOL.
007200 FD  POSITION-FILE
007300     RECORD CONTAINS 90 CHARACTERS
007400     LABEL RECORDS ARE STANDARD.
007500 COPY WS-POSITION.
007600 FD  TRANSACTN-OUT-FILE
007700     RECORD CONTAINS 250 CHARACTERS
007800     LABEL RECORDS ARE STANDARD.
007900 01  WS-TXN-OUT-FILE-REC.
008000     05  FILLER                        PIC X(250).
008100 FD  CASH-CONTROL-LOG
008200     RECORD CONTAINS 60 CHARACTERS
008300     LABEL RECORDS ARE STANDARD.
008400 01  WS-CTL-FILE-REC.
008500     05  FILLER                        PIC X(60).
008600 WORKING-STORAGE SECTION.
008700 77  WS-TXNS-READ-CT                    PIC S9(9) COMP.
008800 77  WS-TXNS-POSTED-CT                  PIC S9(9) COMP.
008900 77  WS-CTL-LINES-CT                    PIC S9(9) COMP.
009000 01  WS-SWITCHES.
009100     05  WS-EOF-TXN-SW                 PIC X(1) VALUE 'N'.
009200         88  EOF-TXN                       VALUE 'Y'.
009300     05  WS-POSITION-FOUND-SW          PIC X(1) VALUE 'N'.
009400         88  WS-POSITION-FOUND             VALUE 'Y'.
009500     05  WS-PORTFOL-FOUND-SW           PIC X(1) VALUE 'N'.
009600         88  WS-PORTFOL-FOUND              VALUE 'Y'.
009700     05  WS-PORTFOL-EOF-SW             PIC X(1) VALUE 'N'.
009800         88  WS-PORTFOL-EOF                 VALUE 'Y'.
009900     05  WS-EOF-POSITION-SW            PIC X(1) VALUE 'N'.
010000         88  EOF-POSITION                  VALUE 'Y'.
010100     05  WS-RERUN-REQUEST              PIC X(1) VALUE 'N'.
010200     05  WS-NORMAL-RUN                 PIC X(1) VALUE 'Y'.
010300     05  FILLER                        PIC X(2).
010400 01  WS-FILE-STATUSES.
010500     05  WS-TXN-STATUS                 PIC X(2).
010600         88  WS-TXN-OK                     VALUE "00".
010700         88  WS-TXN-EOF                    VALUE "10".
010800     05  WS-PORTFOL-STATUS             PIC X(2).
010900         88  WS-PORTFOL-OK                 VALUE "00".
011000     05  WS-POSITION-STATUS            PIC X(2).
011100         88  WS-POSITION-OK                VALUE "00".
011200         88  WS-POSITION-EOF               VALUE "10".
011300     05  WS-TXNOUT-STATUS              PIC X(2).
011400         88  WS-TXNOUT-OK                  VALUE "00".
011500     05  WS-CTLLOG-STATUS              PIC X(2).
011600         88  WS-CTLLOG-OK                  VALUE "00".
011700     05  FILLER                        PIC X(2).
011800 01  WS-TXN-ALT REDEFINES WS-TRANSACTN-REC.
011900     05  TXN-RAW-TX                    PIC X(250).
012000 01  WS-PORTFOL-TABLE.
012100     05  WS-PORTFOL-TBL-CT             PIC S9(4) COMP
012200                                        VALUE ZERO.
012300     05  WS-PORTFOL-ENTRY OCCURS 0 TO 2000 TIMES
012400             DEPENDING ON WS-PORTFOL-TBL-CT
012500             ASCENDING KEY IS WS-PTBL-PORTFOL-ID
012600             INDEXED BY WS-PORTFOL-IDX.
012700         10  WS-PTBL-PORTFOL-ID        PIC 9(9).
012800         10  WS-PTBL-CASH-CTL-AT       PIC S9(17)V9(2)
012900                                        SIGN TRAILING SEPARATE.
013000     05  FILLER                        PIC X(4).
013100 01  WS-DATE-WORK-AREA.
013200     05  WS-TXN-DTE-NBR                PIC 9(8).
013300     05  WS-TXN-DTE-X REDEFINES WS-TXN-DTE-NBR.
013400         10  WS-TXN-DTE-YYYY           PIC 9(4).
013500         10  WS-TXN-DTE-MM             PIC 9(2).
013600         10  WS-TXN-DTE-DD             PIC 9(2).
013700     05  WS-SETTLE-DTE-NBR              PIC 9(8).
013800     05  WS-SETTLE-DTE-X REDEFINES WS-SETTLE-DTE-NBR.
013900         10  WS-SETTLE-DTE-YYYY        PIC 9(4).
014000         10  WS-SETTLE-DTE-MM          PIC 9(2).
014100         10  WS-SETTLE-DTE-DD          PIC 9(2).
014200     05  WS-DAYS-IN-MONTH              PIC 9(2) COMP.
014300     05  WS-YEAR-DIV-4                 PIC 9(4) COMP.
014400     05  WS-LEAP-YEAR-SW               PIC X(1).
014500         88  WS-IS-LEAP-YEAR                VALUE 'Y'.
014600 01  WS-COMPUTE-AREA.
014700     05  WS-DIVIDE-WORK                PIC S9(15)V9(4)
014800                                        SIGN TRAILING SEPARATE.
014900     05  WS-NEW-TOTAL-COST-AT          PIC S9(17)V9(2)
015000                                        SIGN TRAILING SEPARATE.
015100     05  WS-NEW-QUANTITY-AT            PIC S9(13)V9(6)
015200                                        SIGN TRAILING SEPARATE.
015300     05  FILLER                        PIC X(1).
015400 01  WS-COMPUTE-DUMP REDEFINES WS-COMPUTE-AREA.
015500     05  FILLER                        PIC X(61).
015600 01  WS-CTL-LINE.
015700     05  CTL-PORTFOL-ID                PIC 9(9).
015800     05  FILLER                        PIC X(2) VALUE SPACES.
015900     05  CTL-CASH-MOVEMENT-ED          PIC -(14)9.99.
016000     05  FILLER                        PIC X(31) VALUE SPACES.
016100 01  WS-CTL-LINE-ALT REDEFINES WS-CTL-LINE.
016200     05  FILLER                        PIC X(60).
016300 PROCEDURE DIVISION.
016400******************************************************************
016500* MAINLINE                                                       *
016600*                                                                *
016700* THIS STEP RUNS AFTER THE DAY'S TRANSACTION FEED HAS BEEN       *
016800* VALIDATED AND SORTED ASCENDING BY PORTFOLIO-ID THEN            *
016900* TRANSACTION-DATE UPSTREAM OF THIS JOB.  IT IS THE ONLY PROGRAM *
017000* IN THE SUITE THAT CHANGES CASH AND SHARE QUANTITIES - FDP-PRICE*
017100* ONLY STAMPS PRICES, FDP-VALUE AND FDP-ROLLUP ONLY REPORT.      *
017200******************************************************************
017300 0000-MAINLINE.
017400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017500     PERFORM 2000-POST-EACH-TRANSACTN THRU 2000-EXIT
017600         UNTIL EOF-TXN.
017700     PERFORM 6000-WRITE-CASH-CONTROL-LOG THRU 6000-EXIT.
017800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
017900     STOP RUN.
018000******************************************************************
018100 1000-INITIALIZE.
018200*    BOTH PORTFOLIO-FILE AND POSITION-FILE ARE OPENED I-O SINCE
018300*    THIS PROGRAM REWRITES RECORDS IN PLACE AS IT POSTS CASH
018400*    MOVEMENTS AND SHARE-COUNT CHANGES - NEITHER IS A PURE INPUT
018500*    FILE THE WAY TRANSACTION-FILE IS.
018600     OPEN I-O PORTFOLIO-FILE.
018700     OPEN I-O POSITION-FILE.
018800     OPEN INPUT TRANSACTION-FILE.
018900     OPEN OUTPUT TRANSACTN-OUT-FILE.
019000     OPEN OUTPUT CASH-CONTROL-LOG.
019100     PERFORM 5000-READ-TRANSACTN THRU 5000-EXIT.
019200 1000-EXIT.
019300     EXIT.
019400******************************************************************
019500* ONE TRANSACTION POSTED PER ITERATION.                          *
019600*                                                                *
019700* THE PERFORMS BELOW RUN IN A FIXED ORDER BECAUSE EACH ONE CAN   *
019800* DEPEND ON A FLAG OR AMOUNT THE PRIOR ONE JUST SET - NET AMOUNT *
019900* MUST EXIST BEFORE CASH OR POSITION CAN BE POSTED, AND STATUS   *
020000* MUST BE COMPLETED BEFORE THE OUTGOING RECORD CARRIES THAT FACT.*
020100******************************************************************
020200 2000-POST-EACH-TRANSACTN.
020300*    EVERY TRANSACTION ON THE FILE COUNTS TOWARD THIS TOTAL,
020400*    WHETHER IT IS ULTIMATELY POSTED OR REJECTED BELOW.
020500     ADD 1 TO WS-TXNS-READ-CT.
020600     PERFORM 2000-CALC-TOTAL-AMOUNT THRU 2000A-EXIT.
020700*    TOTAL-AMOUNT AND NET-AMOUNT ARE CALCULATED FOR EVERY
020800*    TRANSACTION REGARDLESS OF TYPE - EVEN A SPLIT OR MERGER,
020900*    WHICH ZEROES NET-AMOUNT BACK OUT AGAIN IN THE DISPATCH BELOW.
021000     PERFORM 2100-CALC-NET-AMOUNT THRU 2100-EXIT.
021100     PERFORM 2200-CALC-SETTLE-DATE THRU 2200-EXIT.
021200*    ONLY A TRANSACTION THAT ARRIVED STILL PENDING IS MOVED TO
021300*    COMPLETED HERE - ONE ALREADY CANCELLED OR FAILED UPSTREAM IS
021400*    LEFT AS IS AND FALLS THROUGH WITHOUT POSTING BELOW.
021500     IF TXN-STAT-PENDING
021600         PERFORM 2300-APPLY-COMPLETE THRU 2300-EXIT
021700     END-IF.
021800*    ONLY BUY, SELL AND DIVIDEND TRANSACTIONS MOVE CASH.
021900     IF TXN-TYPE-BUY OR TXN-TYPE-SELL OR TXN-TYPE-DIVIDEND
022000         PERFORM 2400-POST-TO-CASH THRU 2400-EXIT
022100     END-IF.
022200*    ONLY BUY, SELL AND SPLIT TRANSACTIONS TOUCH THE POSITION.
022300     IF TXN-TYPE-BUY OR TXN-TYPE-SELL OR TXN-TYPE-SPLIT
022400         PERFORM 2500-POST-TO-POSITION THRU 2500-EXIT
022500     END-IF.
022600     PERFORM 2600-ACCUM-CASH-CONTROL THRU 2600-EXIT.
022700*    THE OUTGOING TRANSACTION RECORD CARRIES THE STATUS AND
022800*    SETTLEMENT DATE JUST SET ABOVE, WHETHER POSTED OR REJECTED -
022900*    DOWNSTREAM REPORTING RELIES ON TXNOUT FOR THE FINAL STATUS.
023000     PERFORM 4000-WRITE-TXN-OUT THRU 4000-EXIT.
023100     ADD 1 TO WS-TXNS-POSTED-CT.
023200     PERFORM 5000-READ-TRANSACTN THRU 5000-EXIT.
023300 2000-EXIT.
023400     EXIT.
023500******************************************************************
023600* TOTAL-AMOUNT = QUANTITY TIMES PRICE-PER-SHARE.                 *
023700*                                                                *
023800* APPLIES TO EVERY TRANSACTION TYPE UNIFORMLY - A SPLIT OR MERGER*
023900* STILL GETS A TOTAL-AMOUNT COMPUTED HERE, EVEN THOUGH THE NEXT  *
024000* PARAGRAPH THROWS IT AWAY AGAIN FOR THOSE TWO TYPES.            *
024100******************************************************************
024200 2000-CALC-TOTAL-AMOUNT.
024300     COMPUTE TXN-TOTAL-AMT-AT ROUNDED =
024400         TXN-QUANTITY-AT * TXN-PRICE-AT.
024500 2000A-EXIT.
024600     EXIT.
024700******************************************************************
024800* NET-AMOUNT DISPATCH BY TRANSACTION TYPE.                       *
024900******************************************************************
025000 2100-CALC-NET-AMOUNT.
025100     EVALUATE TRUE
025200*        A BUY'S NET-AMOUNT IS NEGATIVE (CASH LEAVING THE
025300*        PORTFOLIO) - FEES ADD TO THE OUTFLOW.
025400         WHEN TXN-TYPE-BUY
025500             COMPUTE TXN-NET-AMT-AT =
025600                 0 - (TXN-TOTAL-AMT-AT + TXN-FEES-AT)
025700*        A SELL'S NET-AMOUNT IS POSITIVE (CASH ENTERING) - FEES
025800*        REDUCE THE PROCEEDS.
025900         WHEN TXN-TYPE-SELL
026000             COMPUTE TXN-NET-AMT-AT =
026100                 TXN-TOTAL-AMT-AT - TXN-FEES-AT
026200         WHEN TXN-TYPE-DIVIDEND
026300             COMPUTE TXN-NET-AMT-AT =
026400                 TXN-TOTAL-AMT-AT - TXN-FEES-AT
026500*        NEITHER TYPE MOVES CASH - A SPLIT OR MERGER ONLY
026600*        RESTATES SHARE COUNT, SO NET-AMOUNT IS FORCED TO ZERO
026700*        REGARDLESS OF WHATEVER TOTAL-AMOUNT WAS JUST COMPUTED.
026800         WHEN TXN-TYPE-SPLIT OR TXN-TYPE-MERGER
026900             MOVE ZEROS TO TXN-NET-AMT-AT
027000         WHEN OTHER
027100             COMPUTE TXN-NET-AMT-AT =
027200                 TXN-TOTAL-AMT-AT - TXN-FEES-AT
027300     END-EVALUATE.
027400 2100-EXIT.
027500     EXIT.
027600******************************************************************
027700* SETTLEMENT DATE = TRANSACTION DATE + 2 CALENDAR                *
027800* DAYS.  NO INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER - THE    *
027900* CARRY FROM DAY TO MONTH TO YEAR IS WORKED OUT BY HAND.         *
028000******************************************************************
028100 2200-CALC-SETTLE-DATE.
028200*    WORK THE TRANSACTION DATE INTO THE CARRY-ARITHMETIC AREA
028300*    BEFORE ADDING THE TWO SETTLEMENT DAYS.
028400     MOVE TXN-TXN-DTE-YYYY TO WS-TXN-DTE-YYYY.
028500     MOVE TXN-TXN-DTE-MM TO WS-TXN-DTE-MM.
028600     MOVE TXN-TXN-DTE-DD TO WS-TXN-DTE-DD.
028700     MOVE WS-TXN-DTE-YYYY TO WS-SETTLE-DTE-YYYY.
028800     MOVE WS-TXN-DTE-MM TO WS-SETTLE-DTE-MM.
028900*    ADD THE DAYS FIRST, THEN TEST FOR MONTH-END OVERFLOW BELOW -
029000*    T+2 NEVER CROSSES MORE THAN ONE MONTH BOUNDARY, SO A SINGLE
029100*    CARRY CHECK IS ENOUGH (NO WHILE-LOOP NEEDED).
029200     ADD 2 TO WS-TXN-DTE-DD GIVING WS-SETTLE-DTE-DD.
029300     PERFORM 2210-CALC-DAYS-IN-MONTH THRU 2210-EXIT.
029400     IF WS-SETTLE-DTE-DD > WS-DAYS-IN-MONTH
029500         SUBTRACT WS-DAYS-IN-MONTH FROM WS-SETTLE-DTE-DD
029600         ADD 1 TO WS-SETTLE-DTE-MM
029700*        MONTH ROLLED PAST DECEMBER - CARRY INTO THE NEXT YEAR.
029800         IF WS-SETTLE-DTE-MM > 12
029900             MOVE 1 TO WS-SETTLE-DTE-MM
030000             ADD 1 TO WS-SETTLE-DTE-YYYY
030100         END-IF
030200     END-IF.
030300     MOVE WS-SETTLE-DTE-YYYY TO TXN-SETTLE-DTE-YYYY.
030400     MOVE WS-SETTLE-DTE-MM TO TXN-SETTLE-DTE-MM.
030500     MOVE WS-SETTLE-DTE-DD TO TXN-SETTLE-DTE-DD.
030600 2200-EXIT.
030700     EXIT.
030800******************************************************************
030900 2210-CALC-DAYS-IN-MONTH.
031000*    31 IS THE DEFAULT, OVERRIDDEN BELOW FOR THE SHORTER MONTHS
031100*    AND FOR FEBRUARY'S LEAP-YEAR TEST.
031200     MOVE 31 TO WS-DAYS-IN-MONTH.
031300     IF WS-TXN-DTE-MM = 04 OR 06 OR 09 OR 11
031400         MOVE 30 TO WS-DAYS-IN-MONTH
031500     END-IF.
031600     IF WS-TXN-DTE-MM = 02
031700         MOVE 28 TO WS-DAYS-IN-MONTH
031800         MOVE 'N' TO WS-LEAP-YEAR-SW
031900*        INTEGER DIVISION TRUNCATES - A YEAR EVENLY DIVISIBLE BY 4
032000*        REPRODUCES ITSELF WHEN MULTIPLIED BACK OUT BELOW; ANY
032100*        REMAINDER MEANS THE YEAR IS NOT A LEAP YEAR.  CENTURY
032200*        YEARS (1900, 2100) ARE NOT SPECIAL-CASED - NONE FALL
032300*        WITHIN THIS SYSTEM'S TRANSACTION DATE RANGE.
032400         DIVIDE WS-TXN-DTE-YYYY BY 4 GIVING WS-YEAR-DIV-4
032500         IF WS-TXN-DTE-YYYY = WS-YEAR-DIV-4 * 4
032600             MOVE 'Y' TO WS-LEAP-YEAR-SW
032700         END-IF
032800         IF WS-IS-LEAP-YEAR
032900             MOVE 29 TO WS-DAYS-IN-MONTH
033000         END-IF
033100     END-IF.
033200 2210-EXIT.
033300     EXIT.
033400******************************************************************
033500* LIFECYCLE: PENDING -> COMPLETED.  THIS BATCH RUN COMPLETES     *
033600* EVERY PENDING TRANSACTION IT POSTS SUCCESSFULLY - CANCEL/FAIL  *
033700* ARE APPLIED ONLY BY THE ONLINE TRANSACTION ENTRY SYSTEM.       *
033800******************************************************************
033900 2300-APPLY-COMPLETE.
034000*    THE ONLY STATUS TRANSITION THIS BATCH PROGRAM EVER MAKES IS
034100*    PENDING TO COMPLETED.
034200     SET TXN-STAT-COMPLETED TO TRUE.
034300 2300-EXIT.
034400     EXIT.
034500******************************************************************
034600* POST NET-AMOUNT TO PORTFOLIO CASH.                             *
034700******************************************************************
034800 2400-POST-TO-CASH.
034900*    RESET THE FOUND SWITCH BEFORE EVERY SCAN - A STALE 'Y' LEFT
035000*    FROM A PRIOR TRANSACTION WOULD SKIP THE NOT-FOUND BRANCH
035100*    WRONGLY.
035200     MOVE 'N' TO WS-PORTFOL-FOUND-SW.
035300     PERFORM 2405-FIND-PORTFOLIO THRU 2405-EXIT.
035400     IF WS-PORTFOL-FOUND
035500*        POSITIVE NET-AMOUNT (A SELL OR A DIVIDEND) ADDS TO CASH;
035600*        NEGATIVE (A BUY) SUBTRACTS, SUBJECT TO THE SUFFICIENT-
035700*        FUNDS CHECK IN 2420-CASH-SUBTRACT.
035800         IF TXN-NET-AMT-AT > ZEROS
035900             PERFORM 2410-CASH-ADD THRU 2410-EXIT
036000         ELSE
036100             IF TXN-NET-AMT-AT < ZEROS
036200                 PERFORM 2420-CASH-SUBTRACT THRU 2420-EXIT
036300             END-IF
036400         END-IF
036500         REWRITE WS-PORTFOL-REC
036600     ELSE
036700         DISPLAY "FDP-TRPOST: PORTFOLIO NOT FOUND "
036800                 TXN-PORTFOL-ID
036900     END-IF.
037000 2400-EXIT.
037100     EXIT.
037200******************************************************************
037300* PORTFOLIO-FILE HAS NO ALTERNATE KEY ON THIS RUNTIME - THE      *
037400* MATCHING PORTFOLIO IS LOCATED BY A SEQUENTIAL SCAN FROM THE    *
037500* TOP OF THE FILE, THE SAME WAY 2505-FIND-POSITION LOCATES A     *
037600* POSITION, SO THE RECORD CAN BE REWRITTEN IN PLACE.             *
037700******************************************************************
037800 2405-FIND-PORTFOLIO.
037900     CLOSE PORTFOLIO-FILE.
038000     OPEN I-O PORTFOLIO-FILE.
038100*    CLOSE/REOPEN RESTARTS THE SEQUENTIAL SCAN FROM THE TOP OF THE
038200*    FILE FOR EVERY TRANSACTION - THIS RUNTIME HAS NO ALTERNATE-
038300*    KEY (INDEXED) ACCESS, SO THERE IS NO CHEAPER WAY TO LOCATE AN
038400*    ARBITRARY PORTFOLIO-ID.
038500     MOVE 'N' TO WS-PORTFOL-EOF-SW.
038600 2405-READ-NEXT.
038700     READ PORTFOLIO-FILE
038800         AT END
038900             SET WS-PORTFOL-EOF TO TRUE
039000             GO TO 2405-EXIT
039100     END-READ.
039200     IF PTF-PORTFOL-ID = TXN-PORTFOL-ID
039300         SET WS-PORTFOL-FOUND TO TRUE
039400     ELSE
039500         GO TO 2405-READ-NEXT
039600     END-IF.
039700 2405-EXIT.
039800     EXIT.
039900******************************************************************
040000* CASH ADD, AMOUNT > 0 ONLY (GUARANTEED BY CALLER).              *
040100******************************************************************
040200 2410-CASH-ADD.
040300     ADD TXN-NET-AMT-AT TO PTF-CURR-CASH-AT.
040400 2410-EXIT.
040500     EXIT.
040600******************************************************************
040700* CASH SUBTRACT, REJECT IF INSUFFICIENT.                         *
040800******************************************************************
040900 2420-CASH-SUBTRACT.
041000*    A BUY MAY NOT OVERDRAW THE PORTFOLIO'S CASH
041100*    BALANCE.  TXN-NET-AMT-AT IS ALREADY NEGATIVE FOR A BUY, SO
041200*    THE TEST COMPARES CURRENT CASH AGAINST THE POSITIVE MAGNITUDE
041300*    OF THE WITHDRAWAL.
041400     IF PTF-CURR-CASH-AT >= (ZEROS - TXN-NET-AMT-AT)
041500         ADD TXN-NET-AMT-AT TO PTF-CURR-CASH-AT
041600     ELSE
041700         DISPLAY "FDP-TRPOST: INSUFFICIENT CASH, PORTFOLIO "
041800                 TXN-PORTFOL-ID " TRANSACTION "
041900                 TXN-TRANSACTN-ID
042000         SET TXN-STAT-REJECTED TO TRUE
042100     END-IF.
042200 2420-EXIT.
042300     EXIT.
042400******************************************************************
042500* POST BUY/SELL/SPLIT TO THE AFFECTED POSITION.  THREE           *
042600* TYPES TOUCH THE POSITION RECORD AND NOTHING ELSE DOES - A BUY  *
042700* RUNS THE WEIGHTED-AVERAGE-COST ADD, A SELL RUNS THE            *
042800* PROPORTIONAL-COST REMOVE, AND A SPLIT RESTATES THE             *
042900* SHARE COUNT WITHOUT TOUCHING AVERAGE COST (SEE 2530-APPLY-     *
043000* SPLIT AND ITS OWN CROSS-REFERENCE BELOW).  ALL OTHER           *
043100* TRANSACTION TYPES (DIVIDEND, FEE, TRANSFER, ETC.) NEVER REACH  *
043200* THIS PARAGRAPH - 2400-POST-TO-CASH ALREADY SCREENED ON TYPE,   *
043300* AND THE CALLING PARAGRAPH SCREENS ON TYPE THE SAME WAY.        *
043400******************************************************************
043500 2500-POST-TO-POSITION.
043600*    SAME RESET-BEFORE-SCAN DISCIPLINE AS 2400-POST-TO-CASH.
043700     MOVE 'N' TO WS-POSITION-FOUND-SW.
043800     PERFORM 2505-FIND-POSITION THRU 2505-EXIT.
043900     IF WS-POSITION-FOUND
044000         IF TXN-TYPE-BUY
044100             PERFORM 2510-ADD-SHARES THRU 2510-EXIT
044200         END-IF
044300         IF TXN-TYPE-SELL
044400             PERFORM 2520-REMOVE-SHARES THRU 2520-EXIT
044500         END-IF
044600         IF TXN-TYPE-SPLIT
044700             PERFORM 2530-APPLY-SPLIT THRU 2530-EXIT
044800         END-IF
044900         REWRITE WS-POSITION-REC
045000     ELSE
045100         DISPLAY "FDP-TRPOST: POSITION NOT FOUND, PORTFOLIO "
045200                 TXN-PORTFOL-ID " ASSET " TXN-ASSET-ID
045300     END-IF.
045400 2500-EXIT.
045500     EXIT.
045600******************************************************************
045700* POSITION-FILE HAS NO ALTERNATE KEY ON THIS RUNTIME - THE       *
045800* MATCHING POSITION IS LOCATED BY A SEQUENTIAL SCAN FROM THE     *
045900* TOP OF THE FILE EACH TIME, THE SAME CLOSE/REOPEN-I-O TRICK     *
046000* USED ELSEWHERE IN THIS RUN WHEN NO ALTERNATE KEY IS DEFINED.   *
046100******************************************************************
046200 2505-FIND-POSITION.
046300     CLOSE POSITION-FILE.
046400     OPEN I-O POSITION-FILE.
046500*    BOTH PORTFOLIO-ID AND ASSET-ID MUST MATCH - A PORTFOLIO CAN
046600*    HOLD MANY ASSETS AND AN ASSET CAN APPEAR IN MANY PORTFOLIOS,
046700*    SO THE PAIR TOGETHER IS THE ONLY UNIQUE KEY.
046800     MOVE 'N' TO WS-EOF-POSITION-SW.
046900 2505-READ-NEXT.
047000     READ POSITION-FILE
047100         AT END
047200             SET EOF-POSITION TO TRUE
047300             GO TO 2505-EXIT
047400     END-READ.
047500     IF PSN-PORTFOL-ID = TXN-PORTFOL-ID
047600     AND PSN-ASSET-ID = TXN-ASSET-ID
047700         SET WS-POSITION-FOUND TO TRUE
047800     ELSE
047900         GO TO 2505-READ-NEXT
048000     END-IF.
048100 2505-EXIT.
048200     EXIT.
048300******************************************************************
048400* WEIGHTED AVERAGE COST ON BUY (ADD-SHARES).                     *
048500*                                                                *
048600* NEW AVERAGE COST = (OLD TOTAL COST + THIS BUY'S COST) DIVIDED  *
048700* BY NEW TOTAL SHARE COUNT.  A ZERO-OR-NEGATIVE QUANTITY OR PRICE*
048800* ON A BUY IS A DATA ERROR, NOT A VALID CORPORATE ACTION, SO THE *
048900* TRANSACTION IS REJECTED OUTRIGHT RATHER THAN POSTED AT ZERO.   *
049000******************************************************************
049100 2510-ADD-SHARES.
049200     IF TXN-QUANTITY-AT > ZEROS AND TXN-PRICE-AT > ZEROS
049300         COMPUTE WS-NEW-TOTAL-COST-AT ROUNDED =
049400             PSN-TOTAL-COST-AT + (TXN-QUANTITY-AT * TXN-PRICE-AT)
049500         ADD TXN-QUANTITY-AT TO PSN-QUANTITY-AT
049600             GIVING WS-NEW-QUANTITY-AT
049700         MOVE ZEROS TO PSN-AVG-COST-AT
049800*        TICKET 1502 - GUARD AGAINST A DIVIDE BY ZERO IF THE BUY
049900*        SOMEHOW BRINGS THE RUNNING QUANTITY BACK TO ZERO.
050000         IF WS-NEW-QUANTITY-AT NOT = ZEROS
050100             DIVIDE WS-NEW-TOTAL-COST-AT BY WS-NEW-QUANTITY-AT
050200                 GIVING PSN-AVG-COST-AT ROUNDED
050300         END-IF
050400         MOVE WS-NEW-TOTAL-COST-AT TO PSN-TOTAL-COST-AT
050500         MOVE WS-NEW-QUANTITY-AT TO PSN-QUANTITY-AT
050600     ELSE
050700         DISPLAY "FDP-TRPOST: ADD-SHARES REJECTED, TRANSACTN "
050800                 TXN-TRANSACTN-ID
050900         SET TXN-STAT-REJECTED TO TRUE
051000     END-IF.
051100 2510-EXIT.
051200     EXIT.
051300******************************************************************
051400* PROPORTIONAL COST ON SELL (REMOVE-SHARES), AVERAGE             *
051500* COST IS UNCHANGED.                                             *
051600*                                                                *
051700* A SELL MAY NOT REMOVE MORE SHARES THAN THE POSITION HOLDS, AND *
051800* THE QUANTITY SOLD MUST BE POSITIVE.  AVERAGE COST PER SHARE    *
051900* DOES NOT CHANGE ON A SELL - ONLY TOTAL COST IS RESTATED        *
052000* PROPORTIONALLY TO THE NEW, SMALLER QUANTITY.                   *
052100******************************************************************
052200 2520-REMOVE-SHARES.
052300     IF TXN-QUANTITY-AT > ZEROS
052400     AND TXN-QUANTITY-AT NOT > PSN-QUANTITY-AT
052500         SUBTRACT TXN-QUANTITY-AT FROM PSN-QUANTITY-AT
052600         COMPUTE PSN-TOTAL-COST-AT ROUNDED =
052700             PSN-QUANTITY-AT * PSN-AVG-COST-AT
052800     ELSE
052900         DISPLAY "FDP-TRPOST: REMOVE-SHARES REJECTED, TRANSACTN "
053000                 TXN-TRANSACTN-ID
053100         SET TXN-STAT-REJECTED TO TRUE
053200     END-IF.
053300 2520-EXIT.
053400     EXIT.
053500******************************************************************
053600* CROSS-REFERENCE TO 2510/2520 ABOVE - A SPLIT RESTATES THE      *
053700* COUNT ON THE FEED'S SIGNED TXN-QUANTITY-AT (POSITIVE FOR A     *
053800* FORWARD SPLIT, NEGATIVE FOR A REVERSE SPLIT) BUT HAS NO PRICE  *
053900* PER SHARE TO WEIGHT, SO IT CANNOT RUN THROUGH 2510-ADD-SHARES. *
054000* 2520-REMOVE-SHARES' NOTE THAT AVERAGE COST IS UNCHANGED ON A   *
054100* PROPORTIONAL QUANTITY CHANGE APPLIES HERE TOO - PSN-AVG-COST-  *
054200* AT IS LEFT ALONE AND TOTAL COST IS RESTATED OFF THE NEW        *
054300* QUANTITY, THE SAME WAY 2520-REMOVE-SHARES RESTATES IT.         *
054400******************************************************************
054500 2530-APPLY-SPLIT.
054600*    TXN-QUANTITY-AT CARRIES ITS OWN SIGN ON THE FEED - A FORWARD
054700*    SPLIT (E.G. 2-FOR-1) ARRIVES POSITIVE, A REVERSE SPLIT (E.G.
054800*    1-FOR-10) ARRIVES NEGATIVE.
054900     COMPUTE WS-NEW-QUANTITY-AT =
055000         PSN-QUANTITY-AT + TXN-QUANTITY-AT.
055100     IF WS-NEW-QUANTITY-AT NOT < ZEROS
055200         MOVE WS-NEW-QUANTITY-AT TO PSN-QUANTITY-AT
055300         COMPUTE PSN-TOTAL-COST-AT ROUNDED =
055400             PSN-QUANTITY-AT * PSN-AVG-COST-AT
055500     ELSE
055600         DISPLAY "FDP-TRPOST: SPLIT REJECTED, TRANSACTN "
055700                 TXN-TRANSACTN-ID
055800         SET TXN-STAT-REJECTED TO TRUE
055900     END-IF.
056000 2530-EXIT.
056100     EXIT.
056200******************************************************************
056300* RUNNING CASH CONTROL TOTAL PER PORTFOLIO.                      *
056400*                                                                *
056500* TICKET 1140 - THE IN-MEMORY TABLE IS KEPT IN ASCENDING         *
056600* PORTFOLIO-ID ORDER AS ENTRIES ARE ADDED (THE TRANSACTION FILE  *
056700* IS ALREADY SORTED THAT WAY), SO SEARCH ALL'S BINARY SEARCH     *
056800* STAYS VALID WITHOUT A SEPARATE SORT STEP IN THIS PROGRAM.      *
056900******************************************************************
057000 2600-ACCUM-CASH-CONTROL.
057100     SET WS-PORTFOL-IDX TO 1.
057200     SEARCH ALL WS-PORTFOL-ENTRY
057300         AT END
057400             PERFORM 2610-ADD-PORTFOL-TO-TABLE THRU 2610-EXIT
057500         WHEN WS-PTBL-PORTFOL-ID (WS-PORTFOL-IDX) =
057600                 TXN-PORTFOL-ID
057700             ADD TXN-NET-AMT-AT
057800                 TO WS-PTBL-CASH-CTL-AT (WS-PORTFOL-IDX)
057900     END-SEARCH.
058000 2600-EXIT.
058100     EXIT.
058200******************************************************************
058300 2610-ADD-PORTFOL-TO-TABLE.
058400*    FIRST TIME THIS PORTFOLIO-ID IS SEEN IN THE RUN - OPEN A NEW
058500*    TABLE ENTRY SEEDED WITH THIS TRANSACTION'S OWN NET-AMOUNT.
058600     ADD 1 TO WS-PORTFOL-TBL-CT.
058700     MOVE TXN-PORTFOL-ID
058800         TO WS-PTBL-PORTFOL-ID (WS-PORTFOL-TBL-CT).
058900     MOVE TXN-NET-AMT-AT
059000         TO WS-PTBL-CASH-CTL-AT (WS-PORTFOL-TBL-CT).
059100 2610-EXIT.
059200     EXIT.
059300******************************************************************
059400 4000-WRITE-TXN-OUT.
059500*    TRANSACTN-OUT-FILE IS A STRAIGHT COPY-THROUGH OF THE UPDATED
059600*    TRANSACTION RECORD - NO RE-EDITING, THE RECORD LAYOUT ON
059700*    DISK IS IDENTICAL TO THE INPUT LAYOUT.
059800     WRITE WS-TXN-OUT-FILE-REC FROM WS-TRANSACTN-REC.
059900 4000-EXIT.
060000     EXIT.
060100******************************************************************
060200 5000-READ-TRANSACTN.
060300     READ TRANSACTION-FILE INTO WS-TRANSACTN-REC
060400         AT END SET EOF-TXN TO TRUE
060500         NOT AT END
060600             IF NOT WS-TXN-OK
060700                 DISPLAY "FDP-TRPOST: TRANSACTN READ ERROR "
060800                         WS-TXN-STATUS
060900                 SET EOF-TXN TO TRUE
061000             END-IF
061100     END-READ.
061200 5000-EXIT.
061300     EXIT.
061400******************************************************************
061500 6000-WRITE-CASH-CONTROL-LOG.
061600     SET WS-PORTFOL-IDX TO 1.
061700 6000-WRITE-LOOP.
061800*    GO TO / FALL-THROUGH LOOP OVER THE CASH-CONTROL TABLE, THIS
061900*    SHOP'S STANDARD IDIOM FOR AN INDEX-DRIVEN TABLE WALK.
062000     IF WS-PORTFOL-IDX > WS-PORTFOL-TBL-CT
062100         GO TO 6000-EXIT
062200     END-IF.
062300     MOVE SPACES TO WS-CTL-LINE.
062400     MOVE WS-PTBL-PORTFOL-ID (WS-PORTFOL-IDX)
062500         TO CTL-PORTFOL-ID.
062600     MOVE WS-PTBL-CASH-CTL-AT (WS-PORTFOL-IDX)
062700         TO CTL-CASH-MOVEMENT-ED.
062800     WRITE WS-CTL-FILE-REC FROM WS-CTL-LINE.
062900     ADD 1 TO WS-CTL-LINES-CT.
063000     SET WS-PORTFOL-IDX UP BY 1.
063100     GO TO 6000-WRITE-LOOP.
063200 6000-EXIT.
063300     EXIT.
063400******************************************************************
063500* 9000-TERMINATE - THESE FINAL RUN COUNTS GO TO THE JOB LOG FOR  *
063600* OPERATOR REVIEW - TXNS-READ SHOULD ALWAYS EQUAL TXNS-POSTED    *
063700* PLUS WHATEVER WAS DISPLAYED AS REJECTED ABOVE.                 *
063800******************************************************************
063900 9000-TERMINATE.
064000     CLOSE TRANSACTION-FILE PORTFOLIO-FILE POSITION-FILE
064100           TRANSACTN-OUT-FILE CASH-CONTROL-LOG.
064200     DISPLAY "FDP-TRPOST: TRANSACTNS READ   = "
064300             WS-TXNS-READ-CT.
064400     DISPLAY "FDP-TRPOST: TRANSACTNS POSTED = "
064500             WS-TXNS-POSTED-CT.
064600     DISPLAY "FDP-TRPOST: CONTROL LINES     = "
064700             WS-CTL-LINES-CT.
064800 9000-EXIT.
064900     EXIT.
